000100******************************************************************
000200*    WHHTBL   --  HOLDINGS TABLE PASSED ON THE CALL INTERFACE    *
000300*    BETWEEN WHDRVR/WHANLC AND THEIR HOLDING-READER SUBPROGRAM.  *
000400*    THE CALLER SIZES THE TABLE; THE SUBPROGRAM FILLS IT FROM    *
000500*    THE HOLDINGS MASTER FOR ONE FILING-ID.                      *
000600*------------------------------------------------------------------*
000700* 03/26/87 DKIM     CREATED FOR WHALE WATCHER PHASE 2  WW-0010   *
000800******************************************************************
000900 01  WH-HOLD-TABLE-SIZE                  PIC S9(05) USAGE COMP.
001000 01  WH-HOLD-TABLE-INDEX                 PIC S9(05) USAGE COMP.
001100 01  WH-HOLD-TABLE-FILING-ID             PIC 9(05).
001200 01  WH-HOLD-TABLE.
001300     05  WT-HOLD-ENTRY OCCURS 1 TO 2000 TIMES
001400         DEPENDING ON WH-HOLD-TABLE-SIZE.
001500         10  WT-CUSIP                    PIC X(09).
001600         10  WT-SECURITY-NAME            PIC X(40).
001700         10  WT-SHARES                   PIC S9(13).
001800         10  WT-MARKET-VALUE             PIC S9(13).
001900         10  WT-MATCHED-SW               PIC X(01).
002000             88  WT-MATCHED                    VALUE 'Y'.
002100             88  WT-UNMATCHED                  VALUE 'N'.
