000100******************************************************************
000200*    WHFILER  --  INSTITUTIONAL FILER (WHALE) MASTER RECORD      *
000300*    ONE ROW PER TRACKED INVESTOR.  KEYED BY CIK ON THE FILER    *
000400*    MASTER; FILER-ID IS THE INTERNAL SEQUENTIAL KEY CARRIED BY  *
000500*    EVERY OTHER WHALE-WATCHER FILE.                             *
000600*------------------------------------------------------------------*
000700* 03/12/87 RSPATEL  CREATED FOR WHALE WATCHER PHASE 1  WW-0001   *
000800* 04/09/87 RSPATEL  ADDED CATEGORY TAG PER ANALYST REQUEST       *
000900*                   WW-0014                                      *
001000* 07/14/98 MWONG    DROPPED UNUSED NAME-BREAKDOWN REDEFINE --    *
001100*                   NO READER EVER SPLIT THE NAME    WW-0041     *
001200******************************************************************
001300 01  WH-FILER-RECORD.
001400     05  WF-FILER-ID                     PIC 9(05).
001500     05  WF-CIK                          PIC X(10).
001600     05  WF-NAME                         PIC X(40).
001700     05  WF-DESCRIPTION                  PIC X(60).
001800     05  WF-CATEGORY                     PIC X(20).                WW-0014
001900     05  WF-ENABLED-SW                   PIC X(01).
002000         88  WF-ENABLED                        VALUE 'Y'.
002100         88  WF-DISABLED                       VALUE 'N'.
002200     05  FILLER                          PIC X(14).
