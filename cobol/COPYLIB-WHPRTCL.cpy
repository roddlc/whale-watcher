000100******************************************************************
000200*    WHPRTCL  --  SHARED PRINT-CONTROL / RUN-DATE WORKING-STORAGE *
000300*    COPIED INTO EVERY WHALE WATCHER PROGRAM THAT PRODUCES A     *
000400*    PAGINATED REPORT.  HOLDS PAGE/LINE COUNTERS AND THE BROKEN  *
000500*    DOWN SYSTEM DATE USED ON REPORT HEADINGS.                   *
000600*------------------------------------------------------------------*
000700* 04/09/87 RSPATEL  CREATED FOR WHALE WATCHER PHASE 1  WW-0003   *
000800******************************************************************
000900 01  WH-PRINT-CONTROL.
001000     05  WH-LINE-SPACEING                PIC 9(02)  COMP VALUE 1.
001100     05  WH-LINE-COUNT                   PIC 9(03)  COMP VALUE 999.
001200     05  WH-LINES-ON-PAGE                PIC 9(03)  COMP VALUE 56.
001300     05  WH-PAGE-COUNT                   PIC 9(03)  COMP VALUE 1.
001400     05  FILLER                          PIC X(06).
001500 01  WH-CURRENT-DATE-DATA.
001600     05  WH-CURRENT-YEAR                 PIC 9(04).
001700     05  WH-CURRENT-MONTH                PIC 9(02).
001800     05  WH-CURRENT-DAY                  PIC 9(02).
001900     05  WH-CURRENT-TIME-DATA            PIC 9(08).
002000     05  FILLER                          PIC X(05).
