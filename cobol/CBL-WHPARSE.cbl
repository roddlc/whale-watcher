000100*===============================================================*
000200* PROGRAM NAME:    WHPARSE
000300* ORIGINAL AUTHOR: RAVI PATEL
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/19/87 RSPATEL        CREATED FOR WHALE WATCHER PHASE 1. WW-0002
000900* 09/10/88 DKIM           ENTRIES MISSING CUSIP/NAME/VALUE/SHARES
001000*                         NOW SKIPPED WITH A WARNING INSTEAD OF
001100*                         ABENDING THE STEP.                 WW-0010
001200* 03/02/90 DKIM           VOTING AUTHORITY COLUMNS ADDED; MISSING
001300*                         VOTE FIELDS DEFAULT TO ZERO.       WW-0017
001400* 07/21/93 RSPATEL        CUSIP TABLE SIZE RAISED TO 2000 -- LARGE
001500*                         FUNDS WERE TRUNCATING.             WW-0028
001600* 01/05/99 DKIM           Y2K CHECK OF FILING-ID PICTURE -- NO
001700*                         CHANGE REQUIRED, ALREADY NUMERIC.  WW-0033
001800*
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  WHPARSE.
002200 AUTHOR. RAVI PATEL.
002300 INSTALLATION. WHALE WATCHER BATCH SYSTEMS.
002400 DATE-WRITTEN. 03/19/87.
002500 DATE-COMPILED.
002600 SECURITY. NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3081.
003300*---------------------------------------------------------------*
003400 OBJECT-COMPUTER. IBM-3081.
003500*---------------------------------------------------------------*
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*---------------------------------------------------------------*
003900 INPUT-OUTPUT SECTION.
004000*---------------------------------------------------------------*
004100 FILE-CONTROL.
004200     SELECT WH-RAW-HOLDINGS-FILE ASSIGN TO WHRAWH
004300       ORGANIZATION IS SEQUENTIAL
004400       FILE STATUS  IS WH-RAWH-STATUS.
004500*
004600     SELECT WH-AGGREGATE-EXTRACT ASSIGN TO WHAGGX
004700       ORGANIZATION IS SEQUENTIAL
004800       FILE STATUS  IS WH-AGGX-STATUS.
004900*===============================================================*
005000 DATA DIVISION.
005100*---------------------------------------------------------------*
005200 FILE SECTION.
005300*---------------------------------------------------------------*
005400 FD  WH-RAW-HOLDINGS-FILE
005500     RECORDING MODE IS F.
005600 01  WH-RAW-HOLDINGS-LINE            PIC X(150).
005700*---------------------------------------------------------------*
005800 FD  WH-AGGREGATE-EXTRACT
005900     RECORDING MODE IS F.
006000 01  WH-AGGREGATE-EXTRACT-LINE       PIC X(150).
006100*---------------------------------------------------------------*
006200 WORKING-STORAGE SECTION.
006300     77  WS-CUSIP-COUNT               PIC S9(05) COMP VALUE 0.
006400     77  WS-VALID-ENTRY-SW            PIC X(01) VALUE 'Y'.
006500         88  WS-VALID-ENTRY                     VALUE 'Y'.
006600         88  WS-INVALID-ENTRY                   VALUE 'N'.
006700*---------------------------------------------------------------*
006800 01  WS-SWITCHES-MISC-FIELDS.
006900     05  WH-RAWH-STATUS               PIC X(02).
007000         88  WH-RAWH-OK                     VALUE '00'.
007100         88  WH-RAWH-EOF                    VALUE '10'.
007200     05  WH-AGGX-STATUS               PIC X(02).
007300         88  WH-AGGX-OK                     VALUE '00'.
007400     05  FILLER                       PIC X(04).
007500*---------------------------------------------------------------*
007600 01  WS-PARSED-ENTRY-LINE.
007700     05  WS-ENT-FILING-ID             PIC X(05).
007800     05  WS-ENT-CUSIP                 PIC X(09).
007900     05  WS-ENT-SECURITY-NAME         PIC X(40).
008000     05  WS-ENT-MARKET-VALUE          PIC X(11).
008100     05  WS-ENT-SHARES                PIC X(11).
008200     05  WS-ENT-VOTE-SOLE             PIC X(11).
008300     05  WS-ENT-VOTE-SHARED           PIC X(11).
008400     05  WS-ENT-VOTE-NONE             PIC X(11).
008500     05  FILLER                       PIC X(10).
008600*---------------------------------------------------------------*
008700 01  WS-COUNTERS.
008800     05  WS-CURRENT-FILING-ID         PIC 9(05)  COMP VALUE 0.
008900     05  WS-ENTRIES-READ              PIC 9(07)  COMP VALUE 0.
009000     05  WS-ENTRIES-SKIPPED           PIC 9(07)  COMP VALUE 0.
009100     05  WS-SEARCH-INDEX              PIC S9(05) COMP VALUE 0.
009200     05  WS-TOTAL-VALUE               PIC S9(13)     VALUE 0.
009300     05  FILLER                       PIC X(04).
009400*---------------------------------------------------------------*
009500 01  WS-CUSIP-AGGREGATE-TABLE.
009600     05  FILLER                       PIC X(04).
009700     05  WS-CUSIP-ENTRY OCCURS 2000 TIMES                          WW-0028
009800         INDEXED BY WS-CUSIP-IDX.
009900         10  WS-AGG-CUSIP             PIC X(09).
010000         10  WS-AGG-SECURITY-NAME     PIC X(40).
010100         10  WS-AGG-SHARES            PIC S9(13).
010200         10  WS-AGG-MARKET-VALUE      PIC S9(13).
010300         10  WS-AGG-VOTES.
010400             15  WS-AGG-VOTE-SOLE     PIC S9(13).
010500             15  WS-AGG-VOTE-SHARED   PIC S9(13).
010600             15  WS-AGG-VOTE-NONE     PIC S9(13).
010700         10  WS-AGG-VOTE-TABLE REDEFINES WS-AGG-VOTES.
010800             15  WS-AGG-VOTE-ENTRY    PIC S9(13) OCCURS 3 TIMES.
010900*---------------------------------------------------------------*
011000 01  WS-ENTRY-NUMERIC-FIELDS.
011100     05  WS-NUM-MARKET-VALUE          PIC 9(11)  VALUE 0.
011200     05  WS-NUM-SHARES                PIC 9(11)  VALUE 0.
011300     05  WS-NUM-VOTES.
011400         10  WS-NUM-VOTE-SOLE         PIC 9(11)  VALUE 0.
011500         10  WS-NUM-VOTE-SHARED       PIC 9(11)  VALUE 0.
011600         10  WS-NUM-VOTE-NONE         PIC 9(11)  VALUE 0.
011700     05  WS-NUM-VOTE-TABLE REDEFINES WS-NUM-VOTES.
011800         10  WS-NUM-VOTE-ENTRY        PIC 9(11) OCCURS 3 TIMES.
011900     05  FILLER                       PIC X(04).
012000*---------------------------------------------------------------*
012100 01  ERROR-DISPLAY-LINE.
012200     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
012300     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
012400     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
012500     05  DL-FILE-STATUS               PIC X(02).
012600     05  FILLER  PIC X(05) VALUE ' *** '.
012700*---------------------------------------------------------------*
012800 01  ERROR-DISPLAY-ALL-CHARS REDEFINES ERROR-DISPLAY-LINE.
012900     05  DL-ALL-CHARS                 PIC X(01) OCCURS 55 TIMES.
013000*===============================================================*
013100 PROCEDURE DIVISION.
013200*---------------------------------------------------------------*
013300 0000-MAIN-PARAGRAPH.
013400*---------------------------------------------------------------*
013500     PERFORM 1000-OPEN-FILES.
013600     PERFORM 2000-READ-RAW-HOLDING-ENTRY.
013700     PERFORM 2100-PROCESS-RAW-ENTRY
013800         UNTIL WH-RAWH-EOF.
013900     PERFORM 3000-COMPUTE-FILING-TOTALS.
014000     PERFORM 4000-WRITE-AGGREGATE-EXTRACT.
014100     PERFORM 5000-CLOSE-FILES.
014200     PERFORM 9000-PRINT-RUN-SUMMARY.
014300     GOBACK.
014400*---------------------------------------------------------------*
014500 1000-OPEN-FILES.
014600*---------------------------------------------------------------*
014700     OPEN INPUT  WH-RAW-HOLDINGS-FILE.
014800     OPEN OUTPUT WH-AGGREGATE-EXTRACT.
014900     IF NOT WH-RAWH-OK
015000         MOVE 'RAWH-O'            TO DL-ERROR-REASON
015100         MOVE WH-RAWH-STATUS      TO DL-FILE-STATUS
015200         DISPLAY ERROR-DISPLAY-LINE.
015300     IF NOT WH-AGGX-OK
015400         MOVE 'AGGX-O'            TO DL-ERROR-REASON
015500         MOVE WH-AGGX-STATUS      TO DL-FILE-STATUS
015600         DISPLAY ERROR-DISPLAY-LINE.
015700*---------------------------------------------------------------*
015800 2000-READ-RAW-HOLDING-ENTRY.
015900*---------------------------------------------------------------*
016000     READ WH-RAW-HOLDINGS-FILE
016100         AT END
016200             SET WH-RAWH-EOF TO TRUE
016300         NOT AT END
016400             ADD 1 TO WS-ENTRIES-READ
016500             UNSTRING WH-RAW-HOLDINGS-LINE
016600                 DELIMITED BY ','
016700                 INTO WS-ENT-FILING-ID, WS-ENT-CUSIP,
016800                      WS-ENT-SECURITY-NAME, WS-ENT-MARKET-VALUE,
016900                      WS-ENT-SHARES, WS-ENT-VOTE-SOLE,
017000                      WS-ENT-VOTE-SHARED, WS-ENT-VOTE-NONE
017100     END-READ.
017200*---------------------------------------------------------------*
017300 2100-PROCESS-RAW-ENTRY.
017400*---------------------------------------------------------------*
017500     MOVE WS-ENT-FILING-ID       TO WS-CURRENT-FILING-ID.
017600     PERFORM 2110-VALIDATE-RAW-ENTRY.
017700     IF WS-VALID-ENTRY
017800         PERFORM 2120-EDIT-NUMERIC-FIELDS
017900         PERFORM 2200-AGGREGATE-HOLDING-ENTRY
018000     ELSE
018100         ADD 1 TO WS-ENTRIES-SKIPPED
018200         DISPLAY 'WHPARSE: SKIPPING INCOMPLETE ENTRY FOR CUSIP ',
018300             WS-ENT-CUSIP
018400     END-IF.
018500     PERFORM 2000-READ-RAW-HOLDING-ENTRY.
018600*---------------------------------------------------------------*
018700 2110-VALIDATE-RAW-ENTRY.
018800*---------------------------------------------------------------*
018900     SET WS-VALID-ENTRY TO TRUE.
019000     IF WS-ENT-CUSIP = SPACES                                      WW-0010
019100         SET WS-INVALID-ENTRY TO TRUE.                             WW-0010
019200     IF WS-ENT-SECURITY-NAME = SPACES
019300         SET WS-INVALID-ENTRY TO TRUE.
019400     IF WS-ENT-MARKET-VALUE = SPACES OR NOT WS-ENT-MARKET-VALUE
019500                                            NUMERIC
019600         SET WS-INVALID-ENTRY TO TRUE.
019700     IF WS-ENT-SHARES = SPACES OR NOT WS-ENT-SHARES NUMERIC        WW-0010
019800         SET WS-INVALID-ENTRY TO TRUE.                             WW-0010
019900*---------------------------------------------------------------*
020000 2120-EDIT-NUMERIC-FIELDS.
020100*---------------------------------------------------------------*
020200     MOVE WS-ENT-MARKET-VALUE    TO WS-NUM-MARKET-VALUE.
020300     MOVE WS-ENT-SHARES          TO WS-NUM-SHARES.
020400     IF WS-ENT-VOTE-SOLE IS NUMERIC                                WW-0017
020500         MOVE WS-ENT-VOTE-SOLE   TO WS-NUM-VOTE-SOLE
020600     ELSE
020700         MOVE ZERO               TO WS-NUM-VOTE-SOLE
020800     END-IF.
020900     IF WS-ENT-VOTE-SHARED IS NUMERIC
021000         MOVE WS-ENT-VOTE-SHARED TO WS-NUM-VOTE-SHARED
021100     ELSE
021200         MOVE ZERO               TO WS-NUM-VOTE-SHARED
021300     END-IF.
021400     IF WS-ENT-VOTE-NONE IS NUMERIC                                WW-0017
021500         MOVE WS-ENT-VOTE-NONE   TO WS-NUM-VOTE-NONE
021600     ELSE
021700         MOVE ZERO               TO WS-NUM-VOTE-NONE
021800     END-IF.
021900*---------------------------------------------------------------*
022000 2200-AGGREGATE-HOLDING-ENTRY.
022100*---------------------------------------------------------------*
022200     PERFORM 2210-FIND-CUSIP-IN-TABLE.
022300     IF WS-SEARCH-INDEX = 0
022400         PERFORM 2220-ADD-NEW-CUSIP
022500     ELSE
022600         PERFORM 2230-ACCUMULATE-CUSIP
022700     END-IF.
022800*---------------------------------------------------------------*
022900 2210-FIND-CUSIP-IN-TABLE.
023000*---------------------------------------------------------------*
023100     MOVE ZERO TO WS-SEARCH-INDEX.
023200     IF WS-CUSIP-COUNT = 0
023300         GO TO 2210-EXIT.
023400     SET WS-CUSIP-IDX TO 1.
023500     PERFORM 2215-COMPARE-ONE-ENTRY
023600         VARYING WS-CUSIP-IDX FROM 1 BY 1
023700         UNTIL WS-CUSIP-IDX > WS-CUSIP-COUNT
023800             OR WS-SEARCH-INDEX NOT = 0.
023900 2210-EXIT.
024000     EXIT.
024100*---------------------------------------------------------------*
024200 2215-COMPARE-ONE-ENTRY.
024300*---------------------------------------------------------------*
024400     IF WS-AGG-CUSIP (WS-CUSIP-IDX) = WS-ENT-CUSIP
024500         SET WS-SEARCH-INDEX TO WS-CUSIP-IDX.
024600*---------------------------------------------------------------*
024700 2220-ADD-NEW-CUSIP.
024800*---------------------------------------------------------------*
024900     ADD 1 TO WS-CUSIP-COUNT.
025000     SET WS-CUSIP-IDX TO WS-CUSIP-COUNT.
025100     MOVE WS-ENT-CUSIP           TO WS-AGG-CUSIP (WS-CUSIP-IDX).
025200     MOVE WS-ENT-SECURITY-NAME   TO WS-AGG-SECURITY-NAME
025300                                     (WS-CUSIP-IDX).
025400     MOVE WS-NUM-SHARES          TO WS-AGG-SHARES (WS-CUSIP-IDX).
025500     MOVE WS-NUM-MARKET-VALUE    TO WS-AGG-MARKET-VALUE
025600                                     (WS-CUSIP-IDX).
025700     MOVE WS-NUM-VOTE-SOLE       TO WS-AGG-VOTE-SOLE
025800                                     (WS-CUSIP-IDX).
025900     MOVE WS-NUM-VOTE-SHARED     TO WS-AGG-VOTE-SHARED
026000                                     (WS-CUSIP-IDX).
026100     MOVE WS-NUM-VOTE-NONE       TO WS-AGG-VOTE-NONE
026200                                     (WS-CUSIP-IDX).
026300*---------------------------------------------------------------*
026400 2230-ACCUMULATE-CUSIP.
026500*---------------------------------------------------------------*
026600     SET WS-CUSIP-IDX TO WS-SEARCH-INDEX.
026700     ADD WS-NUM-SHARES       TO WS-AGG-SHARES (WS-CUSIP-IDX).
026800     ADD WS-NUM-MARKET-VALUE TO WS-AGG-MARKET-VALUE (WS-CUSIP-IDX).
026900     ADD WS-NUM-VOTE-SOLE    TO WS-AGG-VOTE-SOLE (WS-CUSIP-IDX).
027000     ADD WS-NUM-VOTE-SHARED  TO WS-AGG-VOTE-SHARED (WS-CUSIP-IDX).
027100     ADD WS-NUM-VOTE-NONE    TO WS-AGG-VOTE-NONE (WS-CUSIP-IDX).
027200*---------------------------------------------------------------*
027300 3000-COMPUTE-FILING-TOTALS.
027400*---------------------------------------------------------------*
027500     MOVE ZERO TO WS-TOTAL-VALUE.
027600     SET WS-CUSIP-IDX TO 1.
027700     PERFORM 3010-ADD-ONE-CUSIP-VALUE
027800         VARYING WS-CUSIP-IDX FROM 1 BY 1
027900         UNTIL WS-CUSIP-IDX > WS-CUSIP-COUNT.
028000*---------------------------------------------------------------*
028100 3010-ADD-ONE-CUSIP-VALUE.
028200*---------------------------------------------------------------*
028300     ADD WS-AGG-MARKET-VALUE (WS-CUSIP-IDX) TO WS-TOTAL-VALUE.
028400*---------------------------------------------------------------*
028500 4000-WRITE-AGGREGATE-EXTRACT.
028600*---------------------------------------------------------------*
028700     SET WS-CUSIP-IDX TO 1.
028800     PERFORM 4010-WRITE-ONE-EXTRACT-LINE
028900         VARYING WS-CUSIP-IDX FROM 1 BY 1
029000         UNTIL WS-CUSIP-IDX > WS-CUSIP-COUNT.
029100*---------------------------------------------------------------*
029200 4010-WRITE-ONE-EXTRACT-LINE.
029300*---------------------------------------------------------------*
029400     MOVE SPACES TO WH-AGGREGATE-EXTRACT-LINE.
029500     STRING WS-CURRENT-FILING-ID         DELIMITED BY SIZE
029600            ','                          DELIMITED BY SIZE
029700            WS-AGG-CUSIP (WS-CUSIP-IDX)  DELIMITED BY SIZE
029800            ','                          DELIMITED BY SIZE
029900            WS-AGG-SECURITY-NAME (WS-CUSIP-IDX)
030000                                         DELIMITED BY SIZE
030100            ','                          DELIMITED BY SIZE
030200            WS-AGG-SHARES (WS-CUSIP-IDX) DELIMITED BY SIZE
030300            ','                          DELIMITED BY SIZE
030400            WS-AGG-MARKET-VALUE (WS-CUSIP-IDX)
030500                                         DELIMITED BY SIZE
030600            ','                          DELIMITED BY SIZE
030700            WS-AGG-VOTE-SOLE (WS-CUSIP-IDX)
030800                                         DELIMITED BY SIZE
030900            ','                          DELIMITED BY SIZE
031000            WS-AGG-VOTE-SHARED (WS-CUSIP-IDX)
031100                                         DELIMITED BY SIZE
031200            ','                          DELIMITED BY SIZE
031300            WS-AGG-VOTE-NONE (WS-CUSIP-IDX)
031400                                         DELIMITED BY SIZE
031500       INTO WH-AGGREGATE-EXTRACT-LINE
031600     END-STRING.
031700     WRITE WH-AGGREGATE-EXTRACT-LINE.
031800*---------------------------------------------------------------*
031900 5000-CLOSE-FILES.
032000*---------------------------------------------------------------*
032100     CLOSE WH-RAW-HOLDINGS-FILE
032200           WH-AGGREGATE-EXTRACT.
032300*---------------------------------------------------------------*
032400 9000-PRINT-RUN-SUMMARY.
032500*---------------------------------------------------------------*
032600     DISPLAY 'WHPARSE -- FILING ', WS-CURRENT-FILING-ID.
032700     DISPLAY 'RAW ENTRIES READ       : ', WS-ENTRIES-READ.
032800     DISPLAY 'RAW ENTRIES SKIPPED    : ', WS-ENTRIES-SKIPPED.
032900     DISPLAY 'DISTINCT HOLDINGS      : ', WS-CUSIP-COUNT.
033000     DISPLAY 'TOTAL VALUE (000S)     : ', WS-TOTAL-VALUE.
