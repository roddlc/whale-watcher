000100*===============================================================*
000200* PROGRAM NAME:    WHHRDR
000300* ORIGINAL AUTHOR: DONNA KIM
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/26/87 DKIM           CREATED FOR WHALE WATCHER PHASE 2 -- LOADS
000900*                         ONE FILING'S HOLDINGS INTO THE SHARED
001000*                         TABLE FOR THE ANALYZER.           WW-0010
001100* 07/21/93 DKIM           TABLE-FULL CONDITION NOW STOPS THE LOAD
001200*                         CLEANLY INSTEAD OF SUBSCRIPT OVERFLOW.
001300*                                                            WW-0029
001400* 02/17/02 RSPATEL        LOAD COUNT TRACE LINE ADDED -- HELPED
001500*                         TRACK DOWN THE WW-0038 SKIP-COUNT ISSUE
001600*                         FROM THE EXTRACTOR SIDE.           WW-0039
001700*
001800*===============================================================*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  WHHRDR.
002100 AUTHOR. DONNA KIM.
002200 INSTALLATION. WHALE WATCHER BATCH SYSTEMS.
002300 DATE-WRITTEN. 03/26/87.
002400 DATE-COMPILED.
002500 SECURITY. NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000*---------------------------------------------------------------*
003100 SOURCE-COMPUTER. IBM-3081.
003200*---------------------------------------------------------------*
003300 OBJECT-COMPUTER. IBM-3081.
003400*---------------------------------------------------------------*
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*---------------------------------------------------------------*
003800 INPUT-OUTPUT SECTION.
003900*---------------------------------------------------------------*
004000 FILE-CONTROL.
004100     SELECT WH-HOLDINGS-MASTER ASSIGN TO WHHOLD
004200       ORGANIZATION IS INDEXED
004300       ACCESS MODE  IS DYNAMIC
004400       RECORD KEY   IS WH-HOLD-KEY
004500       FILE STATUS  IS WH-HOLD-STATUS.
004600*===============================================================*
004700 DATA DIVISION.
004800*---------------------------------------------------------------*
004900 FILE SECTION.
005000*---------------------------------------------------------------*
005100 FD  WH-HOLDINGS-MASTER
005200     DATA RECORD IS WH-HOLDING-RECORD.
005300     COPY WHHOLD.
005400*---------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600     77  WS-ENTRIES-READ              PIC 9(05)  COMP VALUE 0.
005700     77  WS-HOLD-READ-DONE-SW         PIC X(01) VALUE 'N'.
005800         88  WS-HOLD-READ-DONE                  VALUE 'Y'.
005900         88  WS-HOLD-READ-NOT-DONE              VALUE 'N'.
006000*---------------------------------------------------------------*
006100 01  WS-SWITCHES-MISC-FIELDS.
006200     05  WH-HOLD-STATUS               PIC X(02).
006300         88  WH-HOLD-OK                     VALUE '00'.
006400         88  WH-HOLD-EOF                    VALUE '10'.
006500     05  FILLER                       PIC X(04).
006600*---------------------------------------------------------------*
006700 01  WS-TRACE-COUNTERS.
006800     05  WS-ENTRIES-STORED            PIC 9(05)      VALUE 0.
006900     05  WS-ENTRIES-STORED-REDEF REDEFINES WS-ENTRIES-STORED.
007000         10  WS-ENTRIES-STORED-DIGIT  PIC 9(01) OCCURS 5 TIMES.
007100     05  WS-LAST-CUSIP-SAVE           PIC X(09)      VALUE SPACE.
007200     05  WS-LAST-CUSIP-REDEF REDEFINES WS-LAST-CUSIP-SAVE.
007300         10  WS-LAST-CUSIP-CHAR       PIC X(01) OCCURS 9 TIMES.
007400     05  FILLER                       PIC X(04).
007500*---------------------------------------------------------------*
007600 01  ERROR-DISPLAY-LINE.
007700     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
007800     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
007900     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
008000     05  DL-FILE-STATUS               PIC X(02).
008100     05  FILLER  PIC X(05) VALUE ' *** '.
008200*---------------------------------------------------------------*
008300 01  ERROR-DISPLAY-ALL-CHARS REDEFINES ERROR-DISPLAY-LINE.
008400     05  DL-ALL-CHARS                 PIC X(01) OCCURS 55 TIMES.
008500*---------------------------------------------------------------*
008600 LINKAGE SECTION.
008700*---------------------------------------------------------------*
008800 COPY WHHTBL.
008900*===============================================================*
009000 PROCEDURE DIVISION USING WH-HOLD-TABLE-SIZE, WH-HOLD-TABLE-INDEX,
009100     WH-HOLD-TABLE-FILING-ID, WH-HOLD-TABLE.
009200*---------------------------------------------------------------*
009300 0000-MAIN-ROUTINE.
009400*---------------------------------------------------------------*
009500     PERFORM 1000-OPEN-FILES.
009600     IF WH-HOLD-OK
009700         PERFORM 2000-LOAD-HOLDINGS-FOR-FILING
009800     ELSE
009900         MOVE ZERO                TO WH-HOLD-TABLE-SIZE
010000     END-IF.
010100     PERFORM 9000-DISPLAY-LOAD-TRACE.                              WW-0039
010200     PERFORM 3000-CLOSE-FILES.
010300     GOBACK.
010400*---------------------------------------------------------------*
010500 1000-OPEN-FILES.
010600*---------------------------------------------------------------*
010700     OPEN INPUT WH-HOLDINGS-MASTER.
010800     IF NOT WH-HOLD-OK
010900         MOVE 'HOLD-O'            TO DL-ERROR-REASON
011000         MOVE WH-HOLD-STATUS      TO DL-FILE-STATUS
011100         DISPLAY ERROR-DISPLAY-LINE
011200     END-IF.
011300*---------------------------------------------------------------*
011400 2000-LOAD-HOLDINGS-FOR-FILING.
011500*---------------------------------------------------------------*
011600     MOVE ZERO                   TO WH-HOLD-TABLE-SIZE.
011700     SET WS-HOLD-READ-NOT-DONE   TO TRUE.
011800     MOVE WH-HOLD-TABLE-FILING-ID TO WH-HOLD-FILING-ID.
011900     MOVE LOW-VALUES             TO WH-HOLD-CUSIP.
012000     START WH-HOLDINGS-MASTER KEY IS NOT LESS THAN WH-HOLD-KEY
012100         INVALID KEY
012200             SET WS-HOLD-READ-DONE TO TRUE.
012300     PERFORM 2010-READ-AND-STORE-ONE-HOLDING
012400         UNTIL WS-HOLD-READ-DONE.
012500*---------------------------------------------------------------*
012600 2010-READ-AND-STORE-ONE-HOLDING.
012700*---------------------------------------------------------------*
012800     READ WH-HOLDINGS-MASTER NEXT RECORD
012900         AT END
013000             SET WS-HOLD-READ-DONE TO TRUE
013100         NOT AT END
013200             ADD 1 TO WS-ENTRIES-READ
013300             IF WH-HOLD-FILING-ID NOT = WH-HOLD-TABLE-FILING-ID
013400                 SET WS-HOLD-READ-DONE TO TRUE
013500             ELSE
013600                 IF WH-HOLD-TABLE-SIZE < 2000                      WW-0029
013700                     ADD 1 TO WH-HOLD-TABLE-SIZE
013800                     MOVE WH-HOLD-TABLE-SIZE TO WH-HOLD-TABLE-INDEX
013900                     PERFORM 2020-STORE-TABLE-ENTRY
014000                 ELSE
014100                     SET WS-HOLD-READ-DONE TO TRUE                 WW-0029
014200                 END-IF
014300             END-IF
014400     END-READ.
014500*---------------------------------------------------------------*
014600 2020-STORE-TABLE-ENTRY.
014700*---------------------------------------------------------------*
014800     MOVE WH-HOLD-CUSIP
014900         TO WT-CUSIP (WH-HOLD-TABLE-INDEX).
015000     MOVE WH-HOLD-CUSIP             TO WS-LAST-CUSIP-SAVE.
015100     MOVE WH-HOLD-SECURITY-NAME
015200         TO WT-SECURITY-NAME (WH-HOLD-TABLE-INDEX).
015300     MOVE WH-HOLD-SHARES
015400         TO WT-SHARES (WH-HOLD-TABLE-INDEX).
015500     MOVE WH-HOLD-MARKET-VALUE
015600         TO WT-MARKET-VALUE (WH-HOLD-TABLE-INDEX).
015700     MOVE 'N'
015800         TO WT-MATCHED-SW (WH-HOLD-TABLE-INDEX).
015900*---------------------------------------------------------------*
016000 9000-DISPLAY-LOAD-TRACE.                                          WW-0039
016100*---------------------------------------------------------------*
016200     MOVE WH-HOLD-TABLE-SIZE     TO WS-ENTRIES-STORED.
016300     DISPLAY 'WHHRDR: FILING ', WH-HOLD-TABLE-FILING-ID,
016400         ' READ ', WS-ENTRIES-READ, ' STORED ', WS-ENTRIES-STORED,
016500         ' LAST CUSIP ', WS-LAST-CUSIP-SAVE.
016600*---------------------------------------------------------------*
016700 3000-CLOSE-FILES.
016800*---------------------------------------------------------------*
016900     CLOSE WH-HOLDINGS-MASTER.
