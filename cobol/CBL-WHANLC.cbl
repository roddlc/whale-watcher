000100*===============================================================*
000200* PROGRAM NAME:    WHANLC
000300* ORIGINAL AUTHOR: DONNA KIM
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/26/87 DKIM           CREATED FOR WHALE WATCHER PHASE 2.  ONE
000900*                         FILING IN, POSITION-CHANGE ROWS OUT.
001000*                                                            WW-0011
001100* 04/14/87 DKIM           PERCENTAGE SUPPRESSED WHEN PRIOR SHARES
001200*                         ARE ZERO OR ABSENT.               WW-0012
001300* 09/10/88 RSPATEL        CLOSED ROWS NO LONGER CARRY A PERCENT OR
001400*                         A CURRENT VALUE.                  WW-0026
001500* 01/05/99 DKIM           Y2K CHECK OF PERIOD-OF-REPORT COMPARISONS
001600*                         -- ALL PERIOD FIELDS ARE 4-DIGIT CCYY,
001700*                         NO CHANGE REQUIRED.                WW-0032
001800* 06/18/04 RSPATEL        RERUN OF A FILING NO LONGER LEAVES STALE
001900*                         ROWS BEHIND -- DELETE PASS ADDED BEFORE
002000*                         RECOMPUTE.                         WW-0041
002100*
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  WHANLC.
002500 AUTHOR. DONNA KIM.
002600 INSTALLATION. WHALE WATCHER BATCH SYSTEMS.
002700 DATE-WRITTEN. 03/26/87.
002800 DATE-COMPILED.
002900 SECURITY. NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3081.
003600*---------------------------------------------------------------*
003700 OBJECT-COMPUTER. IBM-3081.
003800*---------------------------------------------------------------*
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*---------------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT WH-FILING-MASTER ASSIGN TO WHFILG
004600       ORGANIZATION IS INDEXED
004700       ACCESS MODE  IS DYNAMIC
004800       RECORD KEY   IS WG-FILING-ID
004900       ALTERNATE RECORD KEY IS WG-ACCESSION-NUMBER
005000       ALTERNATE RECORD KEY IS WG-FILER-PERIOD-KEY
005100       FILE STATUS  IS WH-FILG-STATUS.
005200*
005300     SELECT WH-POSCHG-MASTER ASSIGN TO WHPCHG
005400       ORGANIZATION IS INDEXED
005500       ACCESS MODE  IS DYNAMIC
005600       RECORD KEY   IS WC-POSCHG-KEY
005700       FILE STATUS  IS WH-PCHG-STATUS.
005800*===============================================================*
005900 DATA DIVISION.
006000*---------------------------------------------------------------*
006100 FILE SECTION.
006200*---------------------------------------------------------------*
006300 FD  WH-FILING-MASTER.
006400     COPY WHFILNG.
006500*---------------------------------------------------------------*
006600 FD  WH-POSCHG-MASTER.
006700     COPY WHPCHG.
006800*---------------------------------------------------------------*
006900 WORKING-STORAGE SECTION.
007000     77  WS-PREV-SEARCH-INDEX         PIC S9(05) COMP VALUE 0.
007100     77  WS-DELETE-DONE-SW            PIC X(01) VALUE 'N'.
007200         88  WS-DELETE-DONE                      VALUE 'Y'.
007300         88  WS-DELETE-NOT-DONE                  VALUE 'N'.
007400*---------------------------------------------------------------*
007500 01  WS-SWITCHES-MISC-FIELDS.
007600     05  WH-FILG-STATUS               PIC X(02).
007700         88  WH-FILG-OK                     VALUE '00'.
007800     05  WH-PCHG-STATUS               PIC X(02).
007900         88  WH-PCHG-OK                     VALUE '00'.
008000     05  WS-CURRENT-FOUND-SW          PIC X(01) VALUE 'N'.
008100         88  WS-CURRENT-FOUND                   VALUE 'Y'.
008200         88  WS-CURRENT-NOT-FOUND               VALUE 'N'.
008300     05  WS-PREVIOUS-FOUND-SW         PIC X(01) VALUE 'N'.
008400         88  WS-PREVIOUS-FOUND                  VALUE 'Y'.
008500         88  WS-PREVIOUS-NOT-FOUND              VALUE 'N'.
008600     05  FILLER                       PIC X(04).
008700*---------------------------------------------------------------*
008800 01  WS-CURRENT-FILING-SAVE.
008900     05  WS-CURR-FILING-ID            PIC 9(05)  COMP VALUE 0.
009000     05  WS-CURR-FILER-ID             PIC 9(05)  COMP VALUE 0.
009100     05  WS-CURR-PERIOD               PIC 9(08)      VALUE 0.
009200     05  WS-CURR-PERIOD-BRKDN REDEFINES WS-CURR-PERIOD.
009300         10  WS-CURR-PERIOD-CCYY      PIC 9(04).
009400         10  WS-CURR-PERIOD-MM        PIC 9(02).
009500         10  WS-CURR-PERIOD-DD        PIC 9(02).
009600     05  FILLER                       PIC X(04).
009700*---------------------------------------------------------------*
009800 01  WS-PREVIOUS-FILING-SAVE.
009900     05  WS-PREV-FILING-ID            PIC 9(05)  COMP VALUE 0.
010000     05  WS-PREV-PERIOD                PIC 9(08)      VALUE 0.
010100     05  WS-PREV-PERIOD-BRKDN REDEFINES WS-PREV-PERIOD.
010200         10  WS-PREV-PERIOD-CCYY      PIC 9(04).
010300         10  WS-PREV-PERIOD-MM        PIC 9(02).
010400         10  WS-PREV-PERIOD-DD        PIC 9(02).
010500     05  FILLER                       PIC X(04).
010600*---------------------------------------------------------------*
010700 01  WS-CURR-HOLD-TABLE-AREA.
010800     05  WS-CURR-HOLD-SIZE            PIC S9(05) USAGE COMP.
010900     05  WS-CURR-HOLD-INDEX           PIC S9(05) USAGE COMP.
011000     05  WS-CURR-HOLD-FILING-ID       PIC 9(05).
011100     05  FILLER                       PIC X(04).
011200     05  WS-CURR-HOLD-TABLE.
011300         10  WJ-HOLD-ENTRY OCCURS 1 TO 2000 TIMES
011400             DEPENDING ON WS-CURR-HOLD-SIZE.
011500             15  WJ-CUSIP                PIC X(09).
011600             15  WJ-SECURITY-NAME        PIC X(40).
011700             15  WJ-SHARES               PIC S9(13).
011800             15  WJ-MARKET-VALUE         PIC S9(13).
011900             15  WJ-MATCHED-SW           PIC X(01).
012000                 88  WJ-MATCHED                VALUE 'Y'.
012100                 88  WJ-UNMATCHED              VALUE 'N'.
012200*---------------------------------------------------------------*
012300 01  WS-PREV-HOLD-TABLE-AREA.
012400     05  WS-PREV-HOLD-SIZE            PIC S9(05) USAGE COMP.
012500     05  WS-PREV-HOLD-INDEX           PIC S9(05) USAGE COMP.
012600     05  WS-PREV-HOLD-FILING-ID       PIC 9(05).
012700     05  FILLER                       PIC X(04).
012800     05  WS-PREV-HOLD-TABLE.
012900         10  WK-HOLD-ENTRY OCCURS 1 TO 2000 TIMES
013000             DEPENDING ON WS-PREV-HOLD-SIZE.
013100             15  WK-CUSIP                PIC X(09).
013200             15  WK-SECURITY-NAME        PIC X(40).
013300             15  WK-SHARES               PIC S9(13).
013400             15  WK-MARKET-VALUE         PIC S9(13).
013500             15  WK-MATCHED-SW           PIC X(01).
013600                 88  WK-MATCHED                VALUE 'Y'.
013700                 88  WK-UNMATCHED              VALUE 'N'.
013800*---------------------------------------------------------------*
013900 01  WS-COUNTERS.
014000     05  WS-CHANGES-WRITTEN           PIC 9(05)  COMP VALUE 0.
014100     05  FILLER                       PIC X(04).
014200*---------------------------------------------------------------*
014300 01  WS-CLASSIFY-WORK-AREA.
014400     05  WS-PREV-SHARES-WORK          PIC S9(13)     VALUE 0.
014500     05  WS-PREV-VALUE-WORK           PIC S9(13)     VALUE 0.
014600     05  WS-CURR-SHARES-WORK          PIC S9(13)     VALUE 0.
014700     05  WS-CURR-VALUE-WORK           PIC S9(13)     VALUE 0.
014800     05  WS-PREV-PRESENT-WORK-SW      PIC X(01)      VALUE 'N'.
014900         88  WS-PREV-PRESENT-WORK           VALUE 'Y'.
015000     05  WS-CURR-PRESENT-WORK-SW      PIC X(01)      VALUE 'N'.
015100         88  WS-CURR-PRESENT-WORK           VALUE 'Y'.
015200     05  FILLER                       PIC X(04).
015300*---------------------------------------------------------------*
015400 01  ERROR-DISPLAY-LINE.
015500     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
015600     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
015700     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
015800     05  DL-FILE-STATUS               PIC X(02).
015900     05  FILLER  PIC X(05) VALUE ' *** '.
016000*---------------------------------------------------------------*
016100 01  ERROR-DISPLAY-ALL-CHARS REDEFINES ERROR-DISPLAY-LINE.
016200     05  DL-ALL-CHARS                 PIC X(01) OCCURS 55 TIMES.
016300*---------------------------------------------------------------*
016400 LINKAGE SECTION.
016500*---------------------------------------------------------------*
016600 01  WH-ANLC-PARMS.
016700     05  WH-ANLC-FILING-ID            PIC 9(05).
016800     05  WH-ANLC-CHANGES-WRITTEN      PIC 9(05)  COMP.
016900     05  WH-ANLC-RETURN-CODE          PIC X(01).
017000         88  WH-ANLC-OK                     VALUE 'Y'.
017100         88  WH-ANLC-FILING-NOT-FOUND       VALUE 'N'.
017200     05  FILLER                       PIC X(04).
017300*===============================================================*
017400 PROCEDURE DIVISION USING WH-ANLC-PARMS.
017500*---------------------------------------------------------------*
017600 0000-MAIN-ROUTINE.
017700*---------------------------------------------------------------*
017800     PERFORM 1000-OPEN-FILES.
017900     MOVE ZERO                   TO WS-CHANGES-WRITTEN.
018000     SET WH-ANLC-OK              TO TRUE.
018100     PERFORM 1100-LOCATE-CURRENT-FILING.
018200     IF WS-CURRENT-FOUND
018300         PERFORM 1200-DELETE-PRIOR-RESULTS                         WW-0041
018400         PERFORM 1300-FIND-PREVIOUS-FILING
018500         PERFORM 2000-LOAD-CURRENT-HOLDINGS
018600         PERFORM 2100-LOAD-PREVIOUS-HOLDINGS
018700         PERFORM 3000-MATCH-CURRENT-TO-PREVIOUS
018800         PERFORM 4000-WRITE-CLOSED-POSITIONS
018900     ELSE
019000         SET WH-ANLC-FILING-NOT-FOUND TO TRUE
019100     END-IF.
019200     MOVE WS-CHANGES-WRITTEN     TO WH-ANLC-CHANGES-WRITTEN.
019300     PERFORM 5000-CLOSE-FILES.
019400     GOBACK.
019500*---------------------------------------------------------------*
019600 1000-OPEN-FILES.
019700*---------------------------------------------------------------*
019800     OPEN I-O WH-FILING-MASTER.
019900     OPEN I-O WH-POSCHG-MASTER.
020000     IF NOT WH-FILG-OK
020100         MOVE 'FILG-O'            TO DL-ERROR-REASON
020200         MOVE WH-FILG-STATUS      TO DL-FILE-STATUS
020300         DISPLAY ERROR-DISPLAY-LINE.
020400     IF NOT WH-PCHG-OK
020500         MOVE 'PCHG-O'            TO DL-ERROR-REASON
020600         MOVE WH-PCHG-STATUS      TO DL-FILE-STATUS
020700         DISPLAY ERROR-DISPLAY-LINE.
020800*---------------------------------------------------------------*
020900 1100-LOCATE-CURRENT-FILING.
021000*---------------------------------------------------------------*
021100     MOVE WH-ANLC-FILING-ID      TO WG-FILING-ID.
021200     READ WH-FILING-MASTER
021300         INVALID KEY
021400             SET WS-CURRENT-NOT-FOUND TO TRUE
021500         NOT INVALID KEY
021600             SET WS-CURRENT-FOUND     TO TRUE
021700             MOVE WG-FILING-ID        TO WS-CURR-FILING-ID
021800             MOVE WG-FILER-ID         TO WS-CURR-FILER-ID
021900             MOVE WG-PERIOD-OF-REPORT TO WS-CURR-PERIOD
022000     END-READ.
022100*---------------------------------------------------------------*
022200 1200-DELETE-PRIOR-RESULTS.                                        WW-0041
022300*---------------------------------------------------------------*
022400*    A RE-RUN OF THE ANALYZER MUST NOT LEAVE DUPLICATE OR STALE
022500*    POSITION-CHANGE ROWS -- EVERY ROW FOR THIS FILER/PERIOD IS
022600*    DELETED BEFORE THE RECOMPUTE BELOW WRITES FRESH ONES.
022700     MOVE WS-CURR-FILER-ID       TO WC-FILER-ID.
022800     MOVE WS-CURR-PERIOD         TO WC-CURR-PERIOD.
022900     MOVE LOW-VALUES             TO WC-CHANGE-TYPE.
023000     MOVE LOW-VALUES             TO WC-CUSIP.
023100     SET WS-DELETE-NOT-DONE      TO TRUE.
023200     START WH-POSCHG-MASTER KEY IS NOT LESS THAN WC-POSCHG-KEY
023300         INVALID KEY
023400             SET WS-DELETE-DONE TO TRUE.
023500     PERFORM 1210-DELETE-ONE-PRIOR-RESULT
023600         UNTIL WS-DELETE-DONE.
023700*---------------------------------------------------------------*
023800 1210-DELETE-ONE-PRIOR-RESULT.
023900*---------------------------------------------------------------*
024000     READ WH-POSCHG-MASTER NEXT RECORD
024100         AT END
024200             SET WS-DELETE-DONE TO TRUE
024300         NOT AT END
024400             IF WC-FILER-ID NOT = WS-CURR-FILER-ID
024500                 OR WC-CURR-PERIOD NOT = WS-CURR-PERIOD
024600                 SET WS-DELETE-DONE TO TRUE
024700             ELSE
024800                 DELETE WH-POSCHG-MASTER RECORD
024900                     INVALID KEY
025000                         DISPLAY 'WHANLC: DELETE FAILED FOR ',
025100                             WC-FILER-ID, ' ', WC-CUSIP
025200                 END-DELETE
025300             END-IF
025400     END-READ.
025500*---------------------------------------------------------------*
025600 1300-FIND-PREVIOUS-FILING.
025700*---------------------------------------------------------------*
025800*    THE PREVIOUS FILING IS THE SAME FILER'S LATEST PERIOD THAT IS
025900*    STRICTLY EARLIER THAN THE CURRENT ONE.  THE COMBINED FILER /
026000*    PERIOD ALTERNATE KEY KEEPS ONE FILER'S ROWS CONTIGUOUS SO A
026100*    SINGLE START/READ PAIR LOCATES IT.
026200     SET WS-PREVIOUS-NOT-FOUND   TO TRUE.
026300     MOVE WS-CURR-FILER-ID       TO WG-FPK-FILER-ID.
026400     MOVE WS-CURR-PERIOD         TO WG-FPK-PERIOD.
026500     START WH-FILING-MASTER KEY IS LESS THAN WG-FILER-PERIOD-KEY
026600         INVALID KEY
026700             CONTINUE.
026800     IF WH-FILG-STATUS = '00'
026900         READ WH-FILING-MASTER NEXT RECORD
027000             AT END
027100                 CONTINUE
027200             NOT AT END
027300                 IF WG-FILER-ID = WS-CURR-FILER-ID
027400                     SET WS-PREVIOUS-FOUND TO TRUE
027500                     MOVE WG-FILING-ID        TO WS-PREV-FILING-ID
027600                     MOVE WG-PERIOD-OF-REPORT TO WS-PREV-PERIOD
027700                 END-IF
027800         END-READ
027900     END-IF.
028000*---------------------------------------------------------------*
028100 2000-LOAD-CURRENT-HOLDINGS.
028200*---------------------------------------------------------------*
028300     MOVE WS-CURR-FILING-ID      TO WS-CURR-HOLD-FILING-ID.
028400     CALL 'WHHRDR' USING WS-CURR-HOLD-SIZE, WS-CURR-HOLD-INDEX,
028500         WS-CURR-HOLD-FILING-ID, WS-CURR-HOLD-TABLE
028600     END-CALL.
028700*---------------------------------------------------------------*
028800 2100-LOAD-PREVIOUS-HOLDINGS.
028900*---------------------------------------------------------------*
029000     IF WS-PREVIOUS-FOUND
029100         MOVE WS-PREV-FILING-ID      TO WS-PREV-HOLD-FILING-ID
029200         CALL 'WHHRDR' USING WS-PREV-HOLD-SIZE, WS-PREV-HOLD-INDEX,
029300             WS-PREV-HOLD-FILING-ID, WS-PREV-HOLD-TABLE
029400         END-CALL
029500     ELSE
029600         MOVE ZERO                   TO WS-PREV-HOLD-SIZE
029700     END-IF.
029800*---------------------------------------------------------------*
029900 3000-MATCH-CURRENT-TO-PREVIOUS.
030000*---------------------------------------------------------------*
030100     PERFORM 3010-MATCH-ONE-CURRENT-HOLDING
030200         VARYING WS-CURR-HOLD-INDEX FROM 1 BY 1
030300         UNTIL WS-CURR-HOLD-INDEX > WS-CURR-HOLD-SIZE.
030400*---------------------------------------------------------------*
030500 3010-MATCH-ONE-CURRENT-HOLDING.
030600*---------------------------------------------------------------*
030700     MOVE ZERO                   TO WS-PREV-SEARCH-INDEX.
030800     IF WS-PREV-HOLD-SIZE > 0
030900         PERFORM 3020-SEARCH-PREVIOUS-FOR-CUSIP
031000             VARYING WS-PREV-HOLD-INDEX FROM 1 BY 1
031100             UNTIL WS-PREV-HOLD-INDEX > WS-PREV-HOLD-SIZE
031200                 OR WS-PREV-SEARCH-INDEX NOT = 0
031300     END-IF.
031400     SET WS-CURR-PRESENT-WORK        TO TRUE.
031500     MOVE WJ-SHARES (WS-CURR-HOLD-INDEX)       TO WS-CURR-SHARES-WORK.
031600     MOVE WJ-MARKET-VALUE (WS-CURR-HOLD-INDEX) TO WS-CURR-VALUE-WORK.
031700     IF WS-PREV-SEARCH-INDEX NOT = 0
031800         SET WK-MATCHED (WS-PREV-SEARCH-INDEX)   TO TRUE
031900         SET WS-PREV-PRESENT-WORK                TO TRUE
032000         MOVE WK-SHARES (WS-PREV-SEARCH-INDEX)
032100             TO WS-PREV-SHARES-WORK
032200         MOVE WK-MARKET-VALUE (WS-PREV-SEARCH-INDEX)
032300             TO WS-PREV-VALUE-WORK
032400     ELSE
032500         MOVE 'N'                    TO WS-PREV-PRESENT-WORK-SW
032600         MOVE ZERO                               TO WS-PREV-SHARES-WORK
032700         MOVE ZERO                               TO WS-PREV-VALUE-WORK
032800     END-IF.
032900     PERFORM 3100-CLASSIFY-AND-WRITE-CHANGE.
033000*---------------------------------------------------------------*
033100 3020-SEARCH-PREVIOUS-FOR-CUSIP.
033200*---------------------------------------------------------------*
033300     IF WK-CUSIP (WS-PREV-HOLD-INDEX) =
033400         WJ-CUSIP (WS-CURR-HOLD-INDEX)
033500             MOVE WS-PREV-HOLD-INDEX TO WS-PREV-SEARCH-INDEX.
033600*---------------------------------------------------------------*
033700 3100-CLASSIFY-AND-WRITE-CHANGE.
033800*---------------------------------------------------------------*
033900     MOVE WS-CURR-FILER-ID       TO WC-FILER-ID.
034000     MOVE WS-CURR-PERIOD         TO WC-CURR-PERIOD.
034100     MOVE WJ-CUSIP (WS-CURR-HOLD-INDEX)        TO WC-CUSIP.
034200     MOVE WJ-SECURITY-NAME (WS-CURR-HOLD-INDEX) TO WC-SECURITY-NAME.
034300     EVALUATE TRUE
034400         WHEN WS-PREV-PRESENT-WORK
034500             AND WS-CURR-SHARES-WORK > WS-PREV-SHARES-WORK
034600                 SET WC-TYPE-INCREASED TO TRUE
034700         WHEN WS-PREV-PRESENT-WORK
034800             AND WS-CURR-SHARES-WORK < WS-PREV-SHARES-WORK
034900                 SET WC-TYPE-DECREASED TO TRUE
035000         WHEN WS-PREV-PRESENT-WORK
035100             AND WS-CURR-SHARES-WORK = WS-PREV-SHARES-WORK
035200                 SET WC-TYPE-UNCHANGED TO TRUE
035300         WHEN NOT WS-PREV-PRESENT-WORK
035400             AND WS-CURR-SHARES-WORK > 0
035500                 SET WC-TYPE-NEW TO TRUE
035600         WHEN OTHER
035700             SET WC-TYPE-UNCHANGED TO TRUE
035800     END-EVALUATE.
035900     IF WS-PREV-PRESENT-WORK
036000         SET WC-PREV-PRESENT     TO TRUE
036100         MOVE WS-PREV-FILING-ID  TO WC-PREV-FILING-ID
036200         MOVE WS-PREV-PERIOD     TO WC-PREV-PERIOD
036300         MOVE WS-PREV-SHARES-WORK TO WC-PREV-SHARES
036400         MOVE WS-PREV-VALUE-WORK  TO WC-PREV-MARKET-VALUE
036500     ELSE
036600         SET WC-PREV-ABSENT      TO TRUE
036700         MOVE ZERO               TO WC-PREV-FILING-ID
036800         MOVE ZERO               TO WC-PREV-PERIOD
036900         MOVE ZERO               TO WC-PREV-SHARES
037000         MOVE ZERO               TO WC-PREV-MARKET-VALUE
037100     END-IF.
037200     SET WC-CURR-PRESENT         TO TRUE.
037300     MOVE WS-CURR-FILING-ID      TO WC-CURR-FILING-ID.
037400     MOVE WS-CURR-SHARES-WORK    TO WC-CURR-SHARES.
037500     MOVE WS-CURR-VALUE-WORK     TO WC-CURR-MARKET-VALUE.
037600     COMPUTE WC-SHARES-CHANGE =
037700         WS-CURR-SHARES-WORK - WS-PREV-SHARES-WORK.
037800     COMPUTE WC-VALUE-CHANGE =
037900         WS-CURR-VALUE-WORK - WS-PREV-VALUE-WORK.
038000     IF WS-PREV-PRESENT-WORK AND WS-PREV-SHARES-WORK > 0           WW-0012
038100         SET WC-PCT-PRESENT      TO TRUE
038200         COMPUTE WC-SHARES-CHANGE-PCT ROUNDED =
038300             (WS-CURR-SHARES-WORK - WS-PREV-SHARES-WORK)
038400                 / WS-PREV-SHARES-WORK * 100
038500     ELSE
038600         SET WC-PCT-ABSENT       TO TRUE
038700         MOVE ZERO               TO WC-SHARES-CHANGE-PCT
038800     END-IF.
038900     PERFORM 3200-WRITE-POSITION-CHANGE.
039000*---------------------------------------------------------------*
039100 3200-WRITE-POSITION-CHANGE.
039200*---------------------------------------------------------------*
039300     WRITE WH-POSCHG-RECORD
039400         INVALID KEY
039500             DISPLAY 'WHANLC: POSCHG WRITE FAILED FOR ',
039600                 WC-FILER-ID, ' ', WC-CUSIP
039700         NOT INVALID KEY
039800             ADD 1 TO WS-CHANGES-WRITTEN
039900     END-WRITE.
040000*---------------------------------------------------------------*
040100 4000-WRITE-CLOSED-POSITIONS.
040200*---------------------------------------------------------------*
040300     IF WS-PREV-HOLD-SIZE > 0
040400         PERFORM 4010-WRITE-ONE-CLOSED-POSITION
040500             VARYING WS-PREV-HOLD-INDEX FROM 1 BY 1
040600             UNTIL WS-PREV-HOLD-INDEX > WS-PREV-HOLD-SIZE
040700     END-IF.
040800*---------------------------------------------------------------*
040900 4010-WRITE-ONE-CLOSED-POSITION.
041000*---------------------------------------------------------------*
041100     IF WK-UNMATCHED (WS-PREV-HOLD-INDEX)
041200         MOVE WS-CURR-FILER-ID    TO WC-FILER-ID
041300         MOVE WS-CURR-PERIOD      TO WC-CURR-PERIOD
041400         MOVE WK-CUSIP (WS-PREV-HOLD-INDEX)        TO WC-CUSIP
041500         MOVE WK-SECURITY-NAME (WS-PREV-HOLD-INDEX) TO WC-SECURITY-NAME
041600         SET WC-TYPE-CLOSED       TO TRUE
041700         SET WC-PREV-PRESENT      TO TRUE
041800         MOVE WS-PREV-FILING-ID   TO WC-PREV-FILING-ID
041900         MOVE WS-PREV-PERIOD      TO WC-PREV-PERIOD
042000         MOVE WK-SHARES (WS-PREV-HOLD-INDEX)
042100             TO WC-PREV-SHARES
042200         MOVE WK-MARKET-VALUE (WS-PREV-HOLD-INDEX)
042300             TO WC-PREV-MARKET-VALUE
042400         SET WC-CURR-ABSENT       TO TRUE                          WW-0026
042500         MOVE ZERO                TO WC-CURR-FILING-ID
042600         MOVE ZERO                TO WC-CURR-SHARES
042700         MOVE ZERO                TO WC-CURR-MARKET-VALUE
042800         COMPUTE WC-SHARES-CHANGE =
042900             ZERO - WK-SHARES (WS-PREV-HOLD-INDEX)
043000         COMPUTE WC-VALUE-CHANGE =
043100             ZERO - WK-MARKET-VALUE (WS-PREV-HOLD-INDEX)
043200         SET WC-PCT-ABSENT        TO TRUE                          WW-0026
043300         MOVE ZERO                TO WC-SHARES-CHANGE-PCT          WW-0026
043400         PERFORM 3200-WRITE-POSITION-CHANGE
043500     END-IF.
043600*---------------------------------------------------------------*
043700 5000-CLOSE-FILES.
043800*---------------------------------------------------------------*
043900     CLOSE WH-FILING-MASTER
044000           WH-POSCHG-MASTER.
