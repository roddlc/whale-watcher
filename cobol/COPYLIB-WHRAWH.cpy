000100******************************************************************
000200*    WHRAWH   --  RAW HOLDING ENTRY (PARSER INPUT)                *
000300*    ONE ROW PER SECURITY LINE WITHIN AN INCOMING FILING, BEFORE *
000400*    THE PARSER AGGREGATES DUPLICATE CUSIPS WITHIN THE SAME      *
000500*    FILING.  RECORD IS COMMA-DELIMITED ON THE INPUT FEED.       *
000600*------------------------------------------------------------------*
000700* 03/19/87 RSPATEL  CREATED FOR WHALE WATCHER PHASE 1  WW-0002   *
000800* 03/02/90 DKIM     VOTING AUTHORITY COLUMNS ADDED   WW-0017     *
000900******************************************************************
001000 01  WH-RAW-HOLDING-ENTRY.
001100     05  WR-FILING-ID                    PIC 9(05).
001200     05  WR-CUSIP                        PIC X(09).
001300     05  WR-SECURITY-NAME                PIC X(40).
001400     05  WR-MARKET-VALUE                 PIC 9(11).
001500     05  WR-SHARES                       PIC 9(11).
001600     05  WR-VOTE-AUTHORITY.                                        WW-0017
001700         10  WR-VOTE-SOLE                PIC 9(11).                WW-0017
001800         10  WR-VOTE-SHARED              PIC 9(11).                WW-0017
001900         10  WR-VOTE-NONE                PIC 9(11).                WW-0017
002000     05  WR-VOTE-TABLE REDEFINES WR-VOTE-AUTHORITY.                WW-0017
002100         10  WR-VOTE-ENTRY               PIC 9(11) OCCURS 3 TIMES. WW-0017
002200     05  FILLER                          PIC X(10).
