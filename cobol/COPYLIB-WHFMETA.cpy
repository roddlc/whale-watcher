000100******************************************************************
000200*    WHFMETA  --  FILING METADATA FEED (EXTRACTOR INPUT)          *
000300*    ONE ROW PER FILING LISTED IN THE REGULATOR'S SUBMISSIONS    *
000400*    INDEX FOR A FILER.  READ BY WHEXTR TO REGISTER NEW FILINGS. *
000500*------------------------------------------------------------------*
000700* 03/12/87 RSPATEL  CREATED FOR WHALE WATCHER PHASE 1  WW-0001   *
000800* 04/02/87 DKIM     ADDED FORM-TYPE TO SUPPORT 13F-HR FILTER     *
000900*                   WW-0009                                      *
001000******************************************************************
001100 01  WH-FILING-METADATA.
001200     05  WM-CIK                          PIC X(10).
001300     05  WM-ACCESSION-NUMBER             PIC X(20).
001400     05  WM-FILING-DATE                  PIC 9(08).
001500     05  WM-REPORT-DATE                  PIC 9(08).
001600     05  WM-REPORT-DATE-BRKDN REDEFINES WM-REPORT-DATE.
001700         10  WM-REPORT-CCYY              PIC 9(04).
001800         10  WM-REPORT-MM                PIC 9(02).
001900         10  WM-REPORT-DD                PIC 9(02).
002000     05  WM-FORM-TYPE                    PIC X(10).                WW-0009
002100     05  WM-PRIMARY-DOCUMENT             PIC X(40).
002200     05  FILLER                          PIC X(10).
