000100******************************************************************
000200*    WHPCHG   --  QUARTER-OVER-QUARTER POSITION-CHANGE RECORD    *
000300*    ONE ROW PER CUSIP PER CURRENT FILING, WRITTEN BY THE        *
000400*    ANALYZER.  ACCESS PATH FILER-ID / CURR-PERIOD / CHANGE-TYPE *
000500*    / CUSIP.  RE-RUN OF THE ANALYZER DELETES AND REWRITES THE   *
000600*    ROWS FOR A GIVEN CURRENT FILING.                            *
000700*------------------------------------------------------------------*
000800* 03/26/87 DKIM     CREATED FOR WHALE WATCHER PHASE 2  WW-0011   *
000900* 04/14/87 DKIM     ADDED PCT-FLAG -- ZERO PRIOR SHARES MUST     *
001000*                   NOT COMPUTE A PERCENTAGE   WW-0012           *
001100* 09/10/88 RSPATEL  CLOSED ROWS NO LONGER CARRY A PERCENT        *
001200*                   WW-0026                                      *
001300******************************************************************
001400 01  WH-POSCHG-RECORD.
001500     05  WC-POSCHG-KEY.
001600         10  WC-FILER-ID                 PIC 9(05).
001700         10  WC-CURR-PERIOD              PIC 9(08).
001800         10  WC-CURR-PERIOD-BRKDN REDEFINES WC-CURR-PERIOD.
001900             15  WC-CURR-PERIOD-CCYY     PIC 9(04).
002000             15  WC-CURR-PERIOD-MM       PIC 9(02).
002100             15  WC-CURR-PERIOD-DD       PIC 9(02).
002200         10  WC-CHANGE-TYPE              PIC X(09).
002300             88  WC-TYPE-NEW                   VALUE 'NEW'.        WW-0026
002400             88  WC-TYPE-CLOSED                VALUE 'CLOSED'.
002500             88  WC-TYPE-INCREASED             VALUE 'INCREASED'.
002600             88  WC-TYPE-DECREASED             VALUE 'DECREASED'.
002700             88  WC-TYPE-UNCHANGED             VALUE 'UNCHANGED'.
002800         10  WC-CUSIP                    PIC X(09).
002900     05  WC-SECURITY-NAME                PIC X(40).
003000     05  WC-PREV-FILING-ID               PIC 9(05).
003100     05  WC-PREV-PERIOD                  PIC 9(08).
003200     05  WC-PREV-PRESENT-SW              PIC X(01).
003300         88  WC-PREV-PRESENT                   VALUE 'Y'.
003400         88  WC-PREV-ABSENT                    VALUE 'N'.
003500     05  WC-PREV-SHARES                  PIC S9(13).
003600     05  WC-PREV-MARKET-VALUE            PIC S9(13).
003700     05  WC-CURR-FILING-ID               PIC 9(05).
003800     05  WC-CURR-PRESENT-SW              PIC X(01).
003900         88  WC-CURR-PRESENT                   VALUE 'Y'.          WW-0026
004000         88  WC-CURR-ABSENT                     VALUE 'N'.         WW-0026
004100     05  WC-CURR-SHARES                  PIC S9(13).
004200     05  WC-CURR-MARKET-VALUE            PIC S9(13).
004300     05  WC-SHARES-CHANGE                PIC S9(13).
004400     05  WC-SHARES-CHANGE-PCT            PIC S9(07)V9(04).
004500     05  WC-SHARES-PCT-FLAG              PIC X(01).                WW-0012
004600         88  WC-PCT-PRESENT                    VALUE 'Y'.          WW-0012
004700         88  WC-PCT-ABSENT                     VALUE 'N'.          WW-0012
004800     05  WC-VALUE-CHANGE                 PIC S9(13).
004900     05  FILLER                          PIC X(10).
