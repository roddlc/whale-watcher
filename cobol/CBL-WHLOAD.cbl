000100*===============================================================*
000200* PROGRAM NAME:    WHLOAD
000300* ORIGINAL AUTHOR: RAVI PATEL
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/09/87 RSPATEL        CREATED FOR WHALE WATCHER PHASE 1. WW-0003
000900* 09/10/88 DKIM           LOADER NOW REJECTS AN UNKNOWN FILING-ID
001000*                         INSTEAD OF WRITING AN ORPHAN HOLDING.
001100*                                                            WW-0018
001200* 07/21/93 RSPATEL        HOLDINGS-COUNT ON THE FILING MASTER IS
001300*                         NOW SET FROM THE EXTRACT RECORD COUNT,
001400*                         NOT RECOMPUTED HERE.               WW-0024
001500*
001600*===============================================================*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.  WHLOAD.
001900 AUTHOR. RAVI PATEL.
002000 INSTALLATION. WHALE WATCHER BATCH SYSTEMS.
002100 DATE-WRITTEN. 04/09/87.
002200 DATE-COMPILED.
002300 SECURITY. NON-CONFIDENTIAL.
002400*===============================================================*
002500 ENVIRONMENT DIVISION.
002600*---------------------------------------------------------------*
002700 CONFIGURATION SECTION.
002800*---------------------------------------------------------------*
002900 SOURCE-COMPUTER. IBM-3081.
003000*---------------------------------------------------------------*
003100 OBJECT-COMPUTER. IBM-3081.
003200*---------------------------------------------------------------*
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*---------------------------------------------------------------*
003600 INPUT-OUTPUT SECTION.
003700*---------------------------------------------------------------*
003800 FILE-CONTROL.
003900     SELECT WH-AGGREGATE-EXTRACT ASSIGN TO WHAGGX
004000       ORGANIZATION IS SEQUENTIAL
004100       FILE STATUS  IS WH-AGGX-STATUS.
004200*
004300     SELECT WH-FILING-MASTER ASSIGN TO WHFILG
004400       ORGANIZATION IS INDEXED
004500       ACCESS MODE  IS DYNAMIC
004600       RECORD KEY   IS WG-FILING-ID
004700       ALTERNATE RECORD KEY IS WG-ACCESSION-NUMBER
004800       ALTERNATE RECORD KEY IS WG-FILER-PERIOD-KEY
004900       FILE STATUS  IS WH-FILG-STATUS.
005000*
005100     SELECT WH-HOLDINGS-MASTER ASSIGN TO WHHOLD
005200       ORGANIZATION IS INDEXED
005300       ACCESS MODE  IS DYNAMIC
005400       RECORD KEY   IS WH-HOLD-KEY
005500       FILE STATUS  IS WH-HOLD-STATUS.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  WH-AGGREGATE-EXTRACT
006200     RECORDING MODE IS F.
006300 01  WH-AGGREGATE-EXTRACT-LINE       PIC X(150).
006400*---------------------------------------------------------------*
006500 FD  WH-FILING-MASTER.
006600     COPY WHFILNG.
006700*---------------------------------------------------------------*
006800 FD  WH-HOLDINGS-MASTER.
006900     COPY WHHOLD.
007000*---------------------------------------------------------------*
007100 WORKING-STORAGE SECTION.
007200     77  WS-HOLDINGS-REJECTED         PIC 9(05)  COMP VALUE 0.
007300     77  WS-FILING-FOUND-SW           PIC X(01) VALUE 'N'.
007400         88  WS-FILING-FOUND                    VALUE 'Y'.
007500         88  WS-FILING-NOT-FOUND                VALUE 'N'.
007600*---------------------------------------------------------------*
007700 01  WS-SWITCHES-MISC-FIELDS.
007800     05  WH-AGGX-STATUS               PIC X(02).
007900         88  WH-AGGX-OK                     VALUE '00'.
008000         88  WH-AGGX-EOF                    VALUE '10'.
008100     05  WH-FILG-STATUS               PIC X(02).
008200         88  WH-FILG-OK                     VALUE '00'.
008300     05  WH-HOLD-STATUS               PIC X(02).
008400         88  WH-HOLD-OK                     VALUE '00'.
008500     05  FILLER                       PIC X(04).
008600*---------------------------------------------------------------*
008700 01  WS-PARSED-EXTRACT-LINE.
008800     05  WS-EXT-FILING-ID             PIC X(05).
008900     05  WS-EXT-CUSIP                 PIC X(09).
009000     05  WS-EXT-SECURITY-NAME         PIC X(40).
009100     05  WS-EXT-SHARES                PIC X(13).
009200     05  WS-EXT-SHARES-NUM REDEFINES WS-EXT-SHARES PIC 9(13).
009300     05  WS-EXT-MARKET-VALUE          PIC X(13).
009400     05  WS-EXT-VALUE-NUM REDEFINES WS-EXT-MARKET-VALUE PIC 9(13).
009500     05  WS-EXT-VOTE-SOLE             PIC X(13).
009600     05  WS-EXT-VOTE-SHARED           PIC X(13).
009700     05  WS-EXT-VOTE-NONE             PIC X(13).
009800     05  FILLER                       PIC X(08).
009900*---------------------------------------------------------------*
010000 01  WS-PARSED-EXTRACT-REDEF REDEFINES WS-PARSED-EXTRACT-LINE.
010100     05  WS-EXT-ALL-CHARS             PIC X(01) OCCURS 127 TIMES.
010200*---------------------------------------------------------------*
010300 01  WS-COUNTERS.
010400     05  WS-CURRENT-FILING-ID         PIC 9(05)  COMP VALUE 0.
010500     05  WS-HOLDINGS-LOADED           PIC 9(05)  COMP VALUE 0.
010600     05  WS-RUNNING-TOTAL-VALUE       PIC S9(13)     VALUE 0.
010700     05  FILLER                       PIC X(04).
010800*---------------------------------------------------------------*
010900 01  ERROR-DISPLAY-LINE.
011000     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
011100     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
011200     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
011300     05  DL-FILE-STATUS               PIC X(02).
011400     05  FILLER  PIC X(05) VALUE ' *** '.
011500*===============================================================*
011600 PROCEDURE DIVISION.
011700*---------------------------------------------------------------*
011800 0000-MAIN-PARAGRAPH.
011900*---------------------------------------------------------------*
012000     PERFORM 1000-OPEN-FILES.
012100     PERFORM 2000-READ-EXTRACT-RECORD.
012200     IF NOT WH-AGGX-EOF
012300         PERFORM 1100-LOCATE-FILING
012400         IF WS-FILING-FOUND                                        WW-0018
012500             PERFORM 2100-LOAD-ONE-HOLDING
012600                 UNTIL WH-AGGX-EOF
012700             PERFORM 3000-UPDATE-FILING-MASTER
012800         ELSE
012900             DISPLAY 'WHLOAD: UNKNOWN FILING-ID ',                 WW-0018
013000                 WS-CURRENT-FILING-ID, ' -- LOAD REJECTED'
013100         END-IF
013200     END-IF.
013300     PERFORM 5000-CLOSE-FILES.
013400     PERFORM 9000-PRINT-RUN-SUMMARY.
013500     GOBACK.
013600*---------------------------------------------------------------*
013700 1000-OPEN-FILES.
013800*---------------------------------------------------------------*
013900     OPEN INPUT WH-AGGREGATE-EXTRACT.
014000     OPEN I-O   WH-FILING-MASTER.
014100     OPEN I-O   WH-HOLDINGS-MASTER.
014200     IF NOT WH-AGGX-OK
014300         MOVE 'AGGX-O'            TO DL-ERROR-REASON
014400         MOVE WH-AGGX-STATUS      TO DL-FILE-STATUS
014500         DISPLAY ERROR-DISPLAY-LINE.
014600     IF NOT WH-FILG-OK
014700         MOVE 'FILG-O'            TO DL-ERROR-REASON
014800         MOVE WH-FILG-STATUS      TO DL-FILE-STATUS
014900         DISPLAY ERROR-DISPLAY-LINE.
015000     IF NOT WH-HOLD-OK
015100         MOVE 'HOLD-O'            TO DL-ERROR-REASON
015200         MOVE WH-HOLD-STATUS      TO DL-FILE-STATUS
015300         DISPLAY ERROR-DISPLAY-LINE.
015400*---------------------------------------------------------------*
015500 1100-LOCATE-FILING.
015600*---------------------------------------------------------------*
015700     MOVE WS-CURRENT-FILING-ID   TO WG-FILING-ID.
015800     READ WH-FILING-MASTER
015900         INVALID KEY
016000             SET WS-FILING-NOT-FOUND TO TRUE
016100         NOT INVALID KEY
016200             SET WS-FILING-FOUND TO TRUE
016300     END-READ.
016400*---------------------------------------------------------------*
016500 2000-READ-EXTRACT-RECORD.
016600*---------------------------------------------------------------*
016700     READ WH-AGGREGATE-EXTRACT
016800         AT END
016900             SET WH-AGGX-EOF TO TRUE
017000         NOT AT END
017100             UNSTRING WH-AGGREGATE-EXTRACT-LINE
017200                 DELIMITED BY ','
017300                 INTO WS-EXT-FILING-ID, WS-EXT-CUSIP,
017400                      WS-EXT-SECURITY-NAME, WS-EXT-SHARES,
017500                      WS-EXT-MARKET-VALUE, WS-EXT-VOTE-SOLE,
017600                      WS-EXT-VOTE-SHARED, WS-EXT-VOTE-NONE
017700             MOVE WS-EXT-FILING-ID TO WS-CURRENT-FILING-ID
017800     END-READ.
017900*---------------------------------------------------------------*
018000 2100-LOAD-ONE-HOLDING.
018100*---------------------------------------------------------------*
018200     MOVE WS-EXT-FILING-ID       TO WH-HOLD-FILING-ID.
018300     MOVE WS-EXT-CUSIP           TO WH-HOLD-CUSIP.
018400     MOVE WS-EXT-SECURITY-NAME   TO WH-HOLD-SECURITY-NAME.
018500     MOVE WS-EXT-SHARES-NUM      TO WH-HOLD-SHARES.
018600     MOVE WS-EXT-VALUE-NUM       TO WH-HOLD-MARKET-VALUE.
018700     MOVE WS-EXT-VOTE-SOLE       TO WH-HOLD-VOTE-SOLE.
018800     MOVE WS-EXT-VOTE-SHARED     TO WH-HOLD-VOTE-SHARED.
018900     MOVE WS-EXT-VOTE-NONE       TO WH-HOLD-VOTE-NONE.
019000     WRITE WH-HOLDING-RECORD
019100         INVALID KEY
019200             ADD 1 TO WS-HOLDINGS-REJECTED
019300             DISPLAY 'WHLOAD: DUPLICATE HOLDING ',
019400                 WH-HOLD-CUSIP, ' ON FILING ', WH-HOLD-FILING-ID
019500         NOT INVALID KEY
019600             ADD 1 TO WS-HOLDINGS-LOADED
019700             ADD WH-HOLD-MARKET-VALUE TO WS-RUNNING-TOTAL-VALUE
019800     END-WRITE.
019900     PERFORM 2000-READ-EXTRACT-RECORD.
020000*---------------------------------------------------------------*
020100 3000-UPDATE-FILING-MASTER.
020200*---------------------------------------------------------------*
020300     MOVE WS-RUNNING-TOTAL-VALUE TO WG-TOTAL-VALUE.
020400     MOVE WS-HOLDINGS-LOADED     TO WG-HOLDINGS-COUNT.             WW-0024
020500     MOVE 'Y'                    TO WG-PROCESSED-SW.
020600     REWRITE WH-FILING-RECORD
020700         INVALID KEY
020800             DISPLAY 'WHLOAD: FILING REWRITE FAILED FOR ID ',
020900                 WG-FILING-ID
021000     END-REWRITE.
021100*---------------------------------------------------------------*
021200 5000-CLOSE-FILES.
021300*---------------------------------------------------------------*
021400     CLOSE WH-AGGREGATE-EXTRACT
021500           WH-FILING-MASTER
021600           WH-HOLDINGS-MASTER.
021700*---------------------------------------------------------------*
021800 9000-PRINT-RUN-SUMMARY.
021900*---------------------------------------------------------------*
022000     DISPLAY 'WHLOAD -- FILING ', WS-CURRENT-FILING-ID.
022100     DISPLAY 'HOLDINGS LOADED        : ', WS-HOLDINGS-LOADED.
022200     DISPLAY 'HOLDINGS REJECTED      : ', WS-HOLDINGS-REJECTED.
022300     DISPLAY 'TOTAL VALUE (000S)     : ', WS-RUNNING-TOTAL-VALUE.
