000100*===============================================================*
000200* PROGRAM NAME:    WHEXTR
000300* ORIGINAL AUTHOR: RAVI PATEL
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/12/87 RSPATEL        CREATED FOR WHALE WATCHER PHASE 1. WW-0001
000900* 04/02/87 DKIM           ADDED FORM-TYPE AND YEAR RANGE FILTER
001000*                         PER REGULATORY FEED REVIEW.       WW-0009
001100* 05/20/88 RSPATEL        PER-FILER FILING LIMIT ADDED TO MATCH
001200*                         ANALYST REQUEST FOR SMOKE RUNS.   WW-0015
001300* 11/14/90 DKIM           CIK LOOKUP NOW IDEMPOTENT -- RERUN OF
001400*                         THE WHALE LIST NO LONGER DUPLICATES
001500*                         FILER MASTER ROWS.                WW-0019
001600* 12/08/98 RSPATEL        Y2K REVIEW OF DATE FIELDS -- ALL DATE
001700*                         PICTURES ALREADY CARRY A 4-DIGIT YEAR.
001800*                         NO CHANGE REQUIRED.               WW-0031
001900* 02/17/02 DKIM           SKIP COUNT NOW LOGGED PER FILER, NOT
002000*                         JUST AS A GRAND TOTAL.            WW-0038
002100* 09/03/03 RSPATEL        SHORT CIKS WERE NORMALIZING TO ALL
002200*                         ZEROS -- FIELD NOW JUSTIFIED RIGHT
002300*                         AND ZERO-FILLED BEFORE THE NUMERIC
002400*                         TEST.                             WW-0048
002500*
002600*===============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  WHEXTR.
002900 AUTHOR. RAVI PATEL.
003000 INSTALLATION. WHALE WATCHER BATCH SYSTEMS.
003100 DATE-WRITTEN. 03/12/87.
003200 DATE-COMPILED.
003300 SECURITY. NON-CONFIDENTIAL.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3081.
004000*---------------------------------------------------------------*
004100 OBJECT-COMPUTER. IBM-3081.
004200*---------------------------------------------------------------*
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*---------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700*---------------------------------------------------------------*
004800 FILE-CONTROL.
004900     SELECT WH-FILER-CONFIG-FILE ASSIGN TO WHFCFG
005000       ORGANIZATION IS SEQUENTIAL
005100       FILE STATUS IS WH-FCFG-STATUS.
005200*
005300     SELECT WH-FILING-METADATA-FILE ASSIGN TO WHFMET
005400       ORGANIZATION IS SEQUENTIAL
005500       FILE STATUS IS WH-FMET-STATUS.
005600*
005700     SELECT WH-FILER-MASTER ASSIGN TO WHFILM
005800       ORGANIZATION IS INDEXED
005900       ACCESS MODE  IS DYNAMIC
006000       RECORD KEY   IS WF-CIK
006100       ALTERNATE RECORD KEY IS WF-FILER-ID
006200       FILE STATUS  IS WH-FILM-STATUS.
006300*
006400     SELECT WH-FILING-MASTER ASSIGN TO WHFILG
006500       ORGANIZATION IS INDEXED
006600       ACCESS MODE  IS DYNAMIC
006700       RECORD KEY   IS WG-FILING-ID
006800       ALTERNATE RECORD KEY IS WG-ACCESSION-NUMBER
006900       ALTERNATE RECORD KEY IS WG-FILER-PERIOD-KEY
007000       FILE STATUS  IS WH-FILG-STATUS.
007100*===============================================================*
007200 DATA DIVISION.
007300*---------------------------------------------------------------*
007400 FILE SECTION.
007500*---------------------------------------------------------------*
007600 FD  WH-FILER-CONFIG-FILE
007700     RECORDING MODE IS F.
007800 01  WH-FILER-CONFIG-LINE            PIC X(150).
007900*---------------------------------------------------------------*
008000 FD  WH-FILING-METADATA-FILE
008100     RECORDING MODE IS F.
008200 01  WH-FILING-METADATA-LINE         PIC X(150).
008300*---------------------------------------------------------------*
008400 FD  WH-FILER-MASTER.
008500     COPY WHFILER.
008600*---------------------------------------------------------------*
008700 FD  WH-FILING-MASTER.
008800     COPY WHFILNG.
008900*---------------------------------------------------------------*
009000 WORKING-STORAGE SECTION.
009100     77  WS-FILING-LIMIT              PIC 9(05)  COMP VALUE 0.
009200         88  WS-NO-LIMIT                         VALUE 0.
009300     77  WH-FILE-OPEN-ERROR-SW        PIC X(01) VALUE 'N'.
009400         88  WH-FILE-OPEN-ERROR                 VALUE 'Y'.
009500         88  WH-FILE-OPEN-OK                     VALUE 'N'.
009600*---------------------------------------------------------------*
009700 01  WS-SWITCHES-MISC-FIELDS.
009800     05  WH-FCFG-STATUS               PIC X(02).
009900         88  WH-FCFG-OK                     VALUE '00'.
010000         88  WH-FCFG-EOF                    VALUE '10'.
010100     05  WH-FMET-STATUS               PIC X(02).
010200         88  WH-FMET-OK                     VALUE '00'.
010300         88  WH-FMET-EOF                    VALUE '10'.
010400     05  WH-FILM-STATUS               PIC X(02).
010500         88  WH-FILM-OK                     VALUE '00'.
010600         88  WH-FILM-MAY-EXIST              VALUE '23'.
010700     05  WH-FILG-STATUS               PIC X(02).
010800         88  WH-FILG-OK                     VALUE '00'.
010900         88  WH-FILG-MAY-EXIST              VALUE '23'.
011000     05  FILLER                       PIC X(04).
011100*---------------------------------------------------------------*
011200 01  WS-COUNTERS.
011300     05  WS-NEXT-FILER-ID             PIC 9(05)  COMP VALUE 0.
011400     05  WS-NEXT-FILING-ID            PIC 9(05)  COMP VALUE 0.
011500     05  WS-FILERS-READ               PIC 9(05)  COMP VALUE 0.
011600     05  WS-FILERS-REGISTERED         PIC 9(05)  COMP VALUE 0.
011700     05  WS-FILINGS-REGISTERED        PIC 9(07)  COMP VALUE 0.
011800     05  WS-FILINGS-SKIPPED           PIC 9(07)  COMP VALUE 0.
011900     05  WS-FILER-FILING-COUNT        PIC 9(05)  COMP VALUE 0.
012000     05  WS-START-YEAR                PIC 9(04)  VALUE 2025.
012100     05  WS-END-YEAR                  PIC 9(04)  VALUE 2025.
012200     05  FILLER                       PIC X(04).
012300*---------------------------------------------------------------*
012400 01  WS-PARSED-CONFIG-LINE.
012500     05  WS-CFG-CIK-RAW               PIC X(10).
012600     05  WS-CFG-NAME                  PIC X(40).
012700     05  WS-CFG-DESCRIPTION           PIC X(60).
012800     05  WS-CFG-CATEGORY              PIC X(20).
012900     05  WS-CFG-ENABLED               PIC X(01).
013000     05  FILLER                       PIC X(18).
013100*---------------------------------------------------------------*
013200     COPY WHFMETA.
013300*---------------------------------------------------------------*
013400 01  WS-PARSED-CONFIG-REDEF REDEFINES WS-PARSED-CONFIG-LINE.
013500     05  WS-CFG-ALL-CHARS             PIC X(01) OCCURS 149 TIMES.
013600*---------------------------------------------------------------*
013700 01  WS-CIK-NORMALIZE.
013800     05  WS-CIK-RIGHT                 PIC X(10) JUSTIFIED RIGHT.
013900     05  WS-CIK-NUMERIC               PIC 9(10).
014000     05  WS-CIK-NUMERIC-REDEF REDEFINES WS-CIK-NUMERIC.
014100         10  WS-CIK-DIGIT             PIC 9(01) OCCURS 10 TIMES.
014200     05  FILLER                       PIC X(04).
014300*---------------------------------------------------------------*
014400 01  ERROR-DISPLAY-LINE.
014500     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
014600     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
014700     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
014800     05  DL-FILE-STATUS               PIC X(02).
014900     05  FILLER  PIC X(05) VALUE ' *** '.
015000*---------------------------------------------------------------*
015100 01  ERROR-DISPLAY-ALL-CHARS REDEFINES ERROR-DISPLAY-LINE.
015200     05  DL-ALL-CHARS                 PIC X(01) OCCURS 55 TIMES.
015300*===============================================================*
015400 PROCEDURE DIVISION.
015500*---------------------------------------------------------------*
015600 0000-MAIN-PARAGRAPH.
015700*---------------------------------------------------------------*
015800     PERFORM 1000-OPEN-FILES.
015900     PERFORM 1100-DETERMINE-NEXT-KEYS.
016000     PERFORM 2000-READ-FILER-CONFIG-RECORD.
016100     PERFORM 2100-PROCESS-ONE-FILER
016200         UNTIL WH-FCFG-EOF.
016300     PERFORM 3000-CLOSE-FILES.
016400     PERFORM 9000-PRINT-RUN-SUMMARY.
016500     GOBACK.
016600*---------------------------------------------------------------*
016700 1000-OPEN-FILES.
016800*---------------------------------------------------------------*
016900     OPEN INPUT  WH-FILER-CONFIG-FILE
017000                 WH-FILING-METADATA-FILE.
017100     IF NOT WH-FCFG-OK
017200         MOVE 'Y'                TO WH-FILE-OPEN-ERROR-SW
017300         DISPLAY 'WHFCFG OPEN STATUS: ', WH-FCFG-STATUS.
017400     IF NOT WH-FMET-OK
017500         MOVE 'Y'                TO WH-FILE-OPEN-ERROR-SW
017600         DISPLAY 'WHFMET OPEN STATUS: ', WH-FMET-STATUS.
017700     PERFORM 1010-OPEN-FILER-MASTER.
017800     PERFORM 1020-OPEN-FILING-MASTER.
017900*---------------------------------------------------------------*
018000 1010-OPEN-FILER-MASTER.
018100*---------------------------------------------------------------*
018200     OPEN I-O WH-FILER-MASTER.
018300     IF NOT WH-FILM-OK
018400         OPEN OUTPUT WH-FILER-MASTER
018500         CLOSE       WH-FILER-MASTER
018600         OPEN I-O    WH-FILER-MASTER
018700         IF NOT WH-FILM-OK
018800             MOVE 'Y'            TO WH-FILE-OPEN-ERROR-SW
018900             MOVE 'FILM-O'       TO DL-ERROR-REASON
019000             MOVE WH-FILM-STATUS TO DL-FILE-STATUS
019100             DISPLAY ERROR-DISPLAY-LINE
019200         END-IF
019300     END-IF.
019400*---------------------------------------------------------------*
019500 1020-OPEN-FILING-MASTER.
019600*---------------------------------------------------------------*
019700     OPEN I-O WH-FILING-MASTER.
019800     IF NOT WH-FILG-OK
019900         OPEN OUTPUT WH-FILING-MASTER
020000         CLOSE       WH-FILING-MASTER
020100         OPEN I-O    WH-FILING-MASTER
020200         IF NOT WH-FILG-OK
020300             MOVE 'Y'            TO WH-FILE-OPEN-ERROR-SW
020400             MOVE 'FILG-O'       TO DL-ERROR-REASON
020500             MOVE WH-FILG-STATUS TO DL-FILE-STATUS
020600             DISPLAY ERROR-DISPLAY-LINE
020700         END-IF
020800     END-IF.
020900*---------------------------------------------------------------*
021000 1100-DETERMINE-NEXT-KEYS.
021100*---------------------------------------------------------------*
021200*    HIGH-VALUE START LOCATES THE LAST ROW OF EACH MASTER SO THE
021300*    NEXT SEQUENTIAL KEY CAN BE ASSIGNED WITHOUT A SEPARATE
021400*    SEQUENCE FILE.
021500     MOVE ZERO TO WS-NEXT-FILER-ID.
021600     MOVE ZERO TO WS-NEXT-FILING-ID.
021700     START WH-FILER-MASTER KEY IS NOT LESS THAN WF-CIK
021800         INVALID KEY
021900             CONTINUE.
022000     PERFORM 1110-SCAN-FILER-MASTER-HIGH
022100         UNTIL WH-FILM-STATUS = '10'.
022200     START WH-FILING-MASTER KEY IS NOT LESS THAN WG-FILING-ID
022300         INVALID KEY
022400             CONTINUE.
022500     PERFORM 1120-SCAN-FILING-MASTER-HIGH
022600         UNTIL WH-FILG-STATUS = '10'.
022700*---------------------------------------------------------------*
022800 1110-SCAN-FILER-MASTER-HIGH.
022900*---------------------------------------------------------------*
023000     READ WH-FILER-MASTER NEXT RECORD
023100         AT END
023200             MOVE '10' TO WH-FILM-STATUS
023300         NOT AT END
023400             IF WF-FILER-ID > WS-NEXT-FILER-ID
023500                 MOVE WF-FILER-ID TO WS-NEXT-FILER-ID
023600             END-IF
023700     END-READ.
023800*---------------------------------------------------------------*
023900 1120-SCAN-FILING-MASTER-HIGH.
024000*---------------------------------------------------------------*
024100     READ WH-FILING-MASTER NEXT RECORD
024200         AT END
024300             MOVE '10' TO WH-FILG-STATUS
024400         NOT AT END
024500             IF WG-FILING-ID > WS-NEXT-FILING-ID
024600                 MOVE WG-FILING-ID TO WS-NEXT-FILING-ID
024700             END-IF
024800     END-READ.
024900*---------------------------------------------------------------*
025000 2000-READ-FILER-CONFIG-RECORD.
025100*---------------------------------------------------------------*
025200     READ WH-FILER-CONFIG-FILE
025300         AT END
025400             SET WH-FCFG-EOF TO TRUE
025500         NOT AT END
025600             ADD 1 TO WS-FILERS-READ
025700             UNSTRING WH-FILER-CONFIG-LINE
025800                 DELIMITED BY ','
025900                 INTO WS-CFG-CIK-RAW, WS-CFG-NAME,
026000                      WS-CFG-DESCRIPTION, WS-CFG-CATEGORY,
026100                      WS-CFG-ENABLED
026200     END-READ.
026300*---------------------------------------------------------------*
026400 2100-PROCESS-ONE-FILER.
026500*---------------------------------------------------------------*
026600     IF WS-CFG-ENABLED = 'Y'
026700         PERFORM 2110-NORMALIZE-CIK                                WW-0019
026800         PERFORM 2120-GET-OR-CREATE-FILER
026900         MOVE ZERO TO WS-FILER-FILING-COUNT
027000         PERFORM 2200-PROCESS-FILER-FILINGS
027100     END-IF.
027200     PERFORM 2000-READ-FILER-CONFIG-RECORD.
027300*---------------------------------------------------------------*
027400 2110-NORMALIZE-CIK.                                          WW-0048
027500*---------------------------------------------------------------*
027600*    WS-CIK-RIGHT IS JUSTIFIED RIGHT -- A SHORT CIK RIGHT-ALIGNS
027700*    WITH LEADING SPACES, WHICH WE THEN ZERO-FILL SO THE FIELD
027800*    TESTS NUMERIC AND THE CIK LEFT-PADS TO 10 DIGITS.  WW-0048
027900     MOVE WS-CFG-CIK-RAW         TO WS-CIK-RIGHT.
028000     INSPECT WS-CIK-RIGHT REPLACING LEADING ' ' BY '0'.       WW-0048
028100     MOVE ZERO                   TO WS-CIK-NUMERIC.
028200     IF WS-CIK-RIGHT IS NUMERIC
028300         MOVE WS-CIK-RIGHT       TO WS-CIK-NUMERIC.
028400     MOVE WS-CIK-NUMERIC         TO WF-CIK.
028500*---------------------------------------------------------------*
028600 2120-GET-OR-CREATE-FILER.
028700*---------------------------------------------------------------*
028800     READ WH-FILER-MASTER                                          WW-0019
028900         INVALID KEY
029000             PERFORM 2130-CREATE-FILER-RECORD
029100         NOT INVALID KEY
029200             CONTINUE.
029300*---------------------------------------------------------------*
029400 2130-CREATE-FILER-RECORD.
029500*---------------------------------------------------------------*
029600     ADD 1                       TO WS-NEXT-FILER-ID.
029700     MOVE WS-NEXT-FILER-ID       TO WF-FILER-ID.
029800*    WF-CIK ALREADY MOVED BY 2110-NORMALIZE-CIK.
029900     MOVE WS-CFG-NAME            TO WF-NAME.
030000     MOVE WS-CFG-DESCRIPTION     TO WF-DESCRIPTION.
030100     MOVE WS-CFG-CATEGORY        TO WF-CATEGORY.
030200     MOVE 'Y'                    TO WF-ENABLED-SW.
030300     WRITE WH-FILER-RECORD
030400         INVALID KEY
030500             DISPLAY 'WHEXTR: FILER WRITE FAILED FOR CIK ', WF-CIK
030600         NOT INVALID KEY
030700             ADD 1 TO WS-FILERS-REGISTERED.
030800*---------------------------------------------------------------*
030900 2200-PROCESS-FILER-FILINGS.
031000*---------------------------------------------------------------*
031100     MOVE WF-FILER-ID            TO WS-FILER-FILING-COUNT.
031200     MOVE ZERO                   TO WS-FILER-FILING-COUNT.
031300     PERFORM 2210-READ-METADATA-RECORD.
031400     PERFORM 2220-EVALUATE-METADATA-RECORD
031500         UNTIL WH-FMET-EOF.
031600*    REWIND THE METADATA FEED FOR THE NEXT FILER -- THE FEED IS
031700*    GROUPED BY CIK SO EACH FILER RE-READS FROM THE TOP AND
031800*    SELECTS ONLY ITS OWN ROWS.
031900     CLOSE WH-FILING-METADATA-FILE.
032000     OPEN INPUT WH-FILING-METADATA-FILE.
032100*---------------------------------------------------------------*
032200 2210-READ-METADATA-RECORD.
032300*---------------------------------------------------------------*
032400     READ WH-FILING-METADATA-FILE
032500         AT END
032600             SET WH-FMET-EOF TO TRUE
032700         NOT AT END
032800             UNSTRING WH-FILING-METADATA-LINE
032900                 DELIMITED BY ','
033000                 INTO WM-CIK, WM-ACCESSION-NUMBER,
033100                      WM-FILING-DATE, WM-REPORT-DATE,
033200                      WM-FORM-TYPE, WM-PRIMARY-DOCUMENT
033300     END-READ.
033400*---------------------------------------------------------------*
033500 2220-EVALUATE-METADATA-RECORD.
033600*---------------------------------------------------------------*
033700     IF WM-CIK = WF-CIK
033800         PERFORM 2230-FILTER-METADATA-RECORD
033900     END-IF.
034000     PERFORM 2210-READ-METADATA-RECORD.
034100*---------------------------------------------------------------*
034200 2230-FILTER-METADATA-RECORD.
034300*---------------------------------------------------------------*
034400     IF WM-FORM-TYPE = '13F-HR'                                    WW-0009
034500       AND WM-REPORT-CCYY NOT < WS-START-YEAR
034600       AND WM-REPORT-CCYY NOT > WS-END-YEAR                        WW-0009
034700         PERFORM 2240-CHECK-DUPLICATE-ACCESSION
034800     END-IF.
034900*---------------------------------------------------------------*
035000 2240-CHECK-DUPLICATE-ACCESSION.
035100*---------------------------------------------------------------*
035200     MOVE WM-ACCESSION-NUMBER    TO WG-ACCESSION-NUMBER.
035300     READ WH-FILING-MASTER
035400         KEY IS WG-ACCESSION-NUMBER
035500         INVALID KEY
035600             PERFORM 2250-APPLY-FILING-LIMIT
035700         NOT INVALID KEY
035800             ADD 1 TO WS-FILINGS-SKIPPED                           WW-0038
035900     END-READ.
036000*---------------------------------------------------------------*
036100 2250-APPLY-FILING-LIMIT.                                          WW-0015
036200*---------------------------------------------------------------*
036300     IF WS-NO-LIMIT
036400         OR WS-FILER-FILING-COUNT < WS-FILING-LIMIT                WW-0015
036500             PERFORM 2260-REGISTER-FILING
036600     ELSE
036700         ADD 1 TO WS-FILINGS-SKIPPED                               WW-0038
036800     END-IF.
036900*---------------------------------------------------------------*
037000 2260-REGISTER-FILING.
037100*---------------------------------------------------------------*
037200     ADD 1                       TO WS-NEXT-FILING-ID.
037300     MOVE WS-NEXT-FILING-ID      TO WG-FILING-ID.
037400     MOVE WF-FILER-ID            TO WG-FILER-ID.
037500     MOVE WM-ACCESSION-NUMBER    TO WG-ACCESSION-NUMBER.
037600     MOVE WM-FILING-DATE         TO WG-FILING-DATE.
037700     MOVE WM-REPORT-DATE         TO WG-PERIOD-OF-REPORT.
037800     MOVE WF-FILER-ID            TO WG-FPK-FILER-ID.
037900     MOVE WM-REPORT-DATE         TO WG-FPK-PERIOD.
038000     MOVE ZERO                   TO WG-TOTAL-VALUE.
038100     MOVE ZERO                   TO WG-HOLDINGS-COUNT.
038200     MOVE 'N'                    TO WG-PROCESSED-SW.
038300     MOVE WM-FORM-TYPE           TO WG-FORM-TYPE.
038400     WRITE WH-FILING-RECORD
038500         INVALID KEY
038600             DISPLAY 'WHEXTR: FILING WRITE FAILED FOR ACCN ',
038700                 WG-ACCESSION-NUMBER
038800         NOT INVALID KEY
038900             ADD 1 TO WS-FILINGS-REGISTERED
039000             ADD 1 TO WS-FILER-FILING-COUNT
039100     END-WRITE.
039200*---------------------------------------------------------------*
039300 3000-CLOSE-FILES.
039400*---------------------------------------------------------------*
039500     CLOSE WH-FILER-CONFIG-FILE
039600           WH-FILING-METADATA-FILE
039700           WH-FILER-MASTER
039800           WH-FILING-MASTER.
039900*---------------------------------------------------------------*
040000 9000-PRINT-RUN-SUMMARY.
040100*---------------------------------------------------------------*
040200     DISPLAY 'WHEXTR -- FILING REGISTRATION COMPLETE'.
040300     DISPLAY 'FILERS READ            : ', WS-FILERS-READ.
040400     DISPLAY 'FILERS REGISTERED      : ', WS-FILERS-REGISTERED.
040500     DISPLAY 'FILINGS REGISTERED     : ', WS-FILINGS-REGISTERED.
040600     DISPLAY 'FILINGS SKIPPED        : ', WS-FILINGS-SKIPPED.
