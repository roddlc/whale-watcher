000100*===============================================================*
000200* PROGRAM NAME:    WHRPT
000300* ORIGINAL AUTHOR: DONNA KIM
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/16/87 DKIM           CREATED FOR WHALE WATCHER PHASE 2 -- THE
000900*                         FIVE ANALYTICS REPORTS A RESEARCH DESK
001000*                         RUNS AGAINST ONE FILER'S FILING.    WW-0015
001100* 09/10/88 RSPATEL        BIGGEST-INCREASES REPORT NOW SKIPS ROWS
001200*                         WHERE SHARES-PCT-FLAG IS 'N' -- THOSE
001300*                         CAME THROUGH WITH GARBAGE PERCENTAGES.
001400*                                                            WW-0028
001500* 03/02/95 DKIM           CONSENSUS-BUYS REPORT ADDED AT THE
001600*                         REQUEST OF THE RESEARCH DESK -- CROSS
001700*                         FILER GROUPING BY CUSIP.           WW-0031
001800* 01/05/99 DKIM           Y2K CHECK OF PERIOD-OF-REPORT -- ALL
001900*                         PERIOD FIELDS ARE 4-DIGIT CCYY, NO
002000*                         CHANGE REQUIRED.                    WW-0036
002100* 06/18/04 RSPATEL        "NO ... FOUND" MESSAGE ADDED TO EVERY
002200*                         REPORT WHEN THE SELECTION IS EMPTY --
002300*                         BLANK REPORTS WERE CONFUSING THE DESK.
002400*                                                            WW-0044
002500* 08/10/26 RSPATEL        REPORT BANNER LINE NOW PAGINATES -- DESK
002600*                         WAS GETTING MULTI-PAGE RUNS WITH NO PAGE
002700*                         BREAK OR HEADING ON THE CONTINUATION
002800*                         PAGES.                             WW-0047
002900* 08/10/26 RSPATEL        ALL FIVE REPORTS REWORKED PER DESK
003000*                         AUDIT -- DETAIL LINES NOW CARRY EDITED,
003100*                         COMMA-PUNCTUATED SHARE/DOLLAR/PERCENT
003200*                         FIGURES WITH A "|" COLUMN SEPARATOR AND
003300*                         THE FULL 40-BYTE SECURITY NAME, REPORT
003400*                         BANNER IS THE FULL 80 "=" RULE LINE, AND
003500*                         EACH TITLE LINE NOW SHOWS THE FILER AND
003600*                         PERIOD OF REPORT.  PRINT LINE WIDENED TO
003700*                         90 BYTES TO HOLD THE WIDER COLUMNS.
003800*                                                            WW-0049
003900*
004000*===============================================================*
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.  WHRPT.
004300 AUTHOR. DONNA KIM.
004400 INSTALLATION. WHALE WATCHER BATCH SYSTEMS.
004500 DATE-WRITTEN. 04/16/87.
004600 DATE-COMPILED.
004700 SECURITY. NON-CONFIDENTIAL.
004800*===============================================================*
004900 ENVIRONMENT DIVISION.
005000*---------------------------------------------------------------*
005100 CONFIGURATION SECTION.
005200*---------------------------------------------------------------*
005300 SOURCE-COMPUTER. IBM-3081.
005400*---------------------------------------------------------------*
005500 OBJECT-COMPUTER. IBM-3081.
005600*---------------------------------------------------------------*
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*---------------------------------------------------------------*
006000 INPUT-OUTPUT SECTION.
006100*---------------------------------------------------------------*
006200 FILE-CONTROL.
006300     SELECT WH-RPT-PARM-FILE ASSIGN TO WHRPARM
006400       FILE STATUS  IS WH-PARM-STATUS.
006500*
006600     SELECT WH-FILER-MASTER ASSIGN TO WHFILM
006700       ORGANIZATION IS INDEXED
006800       ACCESS MODE  IS DYNAMIC
006900       RECORD KEY   IS WF-CIK
007000       ALTERNATE RECORD KEY IS WF-FILER-ID
007100       FILE STATUS  IS WH-FILM-STATUS.
007200*
007300     SELECT WH-POSCHG-MASTER ASSIGN TO WHPCHG
007400       ORGANIZATION IS INDEXED
007500       ACCESS MODE  IS DYNAMIC
007600       RECORD KEY   IS WC-POSCHG-KEY
007700       FILE STATUS  IS WH-PCHG-STATUS.
007800*
007900     SELECT WH-RPT-PRINT ASSIGN TO WHRPRT
008000       ORGANIZATION IS LINE SEQUENTIAL
008100       FILE STATUS  IS WH-PRT-STATUS.
008200*
008300     SELECT SORT-FILE ASSIGN TO SORTWK.
008400*===============================================================*
008500 DATA DIVISION.
008600*---------------------------------------------------------------*
008700 FILE SECTION.
008800*---------------------------------------------------------------*
008900 FD  WH-RPT-PARM-FILE
009000     RECORD CONTAINS 80 CHARACTERS.
009100 01  WH-RPT-PARM-LINE                 PIC X(80).
009200*---------------------------------------------------------------*
009300 FD  WH-FILER-MASTER.
009400     COPY WHFILER.
009500*---------------------------------------------------------------*
009600 FD  WH-POSCHG-MASTER.
009700     COPY WHPCHG.
009800*---------------------------------------------------------------*
009900 FD  WH-RPT-PRINT
010000     RECORD CONTAINS 90 CHARACTERS.
010100 01  WH-RPT-PRINT-LINE                PIC X(90).
010200*---------------------------------------------------------------*
010300 SD  SORT-FILE.
010400 01  SORT-RECORD.
010500     05  SR-RANK-KEY                  PIC S9(15).
010600     05  SR-CUSIP                     PIC X(09).
010700     05  SR-NAME                      PIC X(40).
010800     05  SR-SHARES-1                  PIC S9(13).
010900     05  SR-SHARES-2                  PIC S9(13).
011000     05  SR-VALUE-SIGNED              PIC S9(13).
011100     05  SR-PCT-TENTHS                PIC S9(07).
011200     05  SR-TYPE-TEXT                 PIC X(09).
011300     05  SR-WHALE-COUNT               PIC 9(05) COMP.
011400     05  FILLER                       PIC X(04) VALUE SPACE.
011500*---------------------------------------------------------------*
011600 WORKING-STORAGE SECTION.
011700     77  WS-ROWS-FOUND                PIC 9(05)  COMP VALUE 0.
011800     77  WS-TODAY-YYYYMMDD            PIC 9(08) VALUE 0.
011900     77  WS-SORT-EOF-SW               PIC X(01) VALUE 'N'.
012000         88  WS-SORT-EOF                        VALUE 'Y'.
012100*---------------------------------------------------------------*
012200 01  WS-SWITCHES-MISC-FIELDS.
012300     05  WH-PARM-STATUS               PIC X(02).
012400         88  WH-PARM-OK                     VALUE '00'.
012500     05  WH-FILM-STATUS               PIC X(02).
012600         88  WH-FILM-OK                     VALUE '00'.
012700     05  WH-PCHG-STATUS               PIC X(02).
012800         88  WH-PCHG-OK                     VALUE '00'.
012900     05  WH-PRT-STATUS                PIC X(02).
013000         88  WH-PRT-OK                      VALUE '00'.
013100     05  WS-FILER-FOUND-SW            PIC X(01) VALUE 'N'.
013200         88  WS-FILER-FOUND                     VALUE 'Y'.
013300         88  WS-FILER-NOT-FOUND                 VALUE 'N'.
013400     05  WS-PCHG-SCAN-DONE-SW         PIC X(01) VALUE 'N'.
013500         88  WS-PCHG-SCAN-DONE                  VALUE 'Y'.
013600         88  WS-PCHG-SCAN-NOT-DONE              VALUE 'N'.
013700     05  FILLER                       PIC X(08) VALUE SPACE.
013800*---------------------------------------------------------------*
013900 01  WS-PARSED-PARM-LINE.
014000     05  WS-PARM-FILER-NAME           PIC X(40).
014100     05  WS-PARM-PERIOD-RAW           PIC X(08).
014200     05  WS-PARM-MIN-WHALES-RAW       PIC X(05).
014300     05  FILLER                       PIC X(07) VALUE SPACE.
014400 01  WS-PARSED-PARM-REDEF REDEFINES WS-PARSED-PARM-LINE.
014500     05  WS-PARM-ALL-CHARS            PIC X(01) OCCURS 60 TIMES.
014600*---------------------------------------------------------------*
014700 01  WS-PARM-WORK-AREA.
014800     05  WS-PARM-PERIOD               PIC 9(08)  VALUE 0.
014900     05  WS-PARM-PERIOD-BRKDN REDEFINES WS-PARM-PERIOD.          WW-0049
015000         10  WS-PARM-PERIOD-CCYY      PIC 9(04).
015100         10  WS-PARM-PERIOD-MM        PIC 9(02).
015200         10  WS-PARM-PERIOD-DD        PIC 9(02).
015300     05  WS-PARM-MIN-WHALES           PIC 9(05)  COMP VALUE 2.
015400     05  FILLER                       PIC X(04) VALUE SPACE.
015500*---------------------------------------------------------------*
015600 01  WS-FILER-WORK-AREA.
015700     05  WS-FOUND-FILER-ID            PIC 9(05)  COMP VALUE 0.
015800     05  WS-FOUND-FILER-NAME          PIC X(40)      VALUE SPACE.
015900     05  WS-FOUND-FILER-NAME-UPPER    PIC X(40)      VALUE SPACE.
016000     05  WS-PARM-NAME-UPPER           PIC X(40)      VALUE SPACE.
016100     05  FILLER                       PIC X(04) VALUE SPACE.
016200*---------------------------------------------------------------*
016300 01  WS-RANK-COUNTERS.
016400     05  WS-RANK-NUMBER               PIC 9(02)  COMP VALUE 0.
016500     05  WS-RANK-NUMBER-DISPLAY       PIC Z9          VALUE 0.
016600     05  FILLER                       PIC X(04) VALUE SPACE.
016700*---------------------------------------------------------------*
016800 01  WS-PCT-DISPLAY-AREA.
016900     05  WS-PCT-WHOLE                 PIC S9(07)      VALUE 0.
017000     05  WS-PCT-WHOLE-EDIT            PIC ZZ9.                  WW-0049
017100     05  WS-PCT-TENTHS-ONLY           PIC 9(01)       VALUE 0.
017200     05  WS-PCT-SIGN-CHAR             PIC X(01)       VALUE '+'.
017300     05  FILLER                       PIC X(04) VALUE SPACE.
017400*---------------------------------------------------------------*
017500*    WW-0049 -- REPORT-LINE NUMERIC EDITING.  THE DESK COMPLAINED
017600*    THE FIVE ANALYTICS REPORTS SHOWED RAW SIGN-OVERPUNCHED SHARE
017700*    AND DOLLAR COUNTS INSTEAD OF PUNCTUATED, READABLE NUMBERS.
017800 01  WS-RPT-EDIT-AREA.
017900     05  WS-EDIT-SHARES-A             PIC -ZZZ,ZZZ,ZZ9.
018000     05  WS-EDIT-SHARES-B             PIC -ZZZ,ZZZ,ZZ9.
018100     05  WS-EDIT-SHARES-TOTAL         PIC ZZZ,ZZZ,ZZZ,ZZ9.
018200     05  WS-EDIT-VALUE                PIC ZZZ,ZZZ,ZZZ,ZZ9.
018300     05  WS-VALUE-ABS                 PIC S9(13)      VALUE 0.
018400     05  WS-WHALE-COUNT-EDIT          PIC ZZZZ9.
018500     05  FILLER                       PIC X(04) VALUE SPACE.
018600*---------------------------------------------------------------*
018700 01  WS-CONSENSUS-WORK-AREA.
018800     05  WS-CONS-PRIOR-CUSIP          PIC X(09)      VALUE SPACE.
018900     05  WS-CONS-PRIOR-CUSIP-REDEF REDEFINES WS-CONS-PRIOR-CUSIP.
019000         10  WS-CONS-PRIOR-CUSIP-CHAR PIC X(01) OCCURS 9 TIMES.
019100     05  WS-CONS-GROUP-NAME           PIC X(40)      VALUE SPACE.
019200     05  WS-CONS-GROUP-WHALES         PIC 9(05)  COMP VALUE 0.
019300     05  WS-CONS-GROUP-SHARES         PIC S9(15)     VALUE 0.
019400     05  WS-CONS-GROUP-OPEN-SW        PIC X(01)      VALUE 'N'.
019500         88  WS-CONS-GROUP-OPEN             VALUE 'Y'.
019600         88  WS-CONS-GROUP-NOT-OPEN         VALUE 'N'.
019700     05  FILLER                       PIC X(04) VALUE SPACE.
019800*---------------------------------------------------------------*
019900 01  WS-CONSENSUS-GROUP-TABLE.
020000     05  WS-CONS-TABLE-COUNT          PIC 9(05)  COMP VALUE 0.
020100     05  FILLER                       PIC X(04) VALUE SPACE.
020200     05  WS-CONS-TABLE-ENTRY OCCURS 500 TIMES
020300                 INDEXED BY WS-CONS-TABLE-IDX.
020400         10  WS-CONS-T-CUSIP          PIC X(09).
020500         10  WS-CONS-T-NAME           PIC X(40).
020600         10  WS-CONS-T-WHALES         PIC 9(05)  COMP.
020700         10  WS-CONS-T-SHARES         PIC S9(15).
020800*---------------------------------------------------------------*
020900     COPY WHPRTCL.
021000*---------------------------------------------------------------*
021100 01  WS-HEADING-LINE-1.
021200     05  FILLER                       PIC X(21) VALUE
021300         'WHALE WATCHER SYSTEM'.
021400     05  FILLER                       PIC X(29) VALUE
021500         'FILER ANALYTICS REPORT'.
021600     05  FILLER                       PIC X(05) VALUE 'PAGE '.
021700     05  HL1-PAGE-NUM                 PIC ZZZ9.
021800     05  FILLER                       PIC X(21) VALUE SPACE.
021900*---------------------------------------------------------------*
022000 01  WS-HEADING-LINE-2.
022100     05  FILLER                       PIC X(08) VALUE
022200         'FILER: '.
022300     05  HL2-FILER-NAME               PIC X(40).
022400     05  FILLER                       PIC X(10) VALUE
022500         '  DATE: '.
022600     05  HL2-MONTH                    PIC 99.
022700     05  FILLER                       PIC X(01) VALUE '/'.
022800     05  HL2-DAY                      PIC 99.
022900     05  FILLER                       PIC X(01) VALUE '/'.
023000     05  HL2-YEAR                     PIC 9999.
023100     05  FILLER                       PIC X(12) VALUE SPACE.
023200*---------------------------------------------------------------*
023300 01  ERROR-DISPLAY-LINE.
023400     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
023500     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
023600     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
023700     05  DL-FILE-STATUS               PIC X(02).
023800     05  FILLER  PIC X(05) VALUE ' *** '.
023900*---------------------------------------------------------------*
024000 01  ERROR-DISPLAY-ALL-CHARS REDEFINES ERROR-DISPLAY-LINE.
024100     05  DL-ALL-CHARS                 PIC X(01) OCCURS 55 TIMES.
024200*===============================================================*
024300 PROCEDURE DIVISION.
024400*---------------------------------------------------------------*
024500 0000-MAIN-PARAGRAPH.
024600*---------------------------------------------------------------*
024700     PERFORM 1000-OPEN-FILES.
024800     PERFORM 1100-READ-PARM-RECORD.
024900     PERFORM 1200-LOOKUP-FILER-BY-NAME.
025000     IF WS-FILER-FOUND
025100         PERFORM 2000-REPORT-NEW-POSITIONS
025200         PERFORM 3000-REPORT-CLOSED-POSITIONS
025300         PERFORM 4000-REPORT-BIGGEST-INCREASES
025400         PERFORM 5000-REPORT-LARGEST-VALUE-CHANGES
025500         PERFORM 6000-REPORT-CONSENSUS-BUYS
025600     ELSE
025700         PERFORM 9100-PRINT-FILER-NOT-FOUND
025800     END-IF.
025900     PERFORM 9000-CLOSE-FILES.
026000     GOBACK.
026100*---------------------------------------------------------------*
026200 1000-OPEN-FILES.
026300*---------------------------------------------------------------*
026400     OPEN INPUT WH-RPT-PARM-FILE.
026500     OPEN INPUT WH-FILER-MASTER.
026600     OPEN INPUT WH-POSCHG-MASTER.
026700     OPEN OUTPUT WH-RPT-PRINT.
026800     ACCEPT WS-TODAY-YYYYMMDD     FROM DATE YYYYMMDD.
026900     MOVE WS-TODAY-YYYYMMDD(1:4)  TO WH-CURRENT-YEAR.
027000     MOVE WS-TODAY-YYYYMMDD(5:2)  TO WH-CURRENT-MONTH.
027100     MOVE WS-TODAY-YYYYMMDD(7:2)  TO WH-CURRENT-DAY.
027200     MOVE WH-CURRENT-YEAR         TO HL2-YEAR.
027300     MOVE WH-CURRENT-MONTH        TO HL2-MONTH.
027400     MOVE WH-CURRENT-DAY          TO HL2-DAY.
027500     IF NOT WH-PARM-OK
027600         MOVE 'PARM-O'            TO DL-ERROR-REASON
027700         MOVE WH-PARM-STATUS      TO DL-FILE-STATUS
027800         DISPLAY ERROR-DISPLAY-LINE.
027900     IF NOT WH-FILM-OK
028000         MOVE 'FILM-O'            TO DL-ERROR-REASON
028100         MOVE WH-FILM-STATUS      TO DL-FILE-STATUS
028200         DISPLAY ERROR-DISPLAY-LINE.
028300     IF NOT WH-PCHG-OK
028400         MOVE 'PCHG-O'            TO DL-ERROR-REASON
028500         MOVE WH-PCHG-STATUS      TO DL-FILE-STATUS
028600         DISPLAY ERROR-DISPLAY-LINE.
028700*---------------------------------------------------------------*
028800 1100-READ-PARM-RECORD.
028900*---------------------------------------------------------------*
029000*    ONE LINE: FILER NAME, REPORT PERIOD (CCYYMMDD), MIN WHALES
029100*    (BLANK MEANS DEFAULT OF 2).  COMMA DELIMITED, SAME HOUSE
029200*    STYLE AS THE EXTRACTOR'S FILER-CONFIG FILE.
029300     READ WH-RPT-PARM-FILE
029400         AT END
029500             MOVE SPACE TO WH-RPT-PARM-LINE.
029600     UNSTRING WH-RPT-PARM-LINE DELIMITED BY ','
029700         INTO WS-PARM-FILER-NAME
029800              WS-PARM-PERIOD-RAW
029900              WS-PARM-MIN-WHALES-RAW.
030000     MOVE WS-PARM-PERIOD-RAW     TO WS-PARM-PERIOD.
030100     IF WS-PARM-MIN-WHALES-RAW = SPACE
030200         MOVE 2                  TO WS-PARM-MIN-WHALES
030300     ELSE
030400         MOVE WS-PARM-MIN-WHALES-RAW TO WS-PARM-MIN-WHALES
030500     END-IF.
030600*---------------------------------------------------------------*
030700 1200-LOOKUP-FILER-BY-NAME.
030800*---------------------------------------------------------------*
030900*    NAME LOOKUP IS CASE-INSENSITIVE -- SAME RULE THE EXTRACTOR
031000*    USES WHEN IT RESOLVES A FILER BY NAME FOR ITS OWN PARAMETERS.
031100     MOVE FUNCTION UPPER-CASE(WS-PARM-FILER-NAME)
031200         TO WS-PARM-NAME-UPPER.
031300     SET WS-FILER-NOT-FOUND      TO TRUE.
031400     MOVE ZERO                   TO WF-FILER-ID.
031500     START WH-FILER-MASTER KEY IS NOT LESS THAN WF-FILER-ID
031600         INVALID KEY
031700             CONTINUE.
031800     PERFORM 1210-SCAN-ONE-FILER
031900         UNTIL WS-FILER-FOUND.
032000*---------------------------------------------------------------*
032100 1210-SCAN-ONE-FILER.
032200*---------------------------------------------------------------*
032300     READ WH-FILER-MASTER NEXT RECORD KEY IS WF-FILER-ID
032400         AT END
032500             SET WS-FILER-FOUND TO TRUE
032600             MOVE ZERO          TO WS-FOUND-FILER-ID
032700         NOT AT END
032800             MOVE FUNCTION UPPER-CASE(WF-NAME)
032900                 TO WS-FOUND-FILER-NAME-UPPER
033000             IF WS-FOUND-FILER-NAME-UPPER = WS-PARM-NAME-UPPER
033100                 SET WS-FILER-FOUND TO TRUE
033200                 MOVE WF-FILER-ID   TO WS-FOUND-FILER-ID
033300                 MOVE WF-NAME       TO WS-FOUND-FILER-NAME
033400                 MOVE WF-NAME       TO HL2-FILER-NAME
033500             END-IF
033600     END-READ.
033700*---------------------------------------------------------------*
033800 2000-REPORT-NEW-POSITIONS.
033900*---------------------------------------------------------------*
034000     PERFORM 2900-PRINT-REPORT-BANNER
034100         WITH TEST AFTER.
034200     MOVE SPACE              TO WH-RPT-PRINT-LINE.               WW-0049
034300     STRING 'NEW POSITIONS: ' DELIMITED BY SIZE                  WW-0049
034400         WS-FOUND-FILER-NAME DELIMITED BY SIZE                   WW-0049
034500         ' - ' DELIMITED BY SIZE                                 WW-0049
034600         WS-PARM-PERIOD-MM DELIMITED BY SIZE                     WW-0049
034700         '/' DELIMITED BY SIZE                                   WW-0049
034800         WS-PARM-PERIOD-DD DELIMITED BY SIZE                     WW-0049
034900         '/' DELIMITED BY SIZE                                   WW-0049
035000         WS-PARM-PERIOD-CCYY DELIMITED BY SIZE                   WW-0049
035100         INTO WH-RPT-PRINT-LINE                                  WW-0049
035200     END-STRING.                                                 WW-0049
035300     PERFORM 9200-WRITE-BANNER-LINE.
035400     MOVE ZERO                   TO WS-ROWS-FOUND.
035500     SORT SORT-FILE
035600         ON DESCENDING KEY SR-RANK-KEY
035700         INPUT PROCEDURE  IS 2100-BUILD-NEW-POSITIONS-SORT
035800         OUTPUT PROCEDURE IS 2200-PRINT-NEW-POSITIONS-SORT.
035900     IF WS-ROWS-FOUND = ZERO
036000         MOVE 'NO NEW POSITIONS FOUND' TO WH-RPT-PRINT-LINE        WW-0044
036100         PERFORM 9200-WRITE-BANNER-LINE
036200     END-IF.
036300*---------------------------------------------------------------*
036400 2100-BUILD-NEW-POSITIONS-SORT.
036500*---------------------------------------------------------------*
036600     MOVE WS-FOUND-FILER-ID      TO WC-FILER-ID.
036700     MOVE WS-PARM-PERIOD         TO WC-CURR-PERIOD.
036800     MOVE 'NEW'                  TO WC-CHANGE-TYPE.
036900     MOVE LOW-VALUES             TO WC-CUSIP.
037000     SET WS-PCHG-SCAN-NOT-DONE   TO TRUE.
037100     START WH-POSCHG-MASTER KEY IS NOT LESS THAN WC-POSCHG-KEY
037200         INVALID KEY
037300             SET WS-PCHG-SCAN-DONE TO TRUE.
037400     PERFORM 2110-RELEASE-ONE-NEW-POSITION
037500         UNTIL WS-PCHG-SCAN-DONE.
037600*---------------------------------------------------------------*
037700 2110-RELEASE-ONE-NEW-POSITION.
037800*---------------------------------------------------------------*
037900     READ WH-POSCHG-MASTER NEXT RECORD
038000         AT END
038100             SET WS-PCHG-SCAN-DONE TO TRUE
038200         NOT AT END
038300             IF WC-FILER-ID NOT = WS-FOUND-FILER-ID OR
038400                WC-CURR-PERIOD NOT = WS-PARM-PERIOD OR
038500                NOT WC-TYPE-NEW
038600                 SET WS-PCHG-SCAN-DONE TO TRUE
038700             ELSE
038800                 MOVE WC-CURR-MARKET-VALUE TO SR-RANK-KEY
038900                 MOVE WC-SECURITY-NAME     TO SR-NAME
039000                 MOVE WC-CURR-SHARES       TO SR-SHARES-1
039100                 MOVE WC-CURR-MARKET-VALUE TO SR-VALUE-SIGNED
039200                 RELEASE SORT-RECORD
039300             END-IF
039400     END-READ.
039500*---------------------------------------------------------------*
039600 2200-PRINT-NEW-POSITIONS-SORT.
039700*---------------------------------------------------------------*
039800     MOVE ZERO                   TO WS-RANK-NUMBER.
039900     SET WS-SORT-EOF TO FALSE.
040000     PERFORM 8200-RETURN-SORT-RECORD.
040100     PERFORM 2210-PRINT-ONE-NEW-POSITION
040200         UNTIL WS-SORT-EOF OR WS-RANK-NUMBER = 10.
040300*---------------------------------------------------------------*
040400 2210-PRINT-ONE-NEW-POSITION.
040500*---------------------------------------------------------------*
040600     ADD 1 TO WS-RANK-NUMBER.
040700     ADD 1 TO WS-ROWS-FOUND.
040800     MOVE WS-RANK-NUMBER         TO WS-RANK-NUMBER-DISPLAY.
040900     MOVE SR-SHARES-1            TO WS-EDIT-SHARES-A.            WW-0049
041000     MOVE SR-VALUE-SIGNED        TO WS-EDIT-VALUE.               WW-0049
041100     MOVE SPACE                  TO WH-RPT-PRINT-LINE.
041200     STRING WS-RANK-NUMBER-DISPLAY DELIMITED BY SIZE
041300         '. ' DELIMITED BY SIZE
041400         SR-NAME DELIMITED BY SIZE                               WW-0049
041500         ' | ' DELIMITED BY SIZE                                 WW-0049
041600         WS-EDIT-SHARES-A DELIMITED BY SIZE                      WW-0049
041700         ' | $' DELIMITED BY SIZE                                WW-0049
041800         WS-EDIT-VALUE DELIMITED BY SIZE                         WW-0049
041900         INTO WH-RPT-PRINT-LINE
042000     END-STRING.
042100     PERFORM 9200-WRITE-BANNER-LINE.
042200     PERFORM 8200-RETURN-SORT-RECORD.
042300*---------------------------------------------------------------*
042400 3000-REPORT-CLOSED-POSITIONS.
042500*---------------------------------------------------------------*
042600     PERFORM 2900-PRINT-REPORT-BANNER
042700         WITH TEST AFTER.
042800     MOVE SPACE              TO WH-RPT-PRINT-LINE.               WW-0049
042900     STRING 'CLOSED POSITIONS: ' DELIMITED BY SIZE                WW-0049
043000         WS-FOUND-FILER-NAME DELIMITED BY SIZE                   WW-0049
043100         ' - ' DELIMITED BY SIZE                                 WW-0049
043200         WS-PARM-PERIOD-MM DELIMITED BY SIZE                     WW-0049
043300         '/' DELIMITED BY SIZE                                   WW-0049
043400         WS-PARM-PERIOD-DD DELIMITED BY SIZE                     WW-0049
043500         '/' DELIMITED BY SIZE                                   WW-0049
043600         WS-PARM-PERIOD-CCYY DELIMITED BY SIZE                   WW-0049
043700         INTO WH-RPT-PRINT-LINE                                  WW-0049
043800     END-STRING.                                                 WW-0049
043900     PERFORM 9200-WRITE-BANNER-LINE.
044000     MOVE ZERO                   TO WS-ROWS-FOUND.
044100     SORT SORT-FILE
044200         ON DESCENDING KEY SR-RANK-KEY
044300         INPUT PROCEDURE  IS 3100-BUILD-CLOSED-POSITIONS-SORT
044400         OUTPUT PROCEDURE IS 3200-PRINT-CLOSED-POSITIONS-SORT.
044500     IF WS-ROWS-FOUND = ZERO
044600         MOVE 'NO CLOSED POSITIONS FOUND' TO WH-RPT-PRINT-LINE     WW-0044
044700         PERFORM 9200-WRITE-BANNER-LINE
044800     END-IF.
044900*---------------------------------------------------------------*
045000 3100-BUILD-CLOSED-POSITIONS-SORT.
045100*---------------------------------------------------------------*
045200     MOVE WS-FOUND-FILER-ID      TO WC-FILER-ID.
045300     MOVE WS-PARM-PERIOD         TO WC-CURR-PERIOD.
045400     MOVE 'CLOSED'               TO WC-CHANGE-TYPE.
045500     MOVE LOW-VALUES             TO WC-CUSIP.
045600     SET WS-PCHG-SCAN-NOT-DONE   TO TRUE.
045700     START WH-POSCHG-MASTER KEY IS NOT LESS THAN WC-POSCHG-KEY
045800         INVALID KEY
045900             SET WS-PCHG-SCAN-DONE TO TRUE.
046000     PERFORM 3110-RELEASE-ONE-CLOSED-POSITION
046100         UNTIL WS-PCHG-SCAN-DONE.
046200*---------------------------------------------------------------*
046300 3110-RELEASE-ONE-CLOSED-POSITION.
046400*---------------------------------------------------------------*
046500     READ WH-POSCHG-MASTER NEXT RECORD
046600         AT END
046700             SET WS-PCHG-SCAN-DONE TO TRUE
046800         NOT AT END
046900             IF WC-FILER-ID NOT = WS-FOUND-FILER-ID OR
047000                WC-CURR-PERIOD NOT = WS-PARM-PERIOD OR
047100                NOT WC-TYPE-CLOSED
047200                 SET WS-PCHG-SCAN-DONE TO TRUE
047300             ELSE
047400                 MOVE WC-PREV-MARKET-VALUE TO SR-RANK-KEY
047500                 MOVE WC-SECURITY-NAME     TO SR-NAME
047600                 MOVE WC-PREV-SHARES       TO SR-SHARES-1
047700                 MOVE WC-PREV-MARKET-VALUE TO SR-VALUE-SIGNED
047800                 RELEASE SORT-RECORD
047900             END-IF
048000     END-READ.
048100*---------------------------------------------------------------*
048200 3200-PRINT-CLOSED-POSITIONS-SORT.
048300*---------------------------------------------------------------*
048400     MOVE ZERO                   TO WS-RANK-NUMBER.
048500     SET WS-SORT-EOF TO FALSE.
048600     PERFORM 8200-RETURN-SORT-RECORD.
048700     PERFORM 3210-PRINT-ONE-CLOSED-POSITION
048800         UNTIL WS-SORT-EOF OR WS-RANK-NUMBER = 10.
048900*---------------------------------------------------------------*
049000 3210-PRINT-ONE-CLOSED-POSITION.
049100*---------------------------------------------------------------*
049200     ADD 1 TO WS-RANK-NUMBER.
049300     ADD 1 TO WS-ROWS-FOUND.
049400     MOVE WS-RANK-NUMBER         TO WS-RANK-NUMBER-DISPLAY.
049500     MOVE SR-SHARES-1            TO WS-EDIT-SHARES-A.            WW-0049
049600     MOVE SR-VALUE-SIGNED        TO WS-EDIT-VALUE.               WW-0049
049700     MOVE SPACE                  TO WH-RPT-PRINT-LINE.
049800     STRING WS-RANK-NUMBER-DISPLAY DELIMITED BY SIZE
049900         '. ' DELIMITED BY SIZE
050000         SR-NAME DELIMITED BY SIZE                               WW-0049
050100         ' | ' DELIMITED BY SIZE                                 WW-0049
050200         WS-EDIT-SHARES-A DELIMITED BY SIZE                      WW-0049
050300         ' | $' DELIMITED BY SIZE                                WW-0049
050400         WS-EDIT-VALUE DELIMITED BY SIZE                         WW-0049
050500         INTO WH-RPT-PRINT-LINE
050600     END-STRING.
050700     PERFORM 9200-WRITE-BANNER-LINE.
050800     PERFORM 8200-RETURN-SORT-RECORD.
050900*---------------------------------------------------------------*
051000 4000-REPORT-BIGGEST-INCREASES.
051100*---------------------------------------------------------------*
051200     PERFORM 2900-PRINT-REPORT-BANNER
051300         WITH TEST AFTER.
051400     MOVE SPACE              TO WH-RPT-PRINT-LINE.               WW-0049
051500     STRING 'BIGGEST INCREASES: ' DELIMITED BY SIZE               WW-0049
051600         WS-FOUND-FILER-NAME DELIMITED BY SIZE                   WW-0049
051700         ' - ' DELIMITED BY SIZE                                 WW-0049
051800         WS-PARM-PERIOD-MM DELIMITED BY SIZE                     WW-0049
051900         '/' DELIMITED BY SIZE                                   WW-0049
052000         WS-PARM-PERIOD-DD DELIMITED BY SIZE                     WW-0049
052100         '/' DELIMITED BY SIZE                                   WW-0049
052200         WS-PARM-PERIOD-CCYY DELIMITED BY SIZE                   WW-0049
052300         INTO WH-RPT-PRINT-LINE                                  WW-0049
052400     END-STRING.                                                 WW-0049
052500     PERFORM 9200-WRITE-BANNER-LINE.
052600     MOVE ZERO                   TO WS-ROWS-FOUND.
052700     SORT SORT-FILE
052800         ON DESCENDING KEY SR-RANK-KEY
052900         INPUT PROCEDURE  IS 4100-BUILD-INCREASES-SORT
053000         OUTPUT PROCEDURE IS 4200-PRINT-INCREASES-SORT.
053100     IF WS-ROWS-FOUND = ZERO
053200         MOVE 'NO INCREASED POSITIONS FOUND' TO WH-RPT-PRINT-LINE  WW-0044
053300         PERFORM 9200-WRITE-BANNER-LINE
053400     END-IF.
053500*---------------------------------------------------------------*
053600 4100-BUILD-INCREASES-SORT.
053700*---------------------------------------------------------------*
053800     MOVE WS-FOUND-FILER-ID      TO WC-FILER-ID.
053900     MOVE WS-PARM-PERIOD         TO WC-CURR-PERIOD.
054000     MOVE 'INCREASED'            TO WC-CHANGE-TYPE.
054100     MOVE LOW-VALUES             TO WC-CUSIP.
054200     SET WS-PCHG-SCAN-NOT-DONE   TO TRUE.
054300     START WH-POSCHG-MASTER KEY IS NOT LESS THAN WC-POSCHG-KEY
054400         INVALID KEY
054500             SET WS-PCHG-SCAN-DONE TO TRUE.
054600     PERFORM 4110-RELEASE-ONE-INCREASE
054700         UNTIL WS-PCHG-SCAN-DONE.
054800*---------------------------------------------------------------*
054900 4110-RELEASE-ONE-INCREASE.
055000*---------------------------------------------------------------*
055100     READ WH-POSCHG-MASTER NEXT RECORD
055200         AT END
055300             SET WS-PCHG-SCAN-DONE TO TRUE
055400         NOT AT END
055500             IF WC-FILER-ID NOT = WS-FOUND-FILER-ID OR
055600                WC-CURR-PERIOD NOT = WS-PARM-PERIOD OR
055700                NOT WC-TYPE-INCREASED
055800                 SET WS-PCHG-SCAN-DONE TO TRUE
055900             ELSE
056000                 IF WC-PCT-PRESENT                                 WW-0028
056100                     COMPUTE SR-RANK-KEY = WC-SHARES-CHANGE-PCT * 10
056200                     MOVE WC-SECURITY-NAME     TO SR-NAME
056300                     MOVE WC-PREV-SHARES       TO SR-SHARES-1
056400                     MOVE WC-CURR-SHARES       TO SR-SHARES-2
056500                     COMPUTE SR-PCT-TENTHS = WC-SHARES-CHANGE-PCT * 10
056600                     RELEASE SORT-RECORD
056700                 END-IF
056800             END-IF
056900     END-READ.
057000*---------------------------------------------------------------*
057100 4200-PRINT-INCREASES-SORT.
057200*---------------------------------------------------------------*
057300     MOVE ZERO                   TO WS-RANK-NUMBER.
057400     SET WS-SORT-EOF TO FALSE.
057500     PERFORM 8200-RETURN-SORT-RECORD.
057600     PERFORM 4210-PRINT-ONE-INCREASE
057700         UNTIL WS-SORT-EOF OR WS-RANK-NUMBER = 10.
057800*---------------------------------------------------------------*
057900 4210-PRINT-ONE-INCREASE.
058000*---------------------------------------------------------------*
058100     ADD 1 TO WS-RANK-NUMBER.
058200     ADD 1 TO WS-ROWS-FOUND.
058300     MOVE WS-RANK-NUMBER         TO WS-RANK-NUMBER-DISPLAY.
058400     PERFORM 8300-FORMAT-PERCENT-DISPLAY.
058500     MOVE SR-SHARES-1            TO WS-EDIT-SHARES-A.            WW-0049
058600     MOVE SR-SHARES-2            TO WS-EDIT-SHARES-B.            WW-0049
058700     MOVE WS-PCT-WHOLE           TO WS-PCT-WHOLE-EDIT.           WW-0049
058800     MOVE SPACE                  TO WH-RPT-PRINT-LINE.
058900     STRING WS-RANK-NUMBER-DISPLAY DELIMITED BY SIZE
059000         '. ' DELIMITED BY SIZE
059100         SR-NAME DELIMITED BY SIZE                               WW-0049
059200         ' | ' DELIMITED BY SIZE                                 WW-0049
059300         WS-EDIT-SHARES-A DELIMITED BY SIZE                      WW-0049
059400         ' | ' DELIMITED BY SIZE                                 WW-0049
059500         WS-EDIT-SHARES-B DELIMITED BY SIZE                      WW-0049
059600         ' | ' DELIMITED BY SIZE                                 WW-0049
059700         WS-PCT-SIGN-CHAR DELIMITED BY SIZE
059800         WS-PCT-WHOLE-EDIT DELIMITED BY SIZE                     WW-0049
059900         '.' DELIMITED BY SIZE
060000         WS-PCT-TENTHS-ONLY DELIMITED BY SIZE
060100         '%' DELIMITED BY SIZE
060200         INTO WH-RPT-PRINT-LINE
060300     END-STRING.
060400     PERFORM 9200-WRITE-BANNER-LINE.
060500     PERFORM 8200-RETURN-SORT-RECORD.
060600*---------------------------------------------------------------*
060700 5000-REPORT-LARGEST-VALUE-CHANGES.
060800*---------------------------------------------------------------*
060900     PERFORM 2900-PRINT-REPORT-BANNER
061000         WITH TEST AFTER.
061100     MOVE SPACE              TO WH-RPT-PRINT-LINE.               WW-0049
061200     STRING 'LARGEST VALUE CHANGES: ' DELIMITED BY SIZE           WW-0049
061300         WS-FOUND-FILER-NAME DELIMITED BY SIZE                   WW-0049
061400         ' - ' DELIMITED BY SIZE                                 WW-0049
061500         WS-PARM-PERIOD-MM DELIMITED BY SIZE                     WW-0049
061600         '/' DELIMITED BY SIZE                                   WW-0049
061700         WS-PARM-PERIOD-DD DELIMITED BY SIZE                     WW-0049
061800         '/' DELIMITED BY SIZE                                   WW-0049
061900         WS-PARM-PERIOD-CCYY DELIMITED BY SIZE                   WW-0049
062000         INTO WH-RPT-PRINT-LINE                                  WW-0049
062100     END-STRING.                                                 WW-0049
062200     PERFORM 9200-WRITE-BANNER-LINE.
062300     MOVE ZERO                   TO WS-ROWS-FOUND.
062400     SORT SORT-FILE
062500         ON DESCENDING KEY SR-RANK-KEY
062600         INPUT PROCEDURE  IS 5100-BUILD-VALUE-CHANGES-SORT
062700         OUTPUT PROCEDURE IS 5200-PRINT-VALUE-CHANGES-SORT.
062800     IF WS-ROWS-FOUND = ZERO
062900         MOVE 'NO VALUE CHANGES FOUND' TO WH-RPT-PRINT-LINE        WW-0044
063000         PERFORM 9200-WRITE-BANNER-LINE
063100     END-IF.
063200*---------------------------------------------------------------*
063300 5100-BUILD-VALUE-CHANGES-SORT.
063400*---------------------------------------------------------------*
063500     MOVE WS-FOUND-FILER-ID      TO WC-FILER-ID.
063600     MOVE WS-PARM-PERIOD         TO WC-CURR-PERIOD.
063700     MOVE LOW-VALUES             TO WC-CHANGE-TYPE.
063800     MOVE LOW-VALUES             TO WC-CUSIP.
063900     SET WS-PCHG-SCAN-NOT-DONE   TO TRUE.
064000     START WH-POSCHG-MASTER KEY IS NOT LESS THAN WC-POSCHG-KEY
064100         INVALID KEY
064200             SET WS-PCHG-SCAN-DONE TO TRUE.
064300     PERFORM 5110-RELEASE-ONE-VALUE-CHANGE
064400         UNTIL WS-PCHG-SCAN-DONE.
064500*---------------------------------------------------------------*
064600 5110-RELEASE-ONE-VALUE-CHANGE.
064700*---------------------------------------------------------------*
064800     READ WH-POSCHG-MASTER NEXT RECORD
064900         AT END
065000             SET WS-PCHG-SCAN-DONE TO TRUE
065100         NOT AT END
065200             IF WC-FILER-ID NOT = WS-FOUND-FILER-ID OR
065300                WC-CURR-PERIOD NOT = WS-PARM-PERIOD
065400                 SET WS-PCHG-SCAN-DONE TO TRUE
065500             ELSE
065600                 IF WC-TYPE-INCREASED OR WC-TYPE-DECREASED
065700                     PERFORM 5120-RELEASE-VALUE-CHANGE-ROW
065800                 END-IF
065900             END-IF
066000     END-READ.
066100*---------------------------------------------------------------*
066200 5120-RELEASE-VALUE-CHANGE-ROW.
066300*---------------------------------------------------------------*
066400     IF WC-VALUE-CHANGE < ZERO
066500         COMPUTE SR-RANK-KEY = WC-VALUE-CHANGE * -1
066600     ELSE
066700         MOVE WC-VALUE-CHANGE    TO SR-RANK-KEY
066800     END-IF.
066900     MOVE WC-SECURITY-NAME       TO SR-NAME.
067000     MOVE WC-VALUE-CHANGE        TO SR-VALUE-SIGNED.
067100     MOVE WC-CHANGE-TYPE         TO SR-TYPE-TEXT.
067200     RELEASE SORT-RECORD.
067300*---------------------------------------------------------------*
067400 5200-PRINT-VALUE-CHANGES-SORT.
067500*---------------------------------------------------------------*
067600     MOVE ZERO                   TO WS-RANK-NUMBER.
067700     SET WS-SORT-EOF TO FALSE.
067800     PERFORM 8200-RETURN-SORT-RECORD.
067900     PERFORM 5210-PRINT-ONE-VALUE-CHANGE
068000         UNTIL WS-SORT-EOF OR WS-RANK-NUMBER = 10.
068100*---------------------------------------------------------------*
068200 5210-PRINT-ONE-VALUE-CHANGE.
068300*---------------------------------------------------------------*
068400     ADD 1 TO WS-RANK-NUMBER.
068500     ADD 1 TO WS-ROWS-FOUND.
068600     MOVE WS-RANK-NUMBER         TO WS-RANK-NUMBER-DISPLAY.
068700     IF SR-VALUE-SIGNED > ZERO
068800         MOVE '+'                TO WS-PCT-SIGN-CHAR
068900         MOVE SR-VALUE-SIGNED     TO WS-VALUE-ABS                WW-0049
069000     ELSE
069100         IF SR-VALUE-SIGNED < ZERO                               WW-0049
069200             MOVE '-'            TO WS-PCT-SIGN-CHAR             WW-0049
069300             COMPUTE WS-VALUE-ABS = SR-VALUE-SIGNED * -1         WW-0049
069400         ELSE
069500             MOVE SPACE          TO WS-PCT-SIGN-CHAR
069600             MOVE ZERO           TO WS-VALUE-ABS                 WW-0049
069700         END-IF                                                  WW-0049
069800     END-IF.
069900     MOVE WS-VALUE-ABS           TO WS-EDIT-VALUE.               WW-0049
070000     MOVE SPACE                  TO WH-RPT-PRINT-LINE.
070100     STRING WS-RANK-NUMBER-DISPLAY DELIMITED BY SIZE
070200         '. ' DELIMITED BY SIZE
070300         SR-NAME DELIMITED BY SIZE                               WW-0049
070400         ' | ' DELIMITED BY SIZE                                 WW-0049
070500         WS-PCT-SIGN-CHAR DELIMITED BY SIZE
070600         '$' DELIMITED BY SIZE                                   WW-0049
070700         WS-EDIT-VALUE DELIMITED BY SIZE                         WW-0049
070800         ' | ' DELIMITED BY SIZE                                 WW-0049
070900         SR-TYPE-TEXT DELIMITED BY SIZE
071000         INTO WH-RPT-PRINT-LINE
071100     END-STRING.
071200     PERFORM 9200-WRITE-BANNER-LINE.
071300     PERFORM 8200-RETURN-SORT-RECORD.
071400*---------------------------------------------------------------*
071500 6000-REPORT-CONSENSUS-BUYS.                                       WW-0031
071600*---------------------------------------------------------------*
071700*    CROSS-FILER -- NOT LIMITED TO WS-FOUND-FILER-ID.  GROUPS ALL
071800*    NEW/INCREASED ROWS FOR THE PARAMETER PERIOD BY CUSIP, THEN
071900*    RANKS THE QUALIFYING GROUPS BY WHALE COUNT / SHARES ADDED.
072000     PERFORM 2900-PRINT-REPORT-BANNER
072100         WITH TEST AFTER.
072200     MOVE SPACE              TO WH-RPT-PRINT-LINE.               WW-0049
072300     STRING 'CONSENSUS BUYS: ' DELIMITED BY SIZE                  WW-0049
072400         WS-FOUND-FILER-NAME DELIMITED BY SIZE                   WW-0049
072500         ' - ' DELIMITED BY SIZE                                 WW-0049
072600         WS-PARM-PERIOD-MM DELIMITED BY SIZE                     WW-0049
072700         '/' DELIMITED BY SIZE                                   WW-0049
072800         WS-PARM-PERIOD-DD DELIMITED BY SIZE                     WW-0049
072900         '/' DELIMITED BY SIZE                                   WW-0049
073000         WS-PARM-PERIOD-CCYY DELIMITED BY SIZE                   WW-0049
073100         INTO WH-RPT-PRINT-LINE                                  WW-0049
073200     END-STRING.                                                 WW-0049
073300     PERFORM 9200-WRITE-BANNER-LINE.
073400     MOVE ZERO                   TO WS-ROWS-FOUND.
073500     MOVE ZERO                   TO WS-CONS-TABLE-COUNT.
073600     SORT SORT-FILE
073700         ON ASCENDING KEY SR-CUSIP
073800         INPUT PROCEDURE  IS 6100-BUILD-CONSENSUS-RAW-SORT
073900         OUTPUT PROCEDURE IS 6200-GROUP-AND-COLLECT-CONSENSUS.
074000     IF WS-CONS-TABLE-COUNT > ZERO
074100         SORT SORT-FILE
074200             ON DESCENDING KEY SR-WHALE-COUNT
074300             ON DESCENDING KEY SR-RANK-KEY
074400             INPUT PROCEDURE  IS 6400-RELEASE-QUALIFIED-GROUPS
074500             OUTPUT PROCEDURE IS 6500-PRINT-CONSENSUS-GROUPS
074600     END-IF.
074700     IF WS-ROWS-FOUND = ZERO
074800         MOVE 'NO CONSENSUS BUYS FOUND' TO WH-RPT-PRINT-LINE       WW-0031
074900         PERFORM 9200-WRITE-BANNER-LINE
075000     END-IF.
075100*---------------------------------------------------------------*
075200 6100-BUILD-CONSENSUS-RAW-SORT.
075300*---------------------------------------------------------------*
075400     MOVE LOW-VALUES             TO WC-POSCHG-KEY.
075500     SET WS-PCHG-SCAN-NOT-DONE   TO TRUE.
075600     START WH-POSCHG-MASTER KEY IS NOT LESS THAN WC-POSCHG-KEY
075700         INVALID KEY
075800             SET WS-PCHG-SCAN-DONE TO TRUE.
075900     PERFORM 6110-RELEASE-ONE-CONSENSUS-ROW
076000         UNTIL WS-PCHG-SCAN-DONE.
076100*---------------------------------------------------------------*
076200 6110-RELEASE-ONE-CONSENSUS-ROW.
076300*---------------------------------------------------------------*
076400     READ WH-POSCHG-MASTER NEXT RECORD
076500         AT END
076600             SET WS-PCHG-SCAN-DONE TO TRUE
076700         NOT AT END
076800             IF WC-CURR-PERIOD = WS-PARM-PERIOD AND
076900                (WC-TYPE-NEW OR WC-TYPE-INCREASED)
077000                 MOVE WC-CUSIP             TO SR-CUSIP
077100                 MOVE WC-SECURITY-NAME     TO SR-NAME
077200                 MOVE WC-SHARES-CHANGE     TO SR-SHARES-1
077300                 RELEASE SORT-RECORD
077400             END-IF
077500     END-READ.
077600*---------------------------------------------------------------*
077700 6200-GROUP-AND-COLLECT-CONSENSUS.
077800*---------------------------------------------------------------*
077900*    THE RAW ROWS COME BACK GROUPED BY CUSIP (ASCENDING).  A
078000*    CONTROL BREAK ON SR-CUSIP CLOSES OUT EACH GROUP AND STORES
078100*    QUALIFYING GROUPS INTO WS-CONSENSUS-GROUP-TABLE FOR THE
078200*    SECOND (RANKING) SORT PASS.
078300     SET WS-SORT-EOF TO FALSE.
078400     SET WS-CONS-GROUP-NOT-OPEN  TO TRUE.
078500     MOVE SPACE                  TO WS-CONS-PRIOR-CUSIP.
078600     PERFORM 8200-RETURN-SORT-RECORD.
078700     PERFORM 6210-ACCUMULATE-ONE-CONSENSUS-ROW
078800         UNTIL WS-SORT-EOF.
078900     IF WS-CONS-GROUP-OPEN
079000         PERFORM 6300-STORE-CONSENSUS-GROUP-IF-QUALIFIED
079100     END-IF.
079200*---------------------------------------------------------------*
079300 6210-ACCUMULATE-ONE-CONSENSUS-ROW.
079400*---------------------------------------------------------------*
079500     IF WS-CONS-GROUP-OPEN AND SR-CUSIP NOT = WS-CONS-PRIOR-CUSIP
079600         PERFORM 6300-STORE-CONSENSUS-GROUP-IF-QUALIFIED
079700     END-IF.
079800     IF WS-CONS-GROUP-NOT-OPEN
079900         SET WS-CONS-GROUP-OPEN  TO TRUE
080000         MOVE SR-CUSIP           TO WS-CONS-PRIOR-CUSIP
080100         MOVE SR-NAME            TO WS-CONS-GROUP-NAME
080200         MOVE ZERO               TO WS-CONS-GROUP-WHALES
080300         MOVE ZERO               TO WS-CONS-GROUP-SHARES
080400     END-IF.
080500     ADD 1             TO WS-CONS-GROUP-WHALES.
080600     ADD SR-SHARES-1   TO WS-CONS-GROUP-SHARES.
080700     PERFORM 8200-RETURN-SORT-RECORD.
080800*---------------------------------------------------------------*
080900 6300-STORE-CONSENSUS-GROUP-IF-QUALIFIED.
081000*---------------------------------------------------------------*
081100     IF WS-CONS-GROUP-WHALES >= WS-PARM-MIN-WHALES AND
081200        WS-CONS-TABLE-COUNT < 500
081300         ADD 1 TO WS-CONS-TABLE-COUNT
081400         SET WS-CONS-TABLE-IDX TO WS-CONS-TABLE-COUNT
081500         MOVE WS-CONS-PRIOR-CUSIP TO WS-CONS-T-CUSIP (WS-CONS-TABLE-IDX)
081600         MOVE WS-CONS-GROUP-NAME  TO WS-CONS-T-NAME  (WS-CONS-TABLE-IDX)
081700         MOVE WS-CONS-GROUP-WHALES
081800             TO WS-CONS-T-WHALES (WS-CONS-TABLE-IDX)
081900         MOVE WS-CONS-GROUP-SHARES
082000             TO WS-CONS-T-SHARES (WS-CONS-TABLE-IDX)
082100     END-IF.
082200     SET WS-CONS-GROUP-NOT-OPEN  TO TRUE.
082300*---------------------------------------------------------------*
082400 6400-RELEASE-QUALIFIED-GROUPS.
082500*---------------------------------------------------------------*
082600     PERFORM 6410-RELEASE-ONE-QUALIFIED-GROUP
082700         VARYING WS-CONS-TABLE-IDX FROM 1 BY 1
082800         UNTIL WS-CONS-TABLE-IDX > WS-CONS-TABLE-COUNT.
082900*---------------------------------------------------------------*
083000 6410-RELEASE-ONE-QUALIFIED-GROUP.
083100*---------------------------------------------------------------*
083200     MOVE WS-CONS-T-CUSIP  (WS-CONS-TABLE-IDX) TO SR-CUSIP.
083300     MOVE WS-CONS-T-NAME   (WS-CONS-TABLE-IDX) TO SR-NAME.
083400     MOVE WS-CONS-T-WHALES (WS-CONS-TABLE-IDX) TO SR-WHALE-COUNT.
083500     MOVE WS-CONS-T-SHARES (WS-CONS-TABLE-IDX) TO SR-RANK-KEY.
083600     RELEASE SORT-RECORD.
083700*---------------------------------------------------------------*
083800 6500-PRINT-CONSENSUS-GROUPS.
083900*---------------------------------------------------------------*
084000     MOVE ZERO                   TO WS-RANK-NUMBER.
084100     SET WS-SORT-EOF TO FALSE.
084200     PERFORM 8200-RETURN-SORT-RECORD.
084300     PERFORM 6510-PRINT-ONE-CONSENSUS-GROUP
084400         UNTIL WS-SORT-EOF OR WS-RANK-NUMBER = 15.
084500*---------------------------------------------------------------*
084600 6510-PRINT-ONE-CONSENSUS-GROUP.
084700*---------------------------------------------------------------*
084800     ADD 1 TO WS-RANK-NUMBER.
084900     ADD 1 TO WS-ROWS-FOUND.
085000     MOVE WS-RANK-NUMBER         TO WS-RANK-NUMBER-DISPLAY.
085100     MOVE SR-WHALE-COUNT         TO WS-WHALE-COUNT-EDIT.         WW-0049
085200     MOVE SR-RANK-KEY            TO WS-EDIT-SHARES-TOTAL.        WW-0049
085300     MOVE SPACE                  TO WH-RPT-PRINT-LINE.
085400     STRING WS-RANK-NUMBER-DISPLAY DELIMITED BY SIZE
085500         '. ' DELIMITED BY SIZE
085600         SR-NAME DELIMITED BY SIZE                               WW-0049
085700         ' | ' DELIMITED BY SIZE                                 WW-0049
085800         WS-WHALE-COUNT-EDIT DELIMITED BY SIZE                   WW-0049
085900         ' WHALES | ' DELIMITED BY SIZE                          WW-0049
086000         WS-EDIT-SHARES-TOTAL DELIMITED BY SIZE                  WW-0049
086100         INTO WH-RPT-PRINT-LINE
086200     END-STRING.
086300     PERFORM 9200-WRITE-BANNER-LINE.
086400     PERFORM 8200-RETURN-SORT-RECORD.
086500*---------------------------------------------------------------*
086600 2900-PRINT-REPORT-BANNER.
086700*---------------------------------------------------------------*
086800*    WW-0049 -- BANNER WIDENED TO THE FULL 80-COLUMN RULE LINE
086900*    THE RESEARCH DESK ASKED FOR; REMAINDER OF THE (WIDER) PRINT
087000*    LINE IS LEFT BLANK.
087100     MOVE SPACE                  TO WH-RPT-PRINT-LINE.
087200     MOVE ALL '=' TO WH-RPT-PRINT-LINE(1:80).                    WW-0049
087300     PERFORM 9200-WRITE-BANNER-LINE.
087400*---------------------------------------------------------------*
087500 8200-RETURN-SORT-RECORD.
087600*---------------------------------------------------------------*
087700     RETURN SORT-FILE
087800         AT END SET WS-SORT-EOF TO TRUE.
087900*---------------------------------------------------------------*
088000 8300-FORMAT-PERCENT-DISPLAY.
088100*---------------------------------------------------------------*
088200     IF SR-PCT-TENTHS < ZERO
088300         MOVE '-'               TO WS-PCT-SIGN-CHAR
088400         COMPUTE WS-PCT-WHOLE = (SR-PCT-TENTHS * -1) / 10
088500         COMPUTE WS-PCT-TENTHS-ONLY =
088600             FUNCTION REM((SR-PCT-TENTHS * -1), 10)
088700     ELSE
088800         MOVE '+'               TO WS-PCT-SIGN-CHAR
088900         COMPUTE WS-PCT-WHOLE = SR-PCT-TENTHS / 10
089000         COMPUTE WS-PCT-TENTHS-ONLY = FUNCTION REM(SR-PCT-TENTHS, 10)
089100     END-IF.
089200*---------------------------------------------------------------*
089300 9000-CLOSE-FILES.
089400*---------------------------------------------------------------*
089500     CLOSE WH-RPT-PARM-FILE
089600           WH-FILER-MASTER
089700           WH-POSCHG-MASTER
089800           WH-RPT-PRINT.
089900*---------------------------------------------------------------*
090000 9100-PRINT-FILER-NOT-FOUND.
090100*---------------------------------------------------------------*
090200     MOVE SPACE                  TO WH-RPT-PRINT-LINE.
090300     STRING 'NO FILER FOUND MATCHING NAME ' DELIMITED BY SIZE
090400         WS-PARM-FILER-NAME DELIMITED BY SIZE
090500         INTO WH-RPT-PRINT-LINE
090600     END-STRING.
090700     PERFORM 9200-WRITE-BANNER-LINE.
090800*---------------------------------------------------------------*
090900 9200-WRITE-BANNER-LINE.
091000*---------------------------------------------------------------*
091100*    WW-0047 -- EVERY LINE ANY OF THE FIVE REPORTS WRITES COMES
091200*    THROUGH HERE SO A NEW HEADING GOES OUT WHEN A PAGE FILLS.
091300     IF WH-LINE-COUNT IS GREATER THAN WH-LINES-ON-PAGE
091400         PERFORM 9210-PRINT-HEADING-LINES.
091500     WRITE WH-RPT-PRINT-LINE AFTER ADVANCING WH-LINE-SPACEING.
091600     ADD WH-LINE-SPACEING        TO WH-LINE-COUNT.
091700     MOVE 1                      TO WH-LINE-SPACEING.
091800*---------------------------------------------------------------*
091900 9210-PRINT-HEADING-LINES.
092000*---------------------------------------------------------------*
092100     MOVE WH-PAGE-COUNT          TO HL1-PAGE-NUM.
092200     MOVE WS-HEADING-LINE-1      TO WH-RPT-PRINT-LINE.
092300     PERFORM 9220-WRITE-TOP-OF-PAGE.
092400     MOVE WS-HEADING-LINE-2      TO WH-RPT-PRINT-LINE.
092500     WRITE WH-RPT-PRINT-LINE AFTER ADVANCING 2.
092600     MOVE SPACE                  TO WH-RPT-PRINT-LINE.
092700     WRITE WH-RPT-PRINT-LINE AFTER ADVANCING 1.
092800     ADD 1                       TO WH-PAGE-COUNT.
092900     MOVE 4                      TO WH-LINE-COUNT.
093000*---------------------------------------------------------------*
093100 9220-WRITE-TOP-OF-PAGE.
093200*---------------------------------------------------------------*
093300     WRITE WH-RPT-PRINT-LINE AFTER ADVANCING PAGE.
093400     MOVE SPACE                  TO WH-RPT-PRINT-LINE.
