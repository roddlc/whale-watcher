000100*===============================================================*
000200* PROGRAM NAME:    WHDRVR
000300* ORIGINAL AUTHOR: RAVI PATEL
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/87 RSPATEL        CREATED FOR WHALE WATCHER PHASE 2 -- RUNS
000900*                         THE ANALYZER OVER EVERY FILER/FILING AND
001000*                         PRINTS A SUMMARY.                  WW-0013
001100* 04/14/87 DKIM           PER-FILER COUNTS NOW BROKEN DOWN BY
001200*                         CHANGE TYPE, SORTED ALPHABETICALLY.
001300*                                                            WW-0012
001400* 09/10/88 RSPATEL        FILINGS NOT YET LOADED (PROCESSED = N)
001500*                         ARE SKIPPED AND COUNTED, NOT ERRORED.
001600*                                                            WW-0027
001700* 01/05/99 DKIM           Y2K CHECK OF PERIOD-OF-REPORT -- ALL
001800*                         PERIOD FIELDS ARE 4-DIGIT CCYY, NO
001900*                         CHANGE REQUIRED.                   WW-0034
002000* 06/18/04 RSPATEL        GRAND TOTAL LINE ADDED BELOW THE PER-
002100*                         FILER BREAKDOWN FOR THE NIGHTLY LOG.
002200*                                                            WW-0042
002300*
002400*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  WHDRVR.
002700 AUTHOR. RAVI PATEL.
002800 INSTALLATION. WHALE WATCHER BATCH SYSTEMS.
002900 DATE-WRITTEN. 04/02/87.
003000 DATE-COMPILED.
003100 SECURITY. NON-CONFIDENTIAL.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3081.
003800*---------------------------------------------------------------*
003900 OBJECT-COMPUTER. IBM-3081.
004000*---------------------------------------------------------------*
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*---------------------------------------------------------------*
004400 INPUT-OUTPUT SECTION.
004500*---------------------------------------------------------------*
004600 FILE-CONTROL.
004700     SELECT WH-FILER-MASTER ASSIGN TO WHFILM
004800       ORGANIZATION IS INDEXED
004900       ACCESS MODE  IS DYNAMIC
005000       RECORD KEY   IS WF-CIK
005100       ALTERNATE RECORD KEY IS WF-FILER-ID
005200       FILE STATUS  IS WH-FILM-STATUS.
005300*
005400     SELECT WH-FILING-MASTER ASSIGN TO WHFILG
005500       ORGANIZATION IS INDEXED
005600       ACCESS MODE  IS DYNAMIC
005700       RECORD KEY   IS WG-FILING-ID
005800       ALTERNATE RECORD KEY IS WG-ACCESSION-NUMBER
005900       ALTERNATE RECORD KEY IS WG-FILER-PERIOD-KEY
006000       FILE STATUS  IS WH-FILG-STATUS.
006100*
006200     SELECT WH-POSCHG-MASTER ASSIGN TO WHPCHG
006300       ORGANIZATION IS INDEXED
006400       ACCESS MODE  IS DYNAMIC
006500       RECORD KEY   IS WC-POSCHG-KEY
006600       FILE STATUS  IS WH-PCHG-STATUS.
006700*===============================================================*
006800 DATA DIVISION.
006900*---------------------------------------------------------------*
007000 FILE SECTION.
007100*---------------------------------------------------------------*
007200 FD  WH-FILER-MASTER.
007300     COPY WHFILER.
007400*---------------------------------------------------------------*
007500 FD  WH-FILING-MASTER.
007600     COPY WHFILNG.
007700*---------------------------------------------------------------*
007800 FD  WH-POSCHG-MASTER.
007900     COPY WHPCHG.
008000*---------------------------------------------------------------*
008100 WORKING-STORAGE SECTION.
008200     77  WS-FILER-TOTAL-CHANGES       PIC 9(05)  COMP VALUE 0.
008300     77  WS-PCHG-SCAN-DONE-SW         PIC X(01) VALUE 'N'.
008400         88  WS-PCHG-SCAN-DONE                  VALUE 'Y'.
008500         88  WS-PCHG-SCAN-NOT-DONE              VALUE 'N'.
008600*---------------------------------------------------------------*
008700 01  WS-SWITCHES-MISC-FIELDS.
008800     05  WH-FILM-STATUS               PIC X(02).
008900         88  WH-FILM-OK                     VALUE '00'.
009000         88  WH-FILM-EOF                    VALUE '10'.
009100     05  WH-FILG-STATUS               PIC X(02).
009200         88  WH-FILG-OK                     VALUE '00'.
009300         88  WH-FILG-EOF                    VALUE '10'.
009400     05  WH-PCHG-STATUS               PIC X(02).
009500         88  WH-PCHG-OK                     VALUE '00'.
009600         88  WH-PCHG-EOF                    VALUE '10'.
009700     05  WS-FILER-DONE-SW             PIC X(01) VALUE 'N'.
009800         88  WS-FILER-DONE                      VALUE 'Y'.
009900         88  WS-FILER-NOT-DONE                  VALUE 'N'.
010000     05  WS-FILING-DONE-SW            PIC X(01) VALUE 'N'.
010100         88  WS-FILING-DONE                      VALUE 'Y'.
010200         88  WS-FILING-NOT-DONE                  VALUE 'N'.
010300     05  FILLER                       PIC X(04).
010400*---------------------------------------------------------------*
010500 01  WS-CURRENT-FILER-SAVE.
010600     05  WS-CURR-FILER-ID-SAVE        PIC 9(05)  COMP VALUE 0.
010700     05  WS-CURR-FILER-NAME-SAVE      PIC X(40)      VALUE SPACE.
010800     05  WS-CURR-FILER-NAME-REDEF REDEFINES WS-CURR-FILER-NAME-SAVE.
010900         10  WS-CURR-FILER-NAME-CHAR  PIC X(01) OCCURS 40 TIMES.
011000     05  WS-SCAN-FILER-ID-SAVE        PIC 9(05)  COMP VALUE 0.
011100     05  WS-SCAN-PERIOD-SAVE          PIC 9(08)      VALUE 0.
011200     05  WS-SCAN-PERIOD-BRKDN REDEFINES WS-SCAN-PERIOD-SAVE.
011300         10  WS-SCAN-PERIOD-CCYY      PIC 9(04).
011400         10  WS-SCAN-PERIOD-MM        PIC 9(02).
011500         10  WS-SCAN-PERIOD-DD        PIC 9(02).
011600     05  FILLER                       PIC X(04).
011700*---------------------------------------------------------------*
011800 01  WS-LINKAGE-PARM-AREA.
011900     05  WD-ANLC-FILING-ID            PIC 9(05).
012000     05  WD-ANLC-CHANGES-WRITTEN      PIC 9(05)  COMP.
012100     05  WD-ANLC-RETURN-CODE          PIC X(01).
012200         88  WD-ANLC-OK                     VALUE 'Y'.
012300         88  WD-ANLC-FILING-NOT-FOUND      VALUE 'N'.
012400     05  FILLER                       PIC X(04).
012500*---------------------------------------------------------------*
012600 01  WS-RUN-COUNTERS.
012700     05  WS-FILERS-PROCESSED          PIC 9(05)  COMP VALUE 0.
012800     05  WS-FILINGS-ANALYZED          PIC 9(05)  COMP VALUE 0.
012900     05  WS-FILINGS-NOT-LOADED        PIC 9(05)  COMP VALUE 0.
013000     05  WS-GRAND-TOTAL-CHANGES       PIC 9(07)  COMP VALUE 0.
013100     05  FILLER                       PIC X(04).
013200*---------------------------------------------------------------*
013300 01  WS-FILER-TYPE-COUNTS.
013400     05  WS-FTC-CLOSED                PIC 9(05)  COMP VALUE 0.
013500     05  WS-FTC-DECREASED             PIC 9(05)  COMP VALUE 0.
013600     05  WS-FTC-INCREASED             PIC 9(05)  COMP VALUE 0.
013700     05  WS-FTC-NEW                   PIC 9(05)  COMP VALUE 0.
013800     05  WS-FTC-UNCHANGED             PIC 9(05)  COMP VALUE 0.
013900     05  FILLER                       PIC X(04).
014000*---------------------------------------------------------------*
014100 01  WS-GRAND-TYPE-COUNTS.
014200     05  WS-GTC-CLOSED                PIC 9(07)  COMP VALUE 0.
014300     05  WS-GTC-DECREASED             PIC 9(07)  COMP VALUE 0.
014400     05  WS-GTC-INCREASED             PIC 9(07)  COMP VALUE 0.
014500     05  WS-GTC-NEW                   PIC 9(07)  COMP VALUE 0.
014600     05  WS-GTC-UNCHANGED             PIC 9(07)  COMP VALUE 0.
014700     05  FILLER                       PIC X(04).
014800*---------------------------------------------------------------*
014900 01  ERROR-DISPLAY-LINE.
015000     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
015100     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
015200     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
015300     05  DL-FILE-STATUS               PIC X(02).
015400     05  FILLER  PIC X(05) VALUE ' *** '.
015500*---------------------------------------------------------------*
015600 01  ERROR-DISPLAY-ALL-CHARS REDEFINES ERROR-DISPLAY-LINE.
015700     05  DL-ALL-CHARS                 PIC X(01) OCCURS 55 TIMES.
015800*===============================================================*
015900 PROCEDURE DIVISION.
016000*---------------------------------------------------------------*
016100 0000-MAIN-PARAGRAPH.
016200*---------------------------------------------------------------*
016300     PERFORM 1000-OPEN-FILES.
016400     PERFORM 2000-PROCESS-FILER-MASTER.
016500     PERFORM 5000-CLOSE-FILES.
016600     PERFORM 9000-PRINT-DRIVER-SUMMARY.
016700     GOBACK.
016800*---------------------------------------------------------------*
016900 1000-OPEN-FILES.
017000*---------------------------------------------------------------*
017100     OPEN I-O WH-FILER-MASTER.
017200     OPEN I-O WH-FILING-MASTER.
017300     OPEN I-O WH-POSCHG-MASTER.
017400     IF NOT WH-FILM-OK
017500         MOVE 'FILM-O'            TO DL-ERROR-REASON
017600         MOVE WH-FILM-STATUS      TO DL-FILE-STATUS
017700         DISPLAY ERROR-DISPLAY-LINE.
017800     IF NOT WH-FILG-OK
017900         MOVE 'FILG-O'            TO DL-ERROR-REASON
018000         MOVE WH-FILG-STATUS      TO DL-FILE-STATUS
018100         DISPLAY ERROR-DISPLAY-LINE.
018200     IF NOT WH-PCHG-OK
018300         MOVE 'PCHG-O'            TO DL-ERROR-REASON
018400         MOVE WH-PCHG-STATUS      TO DL-FILE-STATUS
018500         DISPLAY ERROR-DISPLAY-LINE.
018600*---------------------------------------------------------------*
018700 2000-PROCESS-FILER-MASTER.
018800*---------------------------------------------------------------*
018900     MOVE ZERO                   TO WF-FILER-ID.
019000     SET WS-FILER-NOT-DONE       TO TRUE.
019100     START WH-FILER-MASTER KEY IS NOT LESS THAN WF-FILER-ID
019200         INVALID KEY
019300             SET WS-FILER-DONE TO TRUE.
019400     PERFORM 2010-READ-ONE-FILER UNTIL WS-FILER-DONE.
019500*---------------------------------------------------------------*
019600 2010-READ-ONE-FILER.
019700*---------------------------------------------------------------*
019800     READ WH-FILER-MASTER NEXT RECORD KEY IS WF-FILER-ID
019900         AT END
020000             SET WS-FILER-DONE TO TRUE
020100         NOT AT END
020200             IF WF-DISABLED
020300                 CONTINUE
020400             ELSE
020500                 PERFORM 2100-PROCESS-ONE-FILER
020600             END-IF
020700     END-READ.
020800*---------------------------------------------------------------*
020900 2100-PROCESS-ONE-FILER.
021000*---------------------------------------------------------------*
021100     MOVE WF-FILER-ID            TO WS-CURR-FILER-ID-SAVE.
021200     MOVE WF-NAME                TO WS-CURR-FILER-NAME-SAVE.
021300     MOVE ZERO                   TO WS-FILER-TOTAL-CHANGES.
021400     MOVE ZERO                   TO WS-FTC-CLOSED.
021500     MOVE ZERO                   TO WS-FTC-DECREASED.
021600     MOVE ZERO                   TO WS-FTC-INCREASED.
021700     MOVE ZERO                   TO WS-FTC-NEW.
021800     MOVE ZERO                   TO WS-FTC-UNCHANGED.
021900     PERFORM 2200-PROCESS-FILER-FILINGS.
022000     ADD 1 TO WS-FILERS-PROCESSED.
022100     PERFORM 2300-PRINT-FILER-BREAKDOWN.
022200*---------------------------------------------------------------*
022300 2200-PROCESS-FILER-FILINGS.
022400*---------------------------------------------------------------*
022500     MOVE WS-CURR-FILER-ID-SAVE  TO WG-FPK-FILER-ID.
022600     MOVE LOW-VALUES             TO WG-FPK-PERIOD.
022700     SET WS-FILING-NOT-DONE      TO TRUE.
022800     START WH-FILING-MASTER KEY IS NOT LESS THAN WG-FILER-PERIOD-KEY
022900         INVALID KEY
023000             SET WS-FILING-DONE TO TRUE.
023100     PERFORM 2210-READ-ONE-FILING UNTIL WS-FILING-DONE.
023200*---------------------------------------------------------------*
023300 2210-READ-ONE-FILING.
023400*---------------------------------------------------------------*
023500     READ WH-FILING-MASTER NEXT RECORD KEY IS WG-FILER-PERIOD-KEY
023600         AT END
023700             SET WS-FILING-DONE TO TRUE
023800         NOT AT END
023900             IF WG-FPK-FILER-ID NOT = WS-CURR-FILER-ID-SAVE
024000                 SET WS-FILING-DONE TO TRUE
024100             ELSE
024200                 IF WG-PROCESSED                                   WW-0027
024300                     PERFORM 2220-CALL-ANALYZER
024400                 ELSE
024500                     ADD 1 TO WS-FILINGS-NOT-LOADED                WW-0027
024600                 END-IF
024700             END-IF
024800     END-READ.
024900*---------------------------------------------------------------*
025000 2220-CALL-ANALYZER.
025100*---------------------------------------------------------------*
025200     MOVE WG-FILING-ID           TO WD-ANLC-FILING-ID.
025300     CALL 'WHANLC' USING WD-ANLC-FILING-ID, WD-ANLC-CHANGES-WRITTEN,
025400         WD-ANLC-RETURN-CODE
025500     END-CALL.
025600     IF WD-ANLC-OK
025700         ADD 1 TO WS-FILINGS-ANALYZED
025800         ADD WD-ANLC-CHANGES-WRITTEN TO WS-FILER-TOTAL-CHANGES
025900         ADD WD-ANLC-CHANGES-WRITTEN TO WS-GRAND-TOTAL-CHANGES
026000         PERFORM 2230-ACCUMULATE-CHANGE-COUNTS
026100     ELSE
026200         DISPLAY 'WHDRVR: ANALYZER COULD NOT LOCATE FILING ',
026300             WD-ANLC-FILING-ID
026400     END-IF.
026500*---------------------------------------------------------------*
026600 2230-ACCUMULATE-CHANGE-COUNTS.
026700*---------------------------------------------------------------*
026800*    THE COUNTS-WRITTEN FIGURE IS A TOTAL ACROSS ALL CHANGE TYPES;
026900*    THE PER-TYPE BREAKDOWN FOR THIS FILER/FILING IS RE-DERIVED
027000*    HERE BY RE-SCANNING THE POSITION-CHANGE ROWS JUST WRITTEN.
027100     MOVE WG-FILER-ID            TO WS-SCAN-FILER-ID-SAVE.
027200     MOVE WG-PERIOD-OF-REPORT    TO WS-SCAN-PERIOD-SAVE.
027300     PERFORM 2240-SCAN-POSITION-CHANGES-FOR-FILING.
027400*---------------------------------------------------------------*
027500 2240-SCAN-POSITION-CHANGES-FOR-FILING.
027600*---------------------------------------------------------------*
027700     MOVE WS-SCAN-FILER-ID-SAVE  TO WC-FILER-ID.
027800     MOVE WS-SCAN-PERIOD-SAVE    TO WC-CURR-PERIOD.
027900     MOVE LOW-VALUES             TO WC-CHANGE-TYPE.
028000     MOVE LOW-VALUES             TO WC-CUSIP.
028100     SET WS-PCHG-SCAN-NOT-DONE   TO TRUE.
028200     START WH-POSCHG-MASTER KEY IS NOT LESS THAN WC-POSCHG-KEY
028300         INVALID KEY
028400             SET WS-PCHG-SCAN-DONE TO TRUE.
028500     PERFORM 2250-READ-ONE-POSCHG-ROW UNTIL WS-PCHG-SCAN-DONE.
028600*---------------------------------------------------------------*
028700 2250-READ-ONE-POSCHG-ROW.
028800*---------------------------------------------------------------*
028900     READ WH-POSCHG-MASTER NEXT RECORD
029000         AT END
029100             SET WS-PCHG-SCAN-DONE TO TRUE
029200         NOT AT END
029300             IF WC-FILER-ID NOT = WS-SCAN-FILER-ID-SAVE OR
029400                WC-CURR-PERIOD NOT = WS-SCAN-PERIOD-SAVE
029500                 SET WS-PCHG-SCAN-DONE TO TRUE
029600             ELSE
029700                 EVALUATE TRUE
029800                     WHEN WC-TYPE-NEW
029900                         ADD 1 TO WS-FTC-NEW  WS-GTC-NEW
030000                     WHEN WC-TYPE-CLOSED
030100                         ADD 1 TO WS-FTC-CLOSED  WS-GTC-CLOSED
030200                     WHEN WC-TYPE-INCREASED
030300                         ADD 1 TO WS-FTC-INCREASED  WS-GTC-INCREASED
030400                     WHEN WC-TYPE-DECREASED
030500                         ADD 1 TO WS-FTC-DECREASED  WS-GTC-DECREASED
030600                     WHEN OTHER
030700                         ADD 1 TO WS-FTC-UNCHANGED  WS-GTC-UNCHANGED
030800                 END-EVALUATE
030900             END-IF
031000     END-READ.
031100*---------------------------------------------------------------*
031200 2300-PRINT-FILER-BREAKDOWN.
031300*---------------------------------------------------------------*
031400     DISPLAY 'FILER ', WS-CURR-FILER-ID-SAVE, ' ',
031500         WS-CURR-FILER-NAME-SAVE(1:30).
031600     DISPLAY '    CLOSED     : ', WS-FTC-CLOSED.                   WW-0012
031700     DISPLAY '    DECREASED  : ', WS-FTC-DECREASED.
031800     DISPLAY '    INCREASED  : ', WS-FTC-INCREASED.
031900     DISPLAY '    NEW        : ', WS-FTC-NEW.
032000     DISPLAY '    UNCHANGED  : ', WS-FTC-UNCHANGED.                WW-0012
032100     DISPLAY '    FILER TOTAL: ', WS-FILER-TOTAL-CHANGES.
032200*---------------------------------------------------------------*
032300 5000-CLOSE-FILES.
032400*---------------------------------------------------------------*
032500     CLOSE WH-FILER-MASTER
032600           WH-FILING-MASTER
032700           WH-POSCHG-MASTER.
032800*---------------------------------------------------------------*
032900 9000-PRINT-DRIVER-SUMMARY.
033000*---------------------------------------------------------------*
033100     DISPLAY 'WHDRVR -- POSITION CHANGE BATCH COMPLETE'.
033200     DISPLAY 'FILERS PROCESSED       : ', WS-FILERS-PROCESSED.
033300     DISPLAY 'FILINGS ANALYZED       : ', WS-FILINGS-ANALYZED.
033400     DISPLAY 'FILINGS NOT YET LOADED : ', WS-FILINGS-NOT-LOADED.
033500     DISPLAY 'GRAND TOTAL -- CLOSED   : ', WS-GTC-CLOSED.
033600     DISPLAY 'GRAND TOTAL -- DECREASED: ', WS-GTC-DECREASED.
033700     DISPLAY 'GRAND TOTAL -- INCREASED: ', WS-GTC-INCREASED.
033800     DISPLAY 'GRAND TOTAL -- NEW      : ', WS-GTC-NEW.
033900     DISPLAY 'GRAND TOTAL -- UNCHANGED: ', WS-GTC-UNCHANGED.
034000     DISPLAY 'GRAND TOTAL -- ALL TYPES: ', WS-GRAND-TOTAL-CHANGES. WW-0042
