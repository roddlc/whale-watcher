000100*===============================================================*
000200* PROGRAM NAME:    WHSTAT
000300* ORIGINAL AUTHOR: RAVI PATEL
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/09/87 RSPATEL        CREATED FOR WHALE WATCHER PHASE 2 -- PER
000900*                         FILER FILING STATUS REPORT.        WW-0014
001000* 11/30/90 DKIM           TOTAL-VALUE COLUMN WIDENED, SOME FILERS
001100*                         WERE OVERFLOWING THE OLD PIC.       WW-0030
001200* 08/10/26 RSPATEL        REPORT NOW PAGINATES WITH A HEADING AND
001300*                         RUN DATE ON EACH PAGE, PER OPS REQUEST
001400*                         FOR MULTI-PAGE FILER RUNS.          WW-0047
001500* 01/05/99 DKIM           Y2K CHECK OF PERIOD-OF-REPORT -- ALL
001600*                         PERIOD FIELDS ARE 4-DIGIT CCYY, NO
001700*                         CHANGE REQUIRED.                    WW-0035
001800* 06/18/04 RSPATEL        POSITION-CHANGE GRAND TOTAL LINE ADDED
001900*                         AT THE REQUEST OF THE OPS DESK.     WW-0043
002000*
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  WHSTAT.
002400 AUTHOR. RAVI PATEL.
002500 INSTALLATION. WHALE WATCHER BATCH SYSTEMS.
002600 DATE-WRITTEN. 04/09/87.
002700 DATE-COMPILED.
002800 SECURITY. NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER. IBM-3081.
003500*---------------------------------------------------------------*
003600 OBJECT-COMPUTER. IBM-3081.
003700*---------------------------------------------------------------*
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*---------------------------------------------------------------*
004100 INPUT-OUTPUT SECTION.
004200*---------------------------------------------------------------*
004300 FILE-CONTROL.
004400     SELECT WH-FILER-MASTER ASSIGN TO WHFILM
004500       ORGANIZATION IS INDEXED
004600       ACCESS MODE  IS DYNAMIC
004700       RECORD KEY   IS WF-CIK
004800       ALTERNATE RECORD KEY IS WF-FILER-ID
004900       FILE STATUS  IS WH-FILM-STATUS.
005000*
005100     SELECT WH-FILING-MASTER ASSIGN TO WHFILG
005200       ORGANIZATION IS INDEXED
005300       ACCESS MODE  IS DYNAMIC
005400       RECORD KEY   IS WG-FILING-ID
005500       ALTERNATE RECORD KEY IS WG-ACCESSION-NUMBER
005600       ALTERNATE RECORD KEY IS WG-FILER-PERIOD-KEY
005700       FILE STATUS  IS WH-FILG-STATUS.
005800*
005900     SELECT WH-POSCHG-MASTER ASSIGN TO WHPCHG
006000       ORGANIZATION IS INDEXED
006100       ACCESS MODE  IS DYNAMIC
006200       RECORD KEY   IS WC-POSCHG-KEY
006300       FILE STATUS  IS WH-PCHG-STATUS.
006400*
006500     SELECT WH-STATUS-PRINT ASSIGN TO WHSTRPT
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS  IS WH-PRT-STATUS.
006800*===============================================================*
006900 DATA DIVISION.
007000*---------------------------------------------------------------*
007100 FILE SECTION.
007200*---------------------------------------------------------------*
007300 FD  WH-FILER-MASTER.
007400     COPY WHFILER.
007500*---------------------------------------------------------------*
007600 FD  WH-FILING-MASTER.
007700     COPY WHFILNG.
007800*---------------------------------------------------------------*
007900 FD  WH-POSCHG-MASTER.
008000     COPY WHPCHG.
008100*---------------------------------------------------------------*
008200 FD  WH-STATUS-PRINT
008300     RECORD CONTAINS 80 CHARACTERS.
008400 01  WH-STATUS-PRINT-LINE            PIC X(80).
008500*---------------------------------------------------------------*
008600 WORKING-STORAGE SECTION.
008700     77  WS-FILER-FILING-COUNT        PIC 9(05)  COMP VALUE 0.
008800     77  WS-TODAY-YYYYMMDD            PIC 9(08) VALUE 0.
008900     77  WS-PCHG-SCAN-DONE-SW         PIC X(01) VALUE 'N'.
009000         88  WS-PCHG-SCAN-DONE                  VALUE 'Y'.
009100         88  WS-PCHG-SCAN-NOT-DONE              VALUE 'N'.
009200*---------------------------------------------------------------*
009300 01  WS-SWITCHES-MISC-FIELDS.
009400     05  WH-FILM-STATUS               PIC X(02).
009500         88  WH-FILM-OK                     VALUE '00'.
009600         88  WH-FILM-EOF                    VALUE '10'.
009700     05  WH-FILG-STATUS               PIC X(02).
009800         88  WH-FILG-OK                     VALUE '00'.
009900         88  WH-FILG-EOF                    VALUE '10'.
010000     05  WH-PCHG-STATUS               PIC X(02).
010100         88  WH-PCHG-OK                     VALUE '00'.
010200         88  WH-PCHG-EOF                    VALUE '10'.
010300     05  WH-PRT-STATUS                PIC X(02).
010400         88  WH-PRT-OK                      VALUE '00'.
010500     05  WS-FILER-DONE-SW             PIC X(01) VALUE 'N'.
010600         88  WS-FILER-DONE                      VALUE 'Y'.
010700         88  WS-FILER-NOT-DONE                  VALUE 'N'.
010800     05  WS-FILING-DONE-SW            PIC X(01) VALUE 'N'.
010900         88  WS-FILING-DONE                      VALUE 'Y'.
011000         88  WS-FILING-NOT-DONE                  VALUE 'N'.
011100     05  FILLER                       PIC X(08) VALUE SPACE.
011200*---------------------------------------------------------------*
011300 01  WS-CURRENT-FILER-SAVE.
011400     05  WS-CURR-FILER-ID-SAVE        PIC 9(05)  COMP VALUE 0.
011500     05  WS-CURR-FILER-NAME-SAVE      PIC X(40)      VALUE SPACE.
011600     05  WS-CURR-FILER-NAME-REDEF REDEFINES WS-CURR-FILER-NAME-SAVE.
011700         10  WS-CURR-FILER-NAME-CHAR  PIC X(01) OCCURS 40 TIMES.
011800     05  FILLER                       PIC X(04).
011900*---------------------------------------------------------------*
012000 01  WS-RUN-COUNTERS.
012100     05  WS-FILER-HOLDINGS-TOTAL      PIC 9(09)  COMP VALUE 0.
012200     05  WS-GRAND-HOLDINGS-TOTAL      PIC 9(09)  COMP VALUE 0.
012300     05  WS-GRAND-POSCHG-COUNT        PIC 9(09)  COMP VALUE 0.
012400     05  FILLER                       PIC X(08) VALUE SPACE.
012500*---------------------------------------------------------------*
012600 01  WS-FILING-PERIOD-BRKDN-AREA.
012700     05  WS-FILING-PERIOD-SAVE        PIC 9(08)      VALUE 0.
012800     05  WS-FILING-PERIOD-BRKDN REDEFINES WS-FILING-PERIOD-SAVE.
012900         10  WS-FILING-PERIOD-CCYY    PIC 9(04).
013000         10  WS-FILING-PERIOD-MM      PIC 9(02).
013100         10  WS-FILING-PERIOD-DD      PIC 9(02).
013200     05  FILLER                       PIC X(04).
013300*---------------------------------------------------------------*
013400     COPY WHPRTCL.
013500*---------------------------------------------------------------*
013600 01  WS-HEADING-LINE-1.
013700     05  FILLER                       PIC X(21) VALUE
013800         'WHALE WATCHER SYSTEM'.
013900     05  FILLER                       PIC X(29) VALUE
014000         'FILER FILING STATUS REPORT'.
014100     05  FILLER                       PIC X(05) VALUE 'PAGE '.
014200     05  HL1-PAGE-NUM                 PIC ZZZ9.
014300     05  FILLER                       PIC X(21) VALUE SPACE.
014400*---------------------------------------------------------------*
014500 01  WS-HEADING-LINE-2.
014600     05  FILLER                       PIC X(10) VALUE
014700         'RUN DATE: '.
014800     05  HL2-MONTH                    PIC 99.
014900     05  FILLER                       PIC X(01) VALUE '/'.
015000     05  HL2-DAY                      PIC 99.
015100     05  FILLER                       PIC X(01) VALUE '/'.
015200     05  HL2-YEAR                     PIC 9999.
015300     05  FILLER                       PIC X(60) VALUE SPACE.
015400*---------------------------------------------------------------*
015500 01  ERROR-DISPLAY-LINE.
015600     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
015700     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
015800     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
015900     05  DL-FILE-STATUS               PIC X(02).
016000     05  FILLER  PIC X(05) VALUE ' *** '.
016100*---------------------------------------------------------------*
016200 01  ERROR-DISPLAY-ALL-CHARS REDEFINES ERROR-DISPLAY-LINE.
016300     05  DL-ALL-CHARS                 PIC X(01) OCCURS 55 TIMES.
016400*===============================================================*
016500 PROCEDURE DIVISION.
016600*---------------------------------------------------------------*
016700 0000-MAIN-PARAGRAPH.
016800*---------------------------------------------------------------*
016900     PERFORM 1000-OPEN-FILES.
017000     PERFORM 2000-PROCESS-FILER-MASTER.
017100     PERFORM 5000-PRINT-GRAND-TOTALS.
017200     PERFORM 8000-CLOSE-FILES.
017300     GOBACK.
017400*---------------------------------------------------------------*
017500 1000-OPEN-FILES.
017600*---------------------------------------------------------------*
017700     OPEN INPUT WH-FILER-MASTER.
017800     OPEN INPUT WH-FILING-MASTER.
017900     OPEN INPUT WH-POSCHG-MASTER.
018000     OPEN OUTPUT WH-STATUS-PRINT.
018100     ACCEPT WS-TODAY-YYYYMMDD     FROM DATE YYYYMMDD.
018200     MOVE WS-TODAY-YYYYMMDD(1:4)  TO WH-CURRENT-YEAR.
018300     MOVE WS-TODAY-YYYYMMDD(5:2)  TO WH-CURRENT-MONTH.
018400     MOVE WS-TODAY-YYYYMMDD(7:2)  TO WH-CURRENT-DAY.
018500     MOVE WH-CURRENT-YEAR         TO HL2-YEAR.
018600     MOVE WH-CURRENT-MONTH        TO HL2-MONTH.
018700     MOVE WH-CURRENT-DAY          TO HL2-DAY.
018800     IF NOT WH-FILM-OK
018900         MOVE 'FILM-O'            TO DL-ERROR-REASON
019000         MOVE WH-FILM-STATUS      TO DL-FILE-STATUS
019100         DISPLAY ERROR-DISPLAY-LINE.
019200     IF NOT WH-FILG-OK
019300         MOVE 'FILG-O'            TO DL-ERROR-REASON
019400         MOVE WH-FILG-STATUS      TO DL-FILE-STATUS
019500         DISPLAY ERROR-DISPLAY-LINE.
019600     IF NOT WH-PCHG-OK
019700         MOVE 'PCHG-O'            TO DL-ERROR-REASON
019800         MOVE WH-PCHG-STATUS      TO DL-FILE-STATUS
019900         DISPLAY ERROR-DISPLAY-LINE.
020000*---------------------------------------------------------------*
020100 2000-PROCESS-FILER-MASTER.
020200*---------------------------------------------------------------*
020300     MOVE ZERO                   TO WF-FILER-ID.
020400     SET WS-FILER-NOT-DONE       TO TRUE.
020500     START WH-FILER-MASTER KEY IS NOT LESS THAN WF-FILER-ID
020600         INVALID KEY
020700             SET WS-FILER-DONE TO TRUE.
020800     PERFORM 2010-READ-ONE-FILER UNTIL WS-FILER-DONE.
020900*---------------------------------------------------------------*
021000 2010-READ-ONE-FILER.
021100*---------------------------------------------------------------*
021200     READ WH-FILER-MASTER NEXT RECORD KEY IS WF-FILER-ID
021300         AT END
021400             SET WS-FILER-DONE TO TRUE
021500         NOT AT END
021600             PERFORM 2100-PROCESS-FILER-SECTION
021700     END-READ.
021800*---------------------------------------------------------------*
021900 2100-PROCESS-FILER-SECTION.
022000*---------------------------------------------------------------*
022100     MOVE WF-FILER-ID            TO WS-CURR-FILER-ID-SAVE.
022200     MOVE WF-NAME                TO WS-CURR-FILER-NAME-SAVE.
022300     MOVE ZERO                   TO WS-FILER-FILING-COUNT.
022400     MOVE ZERO                   TO WS-FILER-HOLDINGS-TOTAL.
022500     PERFORM 2200-SCAN-FILER-FILINGS.
022600     PERFORM 2300-PRINT-FILER-BANNER.
022700     PERFORM 2400-PRINT-FILER-FILINGS.
022800*---------------------------------------------------------------*
022900 2200-SCAN-FILER-FILINGS.
023000*---------------------------------------------------------------*
023100*    A FIRST PASS COUNTS FILINGS AND TOTALS HOLDINGS SO THE
023200*    FILER BANNER CAN BE PRINTED BEFORE THE DETAIL LINES.
023300     MOVE WS-CURR-FILER-ID-SAVE  TO WG-FPK-FILER-ID.
023400     MOVE LOW-VALUES             TO WG-FPK-PERIOD.
023500     SET WS-FILING-NOT-DONE      TO TRUE.
023600     START WH-FILING-MASTER KEY IS NOT LESS THAN WG-FILER-PERIOD-KEY
023700         INVALID KEY
023800             SET WS-FILING-DONE TO TRUE.
023900     PERFORM 2210-TALLY-ONE-FILING UNTIL WS-FILING-DONE.
024000*---------------------------------------------------------------*
024100 2210-TALLY-ONE-FILING.
024200*---------------------------------------------------------------*
024300     READ WH-FILING-MASTER NEXT RECORD KEY IS WG-FILER-PERIOD-KEY
024400         AT END
024500             SET WS-FILING-DONE TO TRUE
024600         NOT AT END
024700             IF WG-FPK-FILER-ID NOT = WS-CURR-FILER-ID-SAVE
024800                 SET WS-FILING-DONE TO TRUE
024900             ELSE
025000                 ADD 1 TO WS-FILER-FILING-COUNT
025100                 ADD WG-HOLDINGS-COUNT TO WS-FILER-HOLDINGS-TOTAL
025200             END-IF
025300     END-READ.
025400*---------------------------------------------------------------*
025500 2300-PRINT-FILER-BANNER.
025600*---------------------------------------------------------------*
025700     MOVE SPACE                  TO WH-STATUS-PRINT-LINE.
025800     MOVE
025900       '================================================================'
026000         TO WH-STATUS-PRINT-LINE.
026100     PERFORM 9000-PRINT-REPORT-LINE.
026200     MOVE SPACE                  TO WH-STATUS-PRINT-LINE.
026300     STRING 'FILER ' DELIMITED BY SIZE
026400         WS-CURR-FILER-ID-SAVE DELIMITED BY SIZE
026500         ' - ' DELIMITED BY SIZE
026600         WS-CURR-FILER-NAME-SAVE(1:30) DELIMITED BY SIZE
026700         INTO WH-STATUS-PRINT-LINE
026800     END-STRING.
026900     PERFORM 9000-PRINT-REPORT-LINE.
027000     MOVE SPACE                  TO WH-STATUS-PRINT-LINE.
027100     STRING '  FILINGS: ' DELIMITED BY SIZE
027200         WS-FILER-FILING-COUNT DELIMITED BY SIZE
027300         '   TOTAL HOLDINGS: ' DELIMITED BY SIZE
027400         WS-FILER-HOLDINGS-TOTAL DELIMITED BY SIZE
027500         INTO WH-STATUS-PRINT-LINE
027600     END-STRING.
027700     PERFORM 9000-PRINT-REPORT-LINE.
027800     ADD WS-FILER-HOLDINGS-TOTAL TO WS-GRAND-HOLDINGS-TOTAL.
027900*---------------------------------------------------------------*
028000 2400-PRINT-FILER-FILINGS.
028100*---------------------------------------------------------------*
028200     MOVE WS-CURR-FILER-ID-SAVE  TO WG-FPK-FILER-ID.
028300     MOVE LOW-VALUES             TO WG-FPK-PERIOD.
028400     SET WS-FILING-NOT-DONE      TO TRUE.
028500     START WH-FILING-MASTER KEY IS NOT LESS THAN WG-FILER-PERIOD-KEY
028600         INVALID KEY
028700             SET WS-FILING-DONE TO TRUE.
028800     PERFORM 2410-PRINT-ONE-FILING-DETAIL UNTIL WS-FILING-DONE.
028900*---------------------------------------------------------------*
029000 2410-PRINT-ONE-FILING-DETAIL.
029100*---------------------------------------------------------------*
029200     READ WH-FILING-MASTER NEXT RECORD KEY IS WG-FILER-PERIOD-KEY
029300         AT END
029400             SET WS-FILING-DONE TO TRUE
029500         NOT AT END
029600             IF WG-FPK-FILER-ID NOT = WS-CURR-FILER-ID-SAVE
029700                 SET WS-FILING-DONE TO TRUE
029800             ELSE
029900                 PERFORM 2420-FORMAT-FILING-DETAIL-LINE
030000             END-IF
030100     END-READ.
030200*---------------------------------------------------------------*
030300 2420-FORMAT-FILING-DETAIL-LINE.
030400*---------------------------------------------------------------*
030500     MOVE WG-PERIOD-OF-REPORT    TO WS-FILING-PERIOD-SAVE.
030600     MOVE SPACE                  TO WH-STATUS-PRINT-LINE.
030700     STRING '    PERIOD ' DELIMITED BY SIZE
030800         WS-FILING-PERIOD-CCYY DELIMITED BY SIZE
030900         '-' DELIMITED BY SIZE
031000         WS-FILING-PERIOD-MM DELIMITED BY SIZE
031100         '-' DELIMITED BY SIZE
031200         WS-FILING-PERIOD-DD DELIMITED BY SIZE
031300         '  ACC# ' DELIMITED BY SIZE
031400         WG-ACCESSION-NUMBER(1:14) DELIMITED BY SIZE
031500         '  HOLDINGS ' DELIMITED BY SIZE
031600         WG-HOLDINGS-COUNT DELIMITED BY SIZE
031700         '  VALUE ' DELIMITED BY SIZE
031800         WG-TOTAL-VALUE DELIMITED BY SIZE
031900         '  PROCESSED ' DELIMITED BY SIZE
032000         WG-PROCESSED-SW DELIMITED BY SIZE
032100         INTO WH-STATUS-PRINT-LINE
032200     END-STRING.
032300     PERFORM 9000-PRINT-REPORT-LINE.
032400*---------------------------------------------------------------*
032500 5000-PRINT-GRAND-TOTALS.
032600*---------------------------------------------------------------*
032700     PERFORM 5100-COUNT-ALL-POSITION-CHANGES.
032800     MOVE SPACE                  TO WH-STATUS-PRINT-LINE.
032900     MOVE
033000       '================================================================'
033100         TO WH-STATUS-PRINT-LINE.
033200     PERFORM 9000-PRINT-REPORT-LINE.
033300     MOVE SPACE                  TO WH-STATUS-PRINT-LINE.
033400     STRING 'GRAND TOTAL HOLDINGS        : ' DELIMITED BY SIZE
033500         WS-GRAND-HOLDINGS-TOTAL DELIMITED BY SIZE
033600         INTO WH-STATUS-PRINT-LINE
033700     END-STRING.
033800     PERFORM 9000-PRINT-REPORT-LINE.
033900     MOVE SPACE                  TO WH-STATUS-PRINT-LINE.
034000     STRING 'GRAND TOTAL POSITION CHANGES: ' DELIMITED BY SIZE     WW-0043
034100         WS-GRAND-POSCHG-COUNT DELIMITED BY SIZE                   WW-0043
034200         INTO WH-STATUS-PRINT-LINE
034300     END-STRING.
034400     PERFORM 9000-PRINT-REPORT-LINE.
034500*---------------------------------------------------------------*
034600 5100-COUNT-ALL-POSITION-CHANGES.
034700*---------------------------------------------------------------*
034800     MOVE LOW-VALUES             TO WC-POSCHG-KEY.
034900     SET WS-PCHG-SCAN-NOT-DONE   TO TRUE.
035000     START WH-POSCHG-MASTER KEY IS NOT LESS THAN WC-POSCHG-KEY
035100         INVALID KEY
035200             SET WS-PCHG-SCAN-DONE TO TRUE.
035300     PERFORM 5110-COUNT-ONE-POSCHG-ROW UNTIL WS-PCHG-SCAN-DONE.
035400*---------------------------------------------------------------*
035500 5110-COUNT-ONE-POSCHG-ROW.
035600*---------------------------------------------------------------*
035700     READ WH-POSCHG-MASTER NEXT RECORD
035800         AT END
035900             SET WS-PCHG-SCAN-DONE TO TRUE
036000         NOT AT END
036100             ADD 1 TO WS-GRAND-POSCHG-COUNT
036200     END-READ.
036300*---------------------------------------------------------------*
036400 8000-CLOSE-FILES.
036500*---------------------------------------------------------------*
036600     CLOSE WH-FILER-MASTER
036700           WH-FILING-MASTER
036800           WH-POSCHG-MASTER
036900           WH-STATUS-PRINT.
037000*---------------------------------------------------------------*
037100*    WW-0047 -- PAGE-BREAK PRINT HANDLING FOR THE STATUS REPORT.
037200*    ALL DETAIL AND TOTAL LINES ARE ROUTED THROUGH HERE SO A
037300*    NEW HEADING GOES OUT WHEN A PAGE FILLS.
037400*---------------------------------------------------------------*
037500 9000-PRINT-REPORT-LINE.
037600*---------------------------------------------------------------*
037700     IF WH-LINE-COUNT IS GREATER THAN WH-LINES-ON-PAGE
037800         PERFORM 9100-PRINT-HEADING-LINES.
037900     WRITE WH-STATUS-PRINT-LINE AFTER ADVANCING WH-LINE-SPACEING.
038000     ADD WH-LINE-SPACEING        TO WH-LINE-COUNT.
038100     MOVE 1                      TO WH-LINE-SPACEING.
038200*---------------------------------------------------------------*
038300 9100-PRINT-HEADING-LINES.
038400*---------------------------------------------------------------*
038500     MOVE WH-PAGE-COUNT          TO HL1-PAGE-NUM.
038600     MOVE WS-HEADING-LINE-1      TO WH-STATUS-PRINT-LINE.
038700     PERFORM 9110-WRITE-TOP-OF-PAGE.
038800     MOVE WS-HEADING-LINE-2      TO WH-STATUS-PRINT-LINE.
038900     WRITE WH-STATUS-PRINT-LINE AFTER ADVANCING 2.
039000     MOVE SPACE                  TO WH-STATUS-PRINT-LINE.
039100     WRITE WH-STATUS-PRINT-LINE AFTER ADVANCING 1.
039200     ADD 1                       TO WH-PAGE-COUNT.
039300     MOVE 4                      TO WH-LINE-COUNT.
039400*---------------------------------------------------------------*
039500 9110-WRITE-TOP-OF-PAGE.
039600*---------------------------------------------------------------*
039700     WRITE WH-STATUS-PRINT-LINE AFTER ADVANCING PAGE.
039800     MOVE SPACE                  TO WH-STATUS-PRINT-LINE.
