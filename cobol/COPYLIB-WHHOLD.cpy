000100******************************************************************
000200*    WHHOLD   --  AGGREGATED HOLDING MASTER RECORD               *
000300*    ONE ROW PER CUSIP WITHIN A FILING, AFTER THE PARSER HAS     *
000400*    SUMMED ALL RAW ENTRIES FOR THAT SECURITY.  ACCESS PATH IS   *
000500*    FILING-ID / CUSIP.                                          *
000600*------------------------------------------------------------------*
000700* 03/19/87 RSPATEL  CREATED FOR WHALE WATCHER PHASE 1  WW-0002   *
000800* 03/02/90 DKIM     VOTING AUTHORITY COLUMNS ADDED   WW-0017     *
000900******************************************************************
001000 01  WH-HOLDING-RECORD.
001100     05  WH-HOLD-KEY.
001200         10  WH-HOLD-FILING-ID           PIC 9(05).
001300         10  WH-HOLD-CUSIP               PIC X(09).
001400     05  WH-HOLD-SECURITY-NAME           PIC X(40).
001500     05  WH-HOLD-SHARES                  PIC S9(13).
001600     05  WH-HOLD-MARKET-VALUE            PIC S9(13).
001700     05  WH-HOLD-VOTE-AUTHORITY.                                   WW-0017
001800         10  WH-HOLD-VOTE-SOLE           PIC S9(13).               WW-0017
001900         10  WH-HOLD-VOTE-SHARED         PIC S9(13).               WW-0017
002000         10  WH-HOLD-VOTE-NONE           PIC S9(13).               WW-0017
002100     05  WH-HOLD-VOTE-TABLE REDEFINES WH-HOLD-VOTE-AUTHORITY.      WW-0017
002200         10  WH-HOLD-VOTE-ENTRY          PIC S9(13) OCCURS 3 TIMES WW-0017
002300     05  FILLER                          PIC X(12).
