000100******************************************************************
000200*    WHFILNG  --  QUARTERLY 13F FILING MASTER RECORD             *
000300*    ONE ROW PER REGULATORY FILING.  PRIMARY KEY FILING-ID;      *
000400*    ALTERNATE KEYS ACCESSION-NUMBER (UNIQUE) AND THE COMBINED   *
000500*    FILER-ID / PERIOD-OF-REPORT KEY (UNIQUE).                   *
000600*------------------------------------------------------------------*
000700* 03/12/87 RSPATEL  CREATED FOR WHALE WATCHER PHASE 1  WW-0001   *
000800* 04/02/87 DKIM     ADDED FORM-TYPE TO SUPPORT 13F-HR FILTER     *
000900*                   WW-0009                                      *
001000* 11/14/90 RSPATEL  PROCESSED FLAG NOW SET ONLY BY LOADER        *
001100*                   WW-0022                                      *
001200******************************************************************
001300 01  WH-FILING-RECORD.
001400     05  WG-FILING-ID                    PIC 9(05).
001500     05  WG-FILER-ID                     PIC 9(05).
001600     05  WG-ACCESSION-NUMBER             PIC X(20).
001700     05  WG-FILING-DATE                  PIC 9(08).
001800     05  WG-FILING-DATE-BRKDN REDEFINES WG-FILING-DATE.
001900         10  WG-FILING-DATE-CCYY         PIC 9(04).
002000         10  WG-FILING-DATE-MM           PIC 9(02).
002100         10  WG-FILING-DATE-DD           PIC 9(02).
002200     05  WG-PERIOD-OF-REPORT             PIC 9(08).
002300     05  WG-PERIOD-BRKDN REDEFINES WG-PERIOD-OF-REPORT.
002400         10  WG-PERIOD-CCYY              PIC 9(04).
002500         10  WG-PERIOD-MM                PIC 9(02).
002600         10  WG-PERIOD-DD                PIC 9(02).
002700     05  WG-FILER-PERIOD-KEY.
002800         10  WG-FPK-FILER-ID             PIC 9(05).
002900         10  WG-FPK-PERIOD               PIC 9(08).
003000     05  WG-TOTAL-VALUE                  PIC S9(13).               WW-0030
003100     05  WG-HOLDINGS-COUNT               PIC 9(05).
003200     05  WG-PROCESSED-SW                 PIC X(01).
003300         88  WG-PROCESSED                      VALUE 'Y'.
003400         88  WG-NOT-PROCESSED                  VALUE 'N'.
003500     05  WG-FORM-TYPE                    PIC X(10).
003600         88  WG-FORM-IS-13F-HR                 VALUE '13F-HR'.
003700     05  FILLER                          PIC X(11).
